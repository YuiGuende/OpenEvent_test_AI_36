000100*----------------------------------------------------------------
000200*    PL-LOOK-FOR-TICKET-TYPE-RECORD.CBL
000300*    KEYED READ OF THE TICKET-TYPE-FILE BY TKTTYP-ID.  CALLER
000400*    MOVES THE ID INTO TKTTYP-ID AND SETS W-FOUND-TKTTYP-RECORD
000500*    TO "Y" BEFORE PERFORMING.  TICKET-TYPE-FILE IS RELATIVE, SO
000600*    THE ID IS ALSO CARRIED OVER TO WS-TKTTYP-REL-KEY HERE
000700*    BEFORE THE READ.                              RO  99/03/11.
000800*----------------------------------------------------------------
000900 LOOK-FOR-TICKET-TYPE-RECORD.

001000     MOVE TKTTYP-ID TO WS-TKTTYP-REL-KEY.

001100     READ TICKET-TYPE-FILE RECORD
001200         INVALID KEY
001300            MOVE "N" TO W-FOUND-TKTTYP-RECORD.

