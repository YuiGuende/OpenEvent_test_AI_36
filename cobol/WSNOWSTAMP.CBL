000100*----------------------------------------------------------------
000200*    WSNOWSTAMP.CBL
000300*    WORKING-STORAGE FOR BUILDING AN ISO-STYLE "RIGHT NOW" TIME
000400*    STAMP (CCYY-MM-DDTHH:MM:SS) OUT OF THE SYSTEM CLOCK, FOR
000500*    COMPARING AGAINST THE CREATED-AT/EXPIRES-AT TEXT FIELDS ON
000600*    THE VOUCHER AND PAYMENT FILES.  BUILT BY BUILD-CURRENT-
000700*    TIMESTAMP IN PL-BUILD-NOW-STAMP.CBL.   CJP 06/02/94.
000800*----------------------------------------------------------------
000900      01 WS-SYSTEM-DATE-6.
001000         05 WS-SYS-YY               PIC 9(02).
001100         05 WS-SYS-MM               PIC 9(02).
001200         05 WS-SYS-DD               PIC 9(02).

001300      01 WS-SYSTEM-TIME-8.
001400         05 WS-SYS-HH               PIC 9(02).
001500         05 WS-SYS-MN               PIC 9(02).
001600         05 WS-SYS-SS               PIC 9(02).
001700         05 WS-SYS-HS               PIC 9(02).

001800      77 WS-NOW-CCYY                PIC 9(04)  COMP.

001900      01 WS-NOW-STAMP.
002000         05 WS-NOW-STAMP-CCYY       PIC 9(04).
002100         05 FILLER                  PIC X      VALUE "-".
002200         05 WS-NOW-STAMP-MM         PIC 9(02).
002300         05 FILLER                  PIC X      VALUE "-".
002400         05 WS-NOW-STAMP-DD         PIC 9(02).
002500         05 FILLER                  PIC X      VALUE "T".
002600         05 WS-NOW-STAMP-HH         PIC 9(02).
002700         05 FILLER                  PIC X      VALUE ":".
002800         05 WS-NOW-STAMP-MN         PIC 9(02).
002900         05 FILLER                  PIC X      VALUE ":".
003000         05 WS-NOW-STAMP-SS         PIC 9(02).

003100      01 WS-NOW-STAMP-X REDEFINES
003200         WS-NOW-STAMP               PIC X(19).

