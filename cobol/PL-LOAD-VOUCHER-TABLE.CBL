000100*----------------------------------------------------------------
000200*    PL-LOAD-VOUCHER-TABLE.CBL
000300*    READS THE VOUCHER-FILE FROM THE TOP AND LOADS THE CODE/ID
000400*    PAIRS INTO WS-VCH-TABLE.  VOUCHER-FILE MUST ALREADY BE OPEN
000500*    WHEN THIS PARAGRAPH IS PERFORMED.   CJP 06/02/94.
000600*----------------------------------------------------------------
000700 LOAD-VOUCHER-TABLE.

000800      MOVE ZERO TO WS-VCH-TAB-COUNT.
000900      MOVE "N" TO W-END-OF-FILE.

001000      PERFORM READ-VOUCHER-FILE-NEXT-RECORD.
001100      PERFORM LOAD-ONE-VOUCHER-TABLE-ENTRY UNTIL END-OF-FILE.
001200*
001300 LOAD-ONE-VOUCHER-TABLE-ENTRY.

001400      ADD 1 TO WS-VCH-TAB-COUNT.
001500      MOVE VCH-CODE TO WS-VCH-TAB-CODE (WS-VCH-TAB-COUNT).
001600      MOVE VCH-ID   TO WS-VCH-TAB-ID   (WS-VCH-TAB-COUNT).

001700      PERFORM READ-VOUCHER-FILE-NEXT-RECORD.
001800*
001900 READ-VOUCHER-FILE-NEXT-RECORD.

002000      READ VOUCHER-FILE NEXT RECORD
002100           AT END
002200              MOVE "Y" TO W-END-OF-FILE.

