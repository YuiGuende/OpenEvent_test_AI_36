000100*----------------------------------------------------------------
000200*    SLUSAGE.CBL
000300*    SELECT CLAUSE FOR THE VOUCHER-USAGE-FILE.  APPEND-ONLY LOG,
000400*    SO SEQUENTIAL ACCESS ONLY -- NEW USAGE ROWS ARE WRITTEN BY
000500*    ORDER-PROCESSING'S REDEEM-VOUCHER-AGAINST-ORDER PARAGRAPH,
000600*    NEVER REWRITTEN OR DELETED.   CJP 06/09/94.
000700*----------------------------------------------------------------
000800     SELECT VOUCHER-USAGE-FILE
000900            ASSIGN TO "USAGEFIL"
001000            ORGANIZATION IS SEQUENTIAL
001100            FILE STATUS IS WS-USAGE-STATUS.

