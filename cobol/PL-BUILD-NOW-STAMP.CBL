000100*----------------------------------------------------------------
000200*    PL-BUILD-NOW-STAMP.CBL
000300*    BUILDS WS-NOW-STAMP FROM THE SYSTEM CLOCK.  WINDOWED THE
000400*    SAME WAY AS THE MASTER-FILE ADDED-DATE STAMPING SINCE THE
000500*    1998 Y2K PASS.   CJP 06/02/94, RO 12/03/98.
000600*----------------------------------------------------------------
000700 BUILD-CURRENT-TIMESTAMP.

000800      ACCEPT WS-SYSTEM-DATE-6 FROM DATE.
000900      ACCEPT WS-SYSTEM-TIME-8 FROM TIME.

001000      IF WS-SYS-YY < 50
001100         COMPUTE WS-NOW-CCYY = 2000 + WS-SYS-YY
001200      ELSE
001300         COMPUTE WS-NOW-CCYY = 1900 + WS-SYS-YY.

001400      MOVE WS-NOW-CCYY TO WS-NOW-STAMP-CCYY.
001500      MOVE WS-SYS-MM   TO WS-NOW-STAMP-MM.
001600      MOVE WS-SYS-DD   TO WS-NOW-STAMP-DD.
001700      MOVE WS-SYS-HH   TO WS-NOW-STAMP-HH.
001800      MOVE WS-SYS-MN   TO WS-NOW-STAMP-MN.
001900      MOVE WS-SYS-SS   TO WS-NOW-STAMP-SS.

