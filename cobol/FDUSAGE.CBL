000100*----------------------------------------------------------------
000200*    FDUSAGE.CBL
000300*    VOUCHER-USAGE-FILE RECORD LAYOUT.  APPEND-ONLY SEQUENTIAL
000400*    LOG OF EVERY VOUCHER REDEMPTION, ONE LINE PER ORDER THAT
000500*    REDEEMED A CODE.  READ IN FULL BY VOUCHER-MAINTENANCE'S
000600*    USAGE-HISTORY INQUIRY.   CJP 06/09/94.
000700*----------------------------------------------------------------
000800     FD  VOUCHER-USAGE-FILE
000900         LABEL RECORDS ARE STANDARD.

001000     01  VOUCHER-USAGE-RECORD.
001100         05  VU-USAGE-ID                 PIC 9(09).
001200         05  VU-VOUCHER-ID               PIC 9(09).
001300         05  VU-ORDER-ID                 PIC 9(09).
001400         05  VU-DISCOUNT-APPLIED         PIC S9(09)V99 COMP-3.
001500         05  FILLER                      PIC X(20).

