000100*----------------------------------------------------------------
000200*    FDORDER.CBL
000300*    ORDER-FILE RECORD LAYOUT.  ONE RECORD PER TICKET ORDER.
000400*    CARRIES THE ENTIRE PRICING BREAKDOWN (ORIGINAL PRICE, HOST
000500*    DISCOUNT, VOUCHER DISCOUNT, VAT-LOADED TOTAL) SO THE ORDER
000600*    NEVER HAS TO BE RE-PRICED ONCE WRITTEN.  REPLACES THE OLD
000700*    PAYABLE VOUCHER RECORD.   R. OYELARAN 11/22/93.
000800*----------------------------------------------------------------
000900     FD  ORDER-FILE
001000         LABEL RECORDS ARE STANDARD.

001100     01  ORDER-RECORD.
001200         05  ORDER-ID                    PIC 9(09).
001300         05  ORDER-CUSTOMER-ID           PIC 9(09).
001400         05  ORDER-CUSTOMER-ID-X REDEFINES
001500             ORDER-CUSTOMER-ID           PIC X(09).
001600         05  ORDER-EVENT-ID              PIC 9(09).
001700         05  ORDER-TICKET-TYPE-ID        PIC 9(09).
001800         05  ORDER-PARTICIPANT-NAME      PIC X(60).
001900         05  ORDER-PARTICIPANT-EMAIL     PIC X(60).
002000         05  ORDER-VOUCHER-CODE          PIC X(20).
002100         05  ORDER-ORIGINAL-PRICE        PIC S9(09)V99 COMP-3.
002200         05  ORDER-HOST-DISCOUNT-PERCENT PIC S9(03)V99 COMP-3.
002300         05  ORDER-HOST-DISCOUNT-AMOUNT  PIC S9(09)V99 COMP-3.
002400         05  ORDER-VOUCHER-DISCOUNT-AMT  PIC S9(09)V99 COMP-3.
002500         05  ORDER-TOTAL-AMOUNT          PIC S9(09)V99 COMP-3.
002600         05  ORDER-STATUS                PIC X(10).
002700             88  ORDER-IS-PENDING        VALUE "PENDING".
002800             88  ORDER-IS-PAID           VALUE "PAID".
002900             88  ORDER-IS-CANCELLED      VALUE "CANCELLED".
003000             88  ORDER-IS-EXPIRED        VALUE "EXPIRED".
003100         05  ORDER-CREATED-DATE.
003200             10  ORDER-CREATED-CCYY      PIC 9(04).
003300             10  ORDER-CREATED-MM        PIC 9(02).
003400             10  ORDER-CREATED-DD        PIC 9(02).
003500             10  ORDER-CREATED-HH        PIC 9(02).
003600             10  ORDER-CREATED-MN        PIC 9(02).
003700             10  ORDER-CREATED-SS        PIC 9(02).
003800         05  ORDER-CREATED-R REDEFINES
003900             ORDER-CREATED-DATE          PIC 9(14).
004000         05  FILLER                      PIC X(30).

