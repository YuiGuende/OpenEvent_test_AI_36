000100*----------------------------------------------------------------
000200*    PL-LOOK-FOR-EVENT-RECORD.CBL
000300*    SHARED KEYED READ AGAINST THE EVENT-FILE.  CALLER MOVES THE
000400*    ID SOUGHT INTO EVENT-ID BEFORE PERFORMING THIS PARAGRAPH.
000500*    EVENT-FILE IS RELATIVE, SO THE ID IS ALSO CARRIED OVER TO
000600*    WS-EVENT-REL-KEY HERE BEFORE THE READ.        RO  99/03/11.
000700*----------------------------------------------------------------
000800 LOOK-FOR-EVENT-RECORD.

000900     MOVE EVENT-ID TO WS-EVENT-REL-KEY.

001000     READ EVENT-FILE RECORD
001100          INVALID KEY
001200             MOVE "N" TO W-FOUND-EVENT-RECORD.

