000100*----------------------------------------------------------------
000200*
000300* THIS PROGRAM MAINTAINS THE TICKET-TYPE-FILE -- THE PRICE TIERS
000400* SOLD AGAINST AN EVENT (E.G. "GENERAL", "VIP").  EVERY TICKET
000500* TYPE CARRIES THE ID OF THE EVENT IT BELONGS TO; THE EVENT MUST
000600* ALREADY EXIST ON THE EVENT-FILE BEFORE A TICKET TYPE CAN BE
000700* ADDED.  TKTTYP-QTY-RESERVED IS NEVER TOUCHED HERE -- ONLY
000800* ORDER-PROCESSING MAY MOVE IT, AS ORDERS ARE PLACED.
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.  TICKET-TYPE-MAINTENANCE.
001200 AUTHOR.  R. OYELARAN.
001300 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001400 DATE-WRITTEN.  11/15/1993.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001700*
001800*    C H A N G E   L O G
001900*    -----------------------------------------------------------
002000*    DATE       BY    TICKET   DESCRIPTION
002100*    ---------  ----  -------  ---------------------------------
002200*    11/15/93   RO    OE-016   ORIGINAL PROGRAM.                    OE-016
002300*    05/02/94   RO    OE-045   ADD-MODULE NOW REJECTS A TICKET      OE-045
002400*                              TYPE WHOSE EVENT DOES NOT EXIST.
002500*    02/11/96   CJP   OE-072   CHANGE-MODULE FIELD 3 (EVENT-ID)     OE-072
002600*                              RE-VALIDATES AGAINST EVENT-FILE.
002700*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
002800*    06/18/02   CJP   OE-141   DELETE-MODULE NOW REFUSES TO REMOVE  OE-141
002900*                              A TICKET TYPE STILL ON THE ORDER
003000*                              FILE.
003100*    09/03/02   RO    OE-142   TICKET-TYPE-FILE CONVERTED TO        OE-142
003200*                              RELATIVE ORGANIZATION -- ADDED
003300*                              WS-TKTTYP-REL-KEY AHEAD OF EVERY
003400*                              WRITE/REWRITE/DELETE.
003410*    09/10/02   RO    OE-155   PRICE OF 0.00 (FREE TICKET) IS NOW   OE-155
003420*                              ACCEPTED AT ENTRY.  TKTTYP-PRICE-
003430*                              STATUS-BYTE IS SET AS SOON AS A
003440*                              PRICE IS KEYED, SO A RECORD THAT
003450*                              NEVER HAD ONE KEYED IN CAN STILL BE
003460*                              TOLD APART BY ORDER-PROCESSING.
003500*    -----------------------------------------------------------
003600*
003700 ENVIRONMENT DIVISION.
003800    CONFIGURATION SECTION.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM
004100           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
004200           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004300           UPSI-0 IS WS-RERUN-SWITCH.
004400   INPUT-OUTPUT SECTION.
004500    FILE-CONTROL.

004600       COPY "SLTKTTYP.CBL".
004700       COPY "SLEVENT.CBL".
004800       COPY "SLORDER.CBL".

004900 DATA DIVISION.
005000    FILE SECTION.

005100       COPY "FDTKTTYP.CBL".
005200       COPY "FDEVENT.CBL".
005300       COPY "FDORDER.CBL".

005400    WORKING-STORAGE SECTION.

005500       01  WS-RERUN-SWITCH                    PIC X.

005600      COPY "wscase01.cbl".

005700      01 W-TKTTYP-MENU-OPTION          PIC 9.
005800         88 VALID-TKTTYP-MENU-OPTION   VALUE 0 THROUGH 4.
005900         88 CLOSE-FILES                VALUE 1.
006000         88 OPEN-FILES                 VALUE 1.

006100      01 ENTRY-TKTTYP-ID                PIC 9(09).
006200         88 VALID-TKTTYP-ID             VALUE 1 THROUGH 999999999.

006300      01 W-FOUND-TKTTYP-RECORD          PIC X.
006400         88 FOUND-TKTTYP-RECORD         VALUE "Y".

006500      01 W-FOUND-EVENT-RECORD           PIC X.
006600         88 FOUND-EVENT-RECORD          VALUE "Y".

006700      01 W-FOUND-ORDER-USING-TKTTYP     PIC X.
006800         88 FOUND-ORDER-USING-TKTTYP    VALUE "Y".

006900      01 W-ERROR-WRITING                PIC X.
007000         88 ERROR-WRITING               VALUE "Y".

007100      01 ENTRY-RECORD-FIELD             PIC 9.
007200         88 VALID-FIELD                 VALUE 1 THROUGH 3.

007300      01 W-VALID-ANSWER                 PIC X.
007400         88 VALID-ANSWER                VALUE "Y", "N".
007500         88 DELETING-IS-CONFIRMED       VALUE "Y".
007600         88 QUIT-IS-CONFIRMED           VALUE "Y".

007700      77 ENTRY-TKTTYP-PRICE             PIC S9(09)V99.
007800      77 ENTRY-TKTTYP-QUANTITY          PIC 9(09).
007900      77 MSG-CONFIRMATION               PIC X(40).
008000      77 MSG-OPTION                     PIC X(06).
008100      77 DUMMY                          PIC X.
008200      77 WS-ORDER-REL-KEY               PIC 9(09).
008300      77 WS-ORDER-STATUS                PIC X(02).
008400      77 WS-TKTTYP-REL-KEY              PIC 9(09).
008500      77 WS-TKTTYP-STATUS               PIC X(02).
008600      77 WS-EVENT-REL-KEY              PIC 9(09).
008700      77 WS-EVENT-STATUS                PIC X(02).
008800*
008900 PROCEDURE DIVISION.

009000    OPEN I-O TICKET-TYPE-FILE.
009100    OPEN I-O EVENT-FILE.

009200    PERFORM GET-MENU-OPTION
009300    PERFORM GET-MENU-OPTION UNTIL
009400                                W-TKTTYP-MENU-OPTION EQUAL ZERO
009500                             OR VALID-TKTTYP-MENU-OPTION.

009600    PERFORM DO-OPTIONS UNTIL W-TKTTYP-MENU-OPTION EQUAL ZERO.

009700    CLOSE EVENT-FILE.
009800    CLOSE TICKET-TYPE-FILE.

009900    EXIT PROGRAM.

010000    STOP RUN.
010100*
010200 GET-MENU-OPTION.

010300    PERFORM CLEAR-SCREEN.
010400  DISPLAY "                 TICKET-TYPE-FILE MAINTENANCE PROGRAM".
010500    DISPLAY " ".
010600  DISPLAY "                     --------------------------------".
010700  DISPLAY "                    | 1 - LOOK UP TICKET TYPE       |".
010800  DISPLAY "                    | 2 - ADD TICKET TYPE           |".
010900  DISPLAY "                    | 3 - CHANGE TICKET TYPE        |".
011000  DISPLAY "                    | 4 - DELETE TICKET TYPE        |".
011100  DISPLAY "                    | 0 - EXIT                      |".
011200  DISPLAY "                     --------------------------------".
011300    DISPLAY " ".
011400  DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
011500    PERFORM JUMP-LINE 7 TIMES.
011600    ACCEPT W-TKTTYP-MENU-OPTION.

011700    IF W-TKTTYP-MENU-OPTION EQUAL ZERO
011800       DISPLAY "PROGRAM TERMINATED !"
011900    ELSE
012000       IF NOT VALID-TKTTYP-MENU-OPTION
012100          DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
012200          ACCEPT DUMMY.
012300*
012400 DO-OPTIONS.

012500    PERFORM CLEAR-SCREEN.

012600    IF CLOSE-FILES
012700       CLOSE EVENT-FILE
012800       CLOSE TICKET-TYPE-FILE.

012900    IF W-TKTTYP-MENU-OPTION = 1
013000       MOVE "LOOK UP" TO MSG-OPTION
013100       PERFORM INQUIRY-MODULE.

013200    IF W-TKTTYP-MENU-OPTION = 2
013300       MOVE "ADD" TO MSG-OPTION
013400       PERFORM ADD-MODULE.

013500    IF W-TKTTYP-MENU-OPTION = 3
013600       MOVE "CHANGE" TO MSG-OPTION
013700       PERFORM CHANGE-MODULE.

013800    IF W-TKTTYP-MENU-OPTION = 4
013900       MOVE "DELETE" TO MSG-OPTION
014000       PERFORM DELETE-MODULE.

014100    IF OPEN-FILES
014200       OPEN I-O TICKET-TYPE-FILE
014300       OPEN I-O EVENT-FILE.

014400    PERFORM GET-MENU-OPTION.
014500    PERFORM GET-MENU-OPTION UNTIL
014600                                W-TKTTYP-MENU-OPTION EQUAL ZERO
014700                             OR VALID-TKTTYP-MENU-OPTION.
014800*
014900 ASK-USER-FOR-THE-TKTTYP-ID.

015000      MOVE "Y" TO W-FOUND-TKTTYP-RECORD.
015100  DISPLAY "INFORM A TICKET TYPE ID TO " MSG-OPTION
015200       " (0 FOR MENU)".
015300      ACCEPT ENTRY-TKTTYP-ID.
015400*
015500 ASK-USER-FOR-NEW-TKTTYP-ID.

015600    PERFORM GET-A-NEW-TKTTYP-ID.
015700    PERFORM GET-A-NEW-TKTTYP-ID UNTIL
015800                                      ENTRY-TKTTYP-ID EQUAL ZEROS
015900                               OR NOT FOUND-TKTTYP-RECORD.
016000*
016100 GET-A-NEW-TKTTYP-ID.

016200    PERFORM ASK-USER-FOR-THE-TKTTYP-ID.

016300    IF ENTRY-TKTTYP-ID NOT EQUAL ZEROS
016400       IF NOT VALID-TKTTYP-ID
016500          DISPLAY "INVALID TICKET TYPE ID ! <ENTER> TO CONTINUE"
016600          ACCEPT DUMMY
016700       ELSE
016800          MOVE ENTRY-TKTTYP-ID TO TKTTYP-ID
016900          PERFORM LOOK-FOR-TICKET-TYPE-RECORD
017000          IF FOUND-TKTTYP-RECORD
017100     DISPLAY "TICKET TYPE ID ALREADY EXISTS ! <ENTER> TO CONTINUE"
017200             ACCEPT DUMMY.
017300*
017400 DISPLAY-TKTTYP-RECORD.

017500      PERFORM CLEAR-SCREEN.
017600      DISPLAY "TICKET TYPE.........: " TKTTYP-ID.

017700      MOVE TKTTYP-EVENT-ID TO EVENT-ID.
017800      MOVE "Y" TO W-FOUND-EVENT-RECORD.
017900      PERFORM LOOK-FOR-EVENT-RECORD.

018000      IF FOUND-EVENT-RECORD
018100         DISPLAY "1) EVENT ID.........: " TKTTYP-EVENT-ID
018200      ELSE
018300         DISPLAY "1) EVENT ID.........: " TKTTYP-EVENT-ID
018400                 " - ** NOT FOUND **".

018500      IF TKTTYP-PRICE-IS-SET
018510         DISPLAY "2) PRICE............: " TKTTYP-PRICE
018520      ELSE
018530         DISPLAY "2) PRICE............: " TKTTYP-PRICE
018540                 " - ** NO PRICE ON FILE **".
018600      DISPLAY "3) TOTAL QUANTITY...: " TKTTYP-TOTAL-QUANTITY.
018700      DISPLAY "   QUANTITY RESERVED: " TKTTYP-QTY-RESERVED.

018800      IF TKTTYP-IS-CLOSED
018900         DISPLAY "*** THIS TICKET TYPE IS CLOSED ***".

019000      PERFORM JUMP-LINE 6 TIMES.
019100*
019200 ADD-MODULE.

019300    PERFORM ASK-USER-FOR-NEW-TKTTYP-ID.
019400  PERFORM ADD-REC-GET-ANOTHER-NUMBER
019500       UNTIL ENTRY-TKTTYP-ID EQUAL ZEROS.
019600*
019700 ADD-REC-GET-ANOTHER-NUMBER.

019800    MOVE SPACES TO TICKET-TYPE-RECORD.
019900    MOVE ENTRY-TKTTYP-ID TO TKTTYP-ID.
020000    DISPLAY "INSERT THE INFORMATION FOR TICKET TYPE " TKTTYP-ID.

020100    PERFORM GET-OTHER-FIELDS.

020200    IF FOUND-EVENT-RECORD
020300       MOVE "A" TO TKTTYP-STATUS-BYTE
020400       MOVE ZERO TO TKTTYP-QTY-RESERVED
020500       PERFORM WRITE-RECORD
020600       IF ERROR-WRITING
020700    DISPLAY "ERROR WHILE WRITING THE RECORD ! <ENTER> TO CONTINUE"
020800          ACCEPT DUMMY
020900       ELSE
021000           PERFORM DISPLAY-TKTTYP-RECORD
021100           DISPLAY "----- RECORD ADDED! ----- <ENTER> TO CONTINUE"
021200           ACCEPT DUMMY.

021300    PERFORM ASK-USER-FOR-NEW-TKTTYP-ID.
021400*
021500 GET-OTHER-FIELDS.

021600    MOVE "N" TO W-VALID-ANSWER.
021700    MOVE "N" TO W-FOUND-EVENT-RECORD.

021800    PERFORM GET-TKTTYP-EVENT-ID
021900                          UNTIL FOUND-EVENT-RECORD
022000                             OR QUIT-IS-CONFIRMED.

022100    IF NOT QUIT-IS-CONFIRMED
022200       PERFORM GET-TKTTYP-PRICE
022300                          UNTIL TKTTYP-PRICE-IS-SET
022400                             OR QUIT-IS-CONFIRMED.

022500    IF NOT QUIT-IS-CONFIRMED
022600       PERFORM GET-TKTTYP-QUANTITY
022700                          UNTIL TKTTYP-TOTAL-QUANTITY > ZERO
022800                             OR QUIT-IS-CONFIRMED.

022900    IF QUIT-IS-CONFIRMED
023000       DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
023100       ACCEPT DUMMY
023200       MOVE "N" TO W-FOUND-EVENT-RECORD.
023300*
023400 GET-TKTTYP-EVENT-ID.

023500     MOVE "N" TO W-VALID-ANSWER.
023600     DISPLAY "1) INFORM EVENT ID: ".
023700     ACCEPT TKTTYP-EVENT-ID.

023800     MOVE TKTTYP-EVENT-ID TO EVENT-ID.
023900     MOVE "Y" TO W-FOUND-EVENT-RECORD.
024000     PERFORM LOOK-FOR-EVENT-RECORD.

024100     IF NOT FOUND-EVENT-RECORD
024200        DISPLAY "EVENT ID NOT FOUND IN THE EVENT-FILE !"
024300        PERFORM CONFIRM-IF-WANT-TO-QUIT.
024400*
024500 GET-TKTTYP-PRICE.

024600     DISPLAY "2) INFORM PRICE (0 IS A VALID FREE-TICKET PRICE): ".
024700     ACCEPT ENTRY-TKTTYP-PRICE.
024800     MOVE ENTRY-TKTTYP-PRICE TO TKTTYP-PRICE.

024900     IF TKTTYP-PRICE < ZERO
025000        DISPLAY "PRICE CANNOT BE NEGATIVE !"
025100        PERFORM CONFIRM-IF-WANT-TO-QUIT
025110     ELSE
025120        MOVE "Y" TO TKTTYP-PRICE-STATUS-BYTE.
025200*
025300 GET-TKTTYP-QUANTITY.

025400     DISPLAY "3) INFORM TOTAL QUANTITY: ".
025500     ACCEPT ENTRY-TKTTYP-QUANTITY.
025600     MOVE ENTRY-TKTTYP-QUANTITY TO TKTTYP-TOTAL-QUANTITY.

025700     IF TKTTYP-TOTAL-QUANTITY NOT > ZERO
025800        DISPLAY "TOTAL QUANTITY MUST BE GREATER THAN ZERO !"
025900        PERFORM CONFIRM-IF-WANT-TO-QUIT.
026000*
026100 WRITE-RECORD.

026200    MOVE "N" TO W-ERROR-WRITING.
026300    MOVE TKTTYP-ID TO WS-TKTTYP-REL-KEY.
026400    WRITE TICKET-TYPE-RECORD
026500        INVALID KEY
026600           MOVE "Y" TO W-ERROR-WRITING.
026700*
026800 CHANGE-MODULE.

026900    PERFORM GET-AN-EXISTANT-TKTTYP-ID.
027000  PERFORM GET-RECORD-AND-CHANGE UNTIL ENTRY-TKTTYP-ID EQUAL ZEROS.
027100*
027200 GET-AN-EXISTANT-TKTTYP-ID.

027300        PERFORM GET-TKTTYP-ID-AND-SEARCH.
027400        PERFORM GET-TKTTYP-ID-AND-SEARCH UNTIL
027500                                       ENTRY-TKTTYP-ID EQUAL ZEROS
027600                                       OR FOUND-TKTTYP-RECORD.
027700*
027800 GET-TKTTYP-ID-AND-SEARCH.

027900      PERFORM ASK-USER-FOR-THE-TKTTYP-ID.

028000      IF ENTRY-TKTTYP-ID NOT EQUAL ZEROS
028100         MOVE ENTRY-TKTTYP-ID TO TKTTYP-ID
028200         PERFORM LOOK-FOR-TICKET-TYPE-RECORD
028300         IF NOT FOUND-TKTTYP-RECORD
028400            DISPLAY "TICKET TYPE NOT FOUND ! ".
028500*
028600 GET-RECORD-AND-CHANGE.

028700        PERFORM DISPLAY-TKTTYP-RECORD.
028800        PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
028900        PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
029000                              UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.

029100        PERFORM GET-AN-EXISTANT-TKTTYP-ID.
029200*
029300 GET-A-FIELD-TO-CHANGE.

029400      DISPLAY "INFORM A FIELD TO CHANGE 1 TO 3 (0 TO RETURN)".
029500      ACCEPT ENTRY-RECORD-FIELD.

029600      IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
029700         IF NOT VALID-FIELD
029800            DISPLAY "INVALID FIELD !".
029900*
030000 CHANGE-SAVE-GET-ANOTHER-FIELD.

030100      DISPLAY "TICKET TYPE: " TKTTYP-ID.

030200      MOVE "N" TO W-VALID-ANSWER.
030300      MOVE "N" TO W-FOUND-EVENT-RECORD.

030400      IF ENTRY-RECORD-FIELD = 1
030500         PERFORM GET-TKTTYP-EVENT-ID
030600         PERFORM GET-TKTTYP-EVENT-ID
030700                          UNTIL FOUND-EVENT-RECORD
030800                             OR QUIT-IS-CONFIRMED.

030900      IF ENTRY-RECORD-FIELD = 2
031000         PERFORM GET-TKTTYP-PRICE
031100         PERFORM GET-TKTTYP-PRICE
031200                          UNTIL TKTTYP-PRICE-IS-SET
031300                             OR QUIT-IS-CONFIRMED.

031400      IF ENTRY-RECORD-FIELD = 3
031500         PERFORM GET-TKTTYP-QUANTITY
031600         PERFORM GET-TKTTYP-QUANTITY
031700                          UNTIL TKTTYP-TOTAL-QUANTITY > ZERO
031800                             OR QUIT-IS-CONFIRMED.

031900      IF QUIT-IS-CONFIRMED
032000         DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
032100         ACCEPT DUMMY
032200         MOVE 0 TO ENTRY-RECORD-FIELD
032300      ELSE
032400         PERFORM SAVE-CHANGES-ON-THE-RECORD
032500         PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
032600*
032700 DELETE-MODULE.

032800        PERFORM GET-AN-EXISTANT-TKTTYP-ID.
032900        PERFORM GET-REC-DELETE-SEARCH-ANOTHER UNTIL
033000                                      ENTRY-TKTTYP-ID EQUAL ZEROS.
033100*
033200 GET-REC-DELETE-SEARCH-ANOTHER.

033300      PERFORM DISPLAY-TKTTYP-RECORD.
033400      PERFORM CHECK-ORDER-USES-THIS-TICKET-TYPE.

033500      IF FOUND-ORDER-USING-TKTTYP
033600         DISPLAY "TICKET TYPE STILL HAS ORDERS ON FILE ! <ENTER>"
033700         ACCEPT DUMMY
033800      ELSE
033900  MOVE "DO YOU CONFIRM DELETING THIS RECORD ?" TO MSG-CONFIRMATION
034000         PERFORM ASK-USER-IF-WANT-TO-COMPLETE

034100         IF DELETING-IS-CONFIRMED
034200            DISPLAY "DELETING..."
034300            MOVE TKTTYP-ID TO WS-TKTTYP-REL-KEY
034400            DELETE TICKET-TYPE-FILE RECORD
034500                INVALID KEY
034600               DISPLAY "ERROR WHILE DELETING THE RECORD ! <ENTER>"
034700                        ACCEPT DUMMY.

034800      PERFORM GET-AN-EXISTANT-TKTTYP-ID.
034900*
035000 CHECK-ORDER-USES-THIS-TICKET-TYPE.

035100    MOVE "N" TO W-FOUND-ORDER-USING-TKTTYP.
035200    OPEN INPUT ORDER-FILE.
035300  PERFORM SCAN-ORDER-FOR-TICKET-TYPE
035400                 UNTIL FOUND-ORDER-USING-TKTTYP
035500                    OR WS-ORDER-STATUS = "10".
035600    CLOSE ORDER-FILE.
035700*
035800 SCAN-ORDER-FOR-TICKET-TYPE.

035900    READ ORDER-FILE NEXT RECORD
036000       AT END MOVE "10" TO WS-ORDER-STATUS.

036100    IF WS-ORDER-STATUS NOT EQUAL "10"
036200       IF ORDER-TICKET-TYPE-ID EQUAL TKTTYP-ID
036300          MOVE "Y" TO W-FOUND-ORDER-USING-TKTTYP.
036400*
036500 SAVE-CHANGES-ON-THE-RECORD.

036600      PERFORM REWRITE-TKTTYP-RECORD.

036700      IF ERROR-WRITING
036800         PERFORM DISPLAY-TKTTYP-RECORD
036900      DISPLAY "ERROR WHILE REWRITING TICKET TYPE RECORD ! <ENTER>"
037000         ACCEPT DUMMY
037100      ELSE
037200         PERFORM DISPLAY-TKTTYP-RECORD
037300  DISPLAY "----- TICKET TYPE RECORD CHANGED! -----"
037400       " <ENTER> TO CONTINUE"
037500         ACCEPT DUMMY.
037600*
037700 REWRITE-TKTTYP-RECORD.

037800    MOVE "N" TO W-ERROR-WRITING.
037900    MOVE TKTTYP-ID TO WS-TKTTYP-REL-KEY.

038000    REWRITE TICKET-TYPE-RECORD
038100             INVALID KEY
038200           MOVE "Y" TO W-ERROR-WRITING.
038300*
038400 INQUIRY-MODULE.

038500    PERFORM GET-TKTTYP-ID-AND-SEARCH.
038600    PERFORM GET-RECORD-SHOW-AND-GET-ANOTHER
038700                                UNTIL ENTRY-TKTTYP-ID EQUAL ZEROS.
038800*
038900 GET-RECORD-SHOW-AND-GET-ANOTHER.

039000    IF FOUND-TKTTYP-RECORD
039100       PERFORM DISPLAY-TKTTYP-RECORD
039200       DISPLAY "<ENTER> TO CONTINUE"
039300       ACCEPT DUMMY.

039400    PERFORM GET-TKTTYP-ID-AND-SEARCH.
039500*
039600 COPY "PLGENERAL.CBL".
039700 COPY "PL-LOOK-FOR-TICKET-TYPE-RECORD.CBL".
039800 COPY "PL-LOOK-FOR-EVENT-RECORD.CBL".
039900 COPY "PL-ASK-USER-WHICH-FIELD-TO-CHANGE.CBL".

