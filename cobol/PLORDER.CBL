000100*----------------------------------------------------------------
000200*    PLORDER.CBL
000300*    SHARED ORDER-FILE PARAGRAPHS -- DISPLAY, REWRITE, AND THE
000400*    "ASK FOR AN EXISTING ORDER NUMBER" LOOP -- COPIED BY EVERY
000500*    PROGRAM IN THE ORDER/PAYMENT SUITE.  REPLACES THE OLD
000600*    PLVOUCHER.CBL.   CJP 06/20/94.
000700*----------------------------------------------------------------
000800 GET-AN-EXISTANT-ORDER-NUMBER.

000900     PERFORM GET-ORDER-NUMBER-AND-SEARCH.
001000     PERFORM GET-ORDER-NUMBER-AND-SEARCH UNTIL
001100                                    ENTRY-ORDER-NUMBER EQUAL ZEROS
001200                                    OR FOUND-ORDER-RECORD.
001300*
001400 GET-ORDER-NUMBER-AND-SEARCH.

001500     DISPLAY "INFORM AN ORDER NUMBER (0 FOR MENU)".
001600     ACCEPT ENTRY-ORDER-NUMBER.

001700     MOVE "Y" TO W-FOUND-ORDER-RECORD.

001800     IF ENTRY-ORDER-NUMBER NOT EQUAL ZEROS
001900        MOVE ENTRY-ORDER-NUMBER TO WS-ORDER-REL-KEY
002000        READ ORDER-FILE RECORD
002100             INVALID KEY
002200                MOVE "N" TO W-FOUND-ORDER-RECORD
002300                DISPLAY "ORDER NOT FOUND !".
002400*
002500 DISPLAY-ORDER-RECORD.

002600     DISPLAY "-------------------------------------------".
002700     DISPLAY "ORDER..............: " ORDER-ID.
002800     DISPLAY "CUSTOMER ID........: " ORDER-CUSTOMER-ID.
002900     DISPLAY "EVENT ID...........: " ORDER-EVENT-ID.
003000     DISPLAY "TICKET TYPE ID.....: " ORDER-TICKET-TYPE-ID.
003100     DISPLAY "PARTICIPANT........: " ORDER-PARTICIPANT-NAME.
003200     DISPLAY "EMAIL..............: " ORDER-PARTICIPANT-EMAIL.
003300     DISPLAY "VOUCHER CODE.......: " ORDER-VOUCHER-CODE.
003400     DISPLAY "ORIGINAL PRICE.....: " ORDER-ORIGINAL-PRICE.
003500     DISPLAY "HOST DISCOUNT %....: " ORDER-HOST-DISCOUNT-PERCENT.
003600     DISPLAY "HOST DISCOUNT AMT..: " ORDER-HOST-DISCOUNT-AMOUNT.
003700     DISPLAY "VOUCHER DISCOUNT...: " ORDER-VOUCHER-DISCOUNT-AMT.
003800     DISPLAY "TOTAL AMOUNT DUE...: " ORDER-TOTAL-AMOUNT.
003900     DISPLAY "ORDER STATUS.......: " ORDER-STATUS.
004000     DISPLAY "-------------------------------------------".
004100*
004200 SAVE-CHANGES-ON-THE-ORDER.

004300     MOVE "N" TO W-ERROR-WRITING.
004400     REWRITE ORDER-RECORD
004500             INVALID KEY
004600                MOVE "Y" TO W-ERROR-WRITING.

