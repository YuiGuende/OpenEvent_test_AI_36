000100*----------------------------------------------------------------
000200*    FDVOUCH2.CBL
000300*    VOUCHER-FILE RECORD LAYOUT.  "VOUCH2" TO KEEP IT SEPARATE
000400*    FROM THE OLD PAYABLE VOUCHER (NOW FDORDER.CBL) IN THE COPY
000500*    LIBRARY.  ONE RECORD PER DISCOUNT CODE.   CJP 06/02/94.
000600*----------------------------------------------------------------
000700     FD  VOUCHER-FILE
000800         LABEL RECORDS ARE STANDARD.

000900     01  VOUCHER-RECORD.
001000         05  VCH-ID                      PIC 9(09).
001100         05  VCH-CODE                    PIC X(20).
001200         05  VCH-DISCOUNT-AMOUNT         PIC S9(09)V99 COMP-3.
001300         05  VCH-QUANTITY                PIC 9(09).
001400         05  VCH-QUANTITY-USED           PIC 9(09).
001500         05  VCH-STATUS                  PIC X(10).
001600             88  VCH-IS-ACTIVE           VALUE "ACTIVE".
001700             88  VCH-IS-DISABLED         VALUE "DISABLED".
001800         05  VCH-CREATED-AT              PIC X(19).
001900         05  VCH-EXPIRES-AT              PIC X(19).
002000         05  VCH-DESCRIPTION             PIC X(100).
002100         05  VCH-CREATED-DATE-NUM REDEFINES
002200             VCH-CREATED-AT.
002300             10  VCH-CR-CCYY             PIC X(04).
002400             10  FILLER                  PIC X(01).
002500             10  VCH-CR-MM               PIC X(02).
002600             10  FILLER                  PIC X(01).
002700             10  VCH-CR-DD               PIC X(02).
002800             10  FILLER                  PIC X(08).
002900         05  VCH-EXPIRES-DATE-NUM REDEFINES
003000             VCH-EXPIRES-AT.
003100             10  VCH-EXP-CCYY            PIC X(04).
003200             10  FILLER                  PIC X(01).
003300             10  VCH-EXP-MM              PIC X(02).
003400             10  FILLER                  PIC X(01).
003500             10  VCH-EXP-DD              PIC X(02).
003600             10  FILLER                  PIC X(08).
003700         05  FILLER                      PIC X(15).

