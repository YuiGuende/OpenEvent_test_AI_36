000100*----------------------------------------------------------------
000200*    FDHOST.CBL
000300*    HOST-FILE RECORD LAYOUT.  REPLACES THE OLD TWO-CHARACTER
000400*    STATE-CODE TABLE WHEN THE SYSTEM WAS CONVERTED OVER TO
000500*    EVENT-HOST DISCOUNT PROCESSING.   R. OYELARAN 11/02/93.
000600*----------------------------------------------------------------
000700     FD  HOST-FILE
000800         LABEL RECORDS ARE STANDARD.

000900     01  HOST-RECORD.
001000         05  HOST-ID                     PIC 9(09).
001100         05  HOST-DISCOUNT-PERCENT       PIC S9(03)V99 COMP-3.
001200         05  HOST-STATUS-BYTE            PIC X(01).
001300             88  HOST-IS-ACTIVE          VALUE "A".
001400             88  HOST-IS-SUSPENDED       VALUE "S".
001500         05  HOST-ADDED-DATE.
001600             10  HOST-ADDED-CCYY         PIC 9(04).
001700             10  HOST-ADDED-MM           PIC 9(02).
001800             10  HOST-ADDED-DD           PIC 9(02).
001900         05  HOST-ADDED-DATE-R REDEFINES
002000             HOST-ADDED-DATE             PIC 9(08).
002100         05  FILLER                      PIC X(20).

