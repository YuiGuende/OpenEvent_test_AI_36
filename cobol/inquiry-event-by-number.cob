000100*----------------------------------------------------------------
000200*
000300* THIS PROGRAM DOES ONE THING: GIVEN AN EVENT-ID, LOOK UP THE
000400* EVENT-FILE AND SHOW IT.  IT IS CALLED FROM EVENT-MAINTENANCE'S
000500* MENU (OPTION 1) AND FROM THE FRONT OF THE ORDER PRICING ENGINE
000600* WHEN AN OPERATOR WANTS TO CONFIRM AN EVENT BEFORE KEYING AN
000700* ORDER AGAINST IT.
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.  INQUIRY-EVENT-BY-NUMBER.
001100 AUTHOR.  R. OYELARAN.
001200 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001300 DATE-WRITTEN.  11/09/1993.
001400 DATE-COMPILED.
001500 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700*    C H A N G E   L O G
001800*    -----------------------------------------------------------
001900*    DATE       BY    TICKET   DESCRIPTION
002000*    ---------  ----  -------  ---------------------------------
002100*    11/09/93   RO    OE-015   ORIGINAL PROGRAM.                    OE-015
002200*    06/20/94   CJP   OE-044   ADDED HOST-ID TO THE DISPLAY WHEN    OE-044
002300*                              THE HOST DISCOUNT TABLE WENT IN.
002400*    12/03/98   RO    OE-107   Y2K -- ADDED CENTURY TO THE ADDED-   OE-107
002500*                              DATE AND LAST-CHANGE-DATE DISPLAY.
002600*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
002700*    09/03/02   RO    OE-150   EVENT-FILE CONVERTED TO RELATIVE     OE-150
002800*                              ORGANIZATION -- ADDED WS-EVENT-REL-
002900*                              KEY AHEAD OF THE KEYED READ.
002950*    09/03/02   RO    OE-152   WS-LOOKUP-COUNT COUNTER ADDED --     OE-152
002960*                              TALLIES EVENTS LOOKED UP AND
002970*                              DISPLAYED EACH RUN, SHOWN AT
002980*                              CLOSE.
003000*    -----------------------------------------------------------
003100*
003200 ENVIRONMENT DIVISION.
003300    CONFIGURATION SECTION.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM
003600           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
003700           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
003800           UPSI-0 IS WS-RERUN-SWITCH.
003900   INPUT-OUTPUT SECTION.
004000     FILE-CONTROL.

004100       COPY "SLEVENT.CBL".

004200 DATA DIVISION.
004300   FILE SECTION.

004400       COPY "FDEVENT.CBL".

004500   WORKING-STORAGE SECTION.

004600       01  WS-RERUN-SWITCH                    PIC X.

004700      01 W-FOUND-RECORD         PIC X.
004800         88 FOUND-RECORD     VALUE "Y".

004900      77 ENTRY-EVENT-NUMBER         PIC 9(9).
005000      77 WS-EVENT-REL-KEY           PIC 9(09).
005100      77 WS-EVENT-STATUS            PIC X(02).
005150      77 WS-LOOKUP-COUNT            PIC 9(04) COMP.
005200      77 DUMMY                      PIC X.
005300*
005400 PROCEDURE DIVISION.

005500        OPEN I-O EVENT-FILE.
005550        MOVE ZERO TO WS-LOOKUP-COUNT.

005600        PERFORM GET-EVENT-NUMBER-AND-SEARCH.
005700        PERFORM GET-EVENT-NUMBER-AND-SEARCH UNTIL
005800                                    ENTRY-EVENT-NUMBER EQUAL ZEROS
005900                                       OR FOUND-RECORD.

006000        PERFORM GET-RECORD-SHOW-AND-GET-ANOTHER UNTIL
006100                                   ENTRY-EVENT-NUMBER EQUAL ZEROS.
006150        DISPLAY "EVENTS LOOKED UP THIS SESSION......: "
006160                                               WS-LOOKUP-COUNT.
006200        CLOSE EVENT-FILE.

006300        EXIT PROGRAM.

006400        STOP RUN.
006500*
006600 GET-EVENT-NUMBER-AND-SEARCH.

006700      MOVE ZEROS TO ENTRY-EVENT-NUMBER.
006800  DISPLAY "INFORM AN EVENT NUMBER TO SEARCH AND DISPLAY"
006900       " (<ENTER> TO QUIT)".
007000      ACCEPT ENTRY-EVENT-NUMBER.

007100      IF ENTRY-EVENT-NUMBER EQUAL ZEROS
007200         DISPLAY "PROGRAM TERMINATED !"
007300      ELSE
007400         MOVE ENTRY-EVENT-NUMBER TO EVENT-ID
007500         MOVE ENTRY-EVENT-NUMBER TO WS-EVENT-REL-KEY
007600         MOVE "Y" TO W-FOUND-RECORD
007700         READ EVENT-FILE RECORD
007800         INVALID KEY
007900               MOVE "N" TO W-FOUND-RECORD
008000               DISPLAY "EVENT NOT FOUND ! ".
008100*
008200 GET-RECORD-SHOW-AND-GET-ANOTHER.

008300      PERFORM DISPLAY-THE-RECORD.
008400      DISPLAY "<ENTER> TO CONTINUE".
008500      ACCEPT DUMMY.

008600      PERFORM GET-EVENT-NUMBER-AND-SEARCH.
008700      PERFORM GET-EVENT-NUMBER-AND-SEARCH UNTIL
008800                                    ENTRY-EVENT-NUMBER EQUAL ZEROS
008900                                       OR FOUND-RECORD.
009000*
009100 DISPLAY-THE-RECORD.

009150      ADD 1 TO WS-LOOKUP-COUNT.
009200      DISPLAY "EVENT..............: " EVENT-ID.
009300      DISPLAY "1) HOST ID.........: " EVENT-HOST-ID.
009400      DISPLAY "2) TITLE...........: " EVENT-TITLE.
009500      DISPLAY "3) STATUS..........: " EVENT-STATUS-BYTE.
009600      DISPLAY "   ADDED ON........: " EVENT-ADDED-DATE-R.
009700      DISPLAY "   LAST CHANGED ON.: " EVENT-LAST-CHANGE-DATE.

