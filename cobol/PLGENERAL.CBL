000100*----------------------------------------------------------------
000200*    PLGENERAL.CBL
000300*    SHARED "HOUSEKEEPING" PARAGRAPHS COPIED INTO EVERY
000400*    INTERACTIVE MAINTENANCE PROGRAM IN THIS SYSTEM -- SCREEN
000500*    CLEARING, BLANK-LINE SPACING, AND THE STANDARD Y/N
000600*    CONFIRMATION DIALOGS.  THESE PARAGRAPHS HAVE BEEN CARRIED
000700*    FORWARD UNCHANGED ACROSS EVERY SYSTEM THIS SHOP HAS BUILT --
000710*    ONLY THE MESSAGE WORDING IS EVER TOUCHED.
000800*----------------------------------------------------------------
000900 CLEAR-SCREEN.

001000     DISPLAY " " LINE 1 ERASE SCREEN.
001100*
001200 JUMP-LINE.

001300     DISPLAY " ".
001400*
001500 CONFIRM-IF-WANT-TO-QUIT.

001600     MOVE "DO YOU WANT TO QUIT ? <Y/N>" TO MSG-CONFIRMATION.
001700     PERFORM ASK-USER-IF-WANT-TO-COMPLETE.
001800*
001900 ASK-USER-IF-WANT-TO-COMPLETE.

002000     MOVE "N" TO W-VALID-ANSWER.
002100     PERFORM ASK-YES-NO-QUESTION UNTIL VALID-ANSWER.
002200*
002300 ASK-YES-NO-QUESTION.

002400     DISPLAY MSG-CONFIRMATION.
002500     ACCEPT W-VALID-ANSWER.

002600     IF NOT VALID-ANSWER
002700        DISPLAY "ANSWER Y OR N, PLEASE.".
002800*
002900 CONFIRM-EXECUTION.

003000     MOVE "ARE YOU SURE YOU WANT TO CONTINUE ? <Y/N>" TO
003100                                                 MSG-CONFIRMATION.
003200     PERFORM ASK-USER-IF-WANT-TO-COMPLETE.

