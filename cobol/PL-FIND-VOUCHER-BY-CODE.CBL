000100*----------------------------------------------------------------
000200*    PL-FIND-VOUCHER-BY-CODE.CBL
000300*    LINEAR LOOK-UP OF ENTRY-VOUCHER-CODE AGAINST WS-VCH-TABLE
000400*    (LOADED BY LOAD-VOUCHER-TABLE).  SETS W-FOUND-VOUCHER-RECORD
000500*    AND, WHEN FOUND, READS THE FULL VOUCHER-RECORD BY VCH-ID.
000600*    VOUCHER-FILE MUST ALREADY BE OPEN.   CJP 06/02/94.
000700*    VOUCHER-FILE IS RELATIVE, SO THE ID IS ALSO CARRIED OVER TO
000800*    WS-VCH-REL-KEY BEFORE THE READ.                RO  99/03/11.
000900*----------------------------------------------------------------
001000 FIND-VOUCHER-BY-CODE.

001100      MOVE "N" TO W-FOUND-VOUCHER-RECORD.
001200      MOVE 1   TO WS-VCH-IDX.

001300      PERFORM TEST-ONE-VOUCHER-TABLE-ENTRY
001400         UNTIL WS-VCH-IDX > WS-VCH-TAB-COUNT
001500            OR FOUND-VOUCHER-RECORD.

001600      IF FOUND-VOUCHER-RECORD
001700         MOVE WS-VCH-TAB-ID (WS-VCH-IDX) TO VCH-ID
001800         MOVE WS-VCH-TAB-ID (WS-VCH-IDX) TO WS-VCH-REL-KEY
001900         READ VOUCHER-FILE RECORD
002000              INVALID KEY
002100                 MOVE "N" TO W-FOUND-VOUCHER-RECORD.
002200*
002300 TEST-ONE-VOUCHER-TABLE-ENTRY.

002400      IF WS-VCH-TAB-CODE (WS-VCH-IDX) EQUAL ENTRY-VOUCHER-CODE
002500         MOVE "Y" TO W-FOUND-VOUCHER-RECORD
002600      ELSE
002700         ADD 1 TO WS-VCH-IDX.

