000100*----------------------------------------------------------------
000200*    SLPYMT.CBL
000300*    SELECT CLAUSE FOR THE PAYMENT FILE -- ONE RECORD PER PAYMENT
000400*    LINK CREATED AGAINST AN ORDER.  RELATIVE ORGANIZATION IS
000500*    USED HERE (RATHER THAN INDEXED) SO THE PYMT-ID CAN BE USED
000600*    DIRECTLY AS THE RELATIVE RECORD NUMBER, THE SAME WAY THE
000700*    ORDER-FILE DOES (SEE SLORDER.CBL).
000800*----------------------------------------------------------------
000900     SELECT PAYMENT-FILE
001000            ASSIGN TO "PYMTFILE"
001100            ORGANIZATION IS RELATIVE
001200            ACCESS MODE IS DYNAMIC
001300            RELATIVE KEY IS WS-PYMT-REL-KEY
001400            FILE STATUS IS WS-PYMT-STATUS.

