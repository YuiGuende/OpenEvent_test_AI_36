000100*----------------------------------------------------------------
000200*
000300* SUBMENU FOR THE ORDER/PAYMENT SUITE -- PAYMENT LINK CREATION,
000400* REGISTRATION CHECKING, WEBHOOK RECONCILIATION AND PAYMENT
000500* LOOKUP.  REPLACES THE OLD VOUCHER-PROCESSING SUBMENU.
000600*
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  PAYMENT-PROCESSING.
000900 AUTHOR.  C. J. PRINCE.
001000 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001100 DATE-WRITTEN.  07/01/1994.
001200 DATE-COMPILED.
001300 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001400*
001500*    C H A N G E   L O G
001600*    -----------------------------------------------------------
001700*    DATE       BY    TICKET   DESCRIPTION
001800*    ---------  ----  -------  ---------------------------------
001900*    07/01/94   CJP   OE-046   ORIGINAL PROGRAM -- REPLACES THE     OE-046
002000*                              OLD VOUCHER-PROCESSING SUBMENU.
002100*    07/08/94   CJP   OE-048   ADDED WEBHOOK RECONCILIATION.        OE-048
002200*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
002250*    09/03/02   CJP   OE-154   ADDED A W-SELECTIONS-MADE COUNTER    OE-154
002260*                              SO THE SHIFT LEAD CAN SEE HOW MANY
002270*                              SUBMENU OPTIONS WERE RUN BEFORE
002280*                              EXIT.
002300*    -----------------------------------------------------------
002400*
002500 ENVIRONMENT DIVISION.
002600    CONFIGURATION SECTION.
002700       SPECIAL-NAMES.
002800           C01 IS TOP-OF-FORM
002900           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
003000           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
003100           UPSI-0 IS WS-RERUN-SWITCH.
003200    INPUT-OUTPUT SECTION.
003300       FILE-CONTROL.

003400 DATA DIVISION.
003500    FILE SECTION.

003600    WORKING-STORAGE SECTION.

003700       01  WS-RERUN-SWITCH                    PIC X.

003800      COPY "wscase01.cbl".

003900      01 W-CONTROL-MENU-OPTION          PIC 9.
004000          88 VALID-CONTROL-MENU-OPTION       VALUE  0 THROUGH 4.
004100      01 W-CONTROL-MENU-OPTION-X REDEFINES
004200         W-CONTROL-MENU-OPTION              PIC X.

004300      01 W-VALID-ANSWER                 PIC X.
004400          88 VALID-ANSWER                    VALUE "Y","N".
004500          88 RECONCILE-IS-CONFIRMED          VALUE "Y".

004600      01 MSG-CONFIRMATION               PIC X(75).
004700      01 MSG-CONFIRMATION-ALT REDEFINES
004800         MSG-CONFIRMATION.
004900          05 MSG-CONFIRMATION-FIRST-40  PIC X(40).
005000          05 FILLER                     PIC X(35).

005100      77 W-SELECTIONS-MADE              PIC 9(04) COMP VALUE ZERO.
005150      77 DUMMY                          PIC X.
005200*
005300 PROCEDURE DIVISION.

005400    PERFORM GET-MENU-OPTION.
005500    PERFORM GET-MENU-OPTION UNTIL
005600                                W-CONTROL-MENU-OPTION EQUAL ZERO
005700                             OR VALID-CONTROL-MENU-OPTION.

005800    PERFORM DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.

005850    DISPLAY "SUBMENU SELECTIONS THIS RUN: " W-SELECTIONS-MADE.
005900    EXIT PROGRAM.

006000    STOP RUN.
006100*
006200 GET-MENU-OPTION.

006300          PERFORM CLEAR-SCREEN.
006400  DISPLAY "                     PAYMENT PROCESSING              ".
006500          DISPLAY " "
006600  DISPLAY "           ------------------------------------------".
006700  DISPLAY "           | 1 - CREATE PAYMENT LINK FOR AN ORDER   |".
006800  DISPLAY "           | 2 - CHECK CUSTOMER REGISTRATION        |".
006900  DISPLAY "           | 3 - RECONCILE GATEWAY WEBHOOK BATCH    |".
007000  DISPLAY "           | 4 - PAYMENT LOOKUP                     |".
007100  DISPLAY "           | 0 - EXIT                               |".
007200  DISPLAY "            -----------------------------------------".
007300          DISPLAY " "
007400  DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
007500          PERFORM JUMP-LINE 08 TIMES.
007600          ACCEPT W-CONTROL-MENU-OPTION.

007700         IF W-CONTROL-MENU-OPTION EQUAL ZERO
007800            DISPLAY "PROGRAM TERMINATED !"
007900         ELSE
008000            IF NOT VALID-CONTROL-MENU-OPTION
008100               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
008200               ACCEPT DUMMY.
008300*
008400 DO-OPTIONS.

008500       IF W-CONTROL-MENU-OPTION = 1
008550          ADD 1 TO W-SELECTIONS-MADE
008600          CALL "create-payment-link".

008700       IF W-CONTROL-MENU-OPTION = 2
008750          ADD 1 TO W-SELECTIONS-MADE
008800          CALL "registration-check".

008900       IF W-CONTROL-MENU-OPTION = 3

009000          PERFORM CLEAR-SCREEN

009100  MOVE "DO YOU CONFIRM RUNNING THE WEBHOOK BATCH ? <Y/N>"
009200            TO  MSG-CONFIRMATION

009300          PERFORM CONFIRM-EXECUTION
009400          PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER

009500          IF RECONCILE-IS-CONFIRMED
009550             ADD 1 TO W-SELECTIONS-MADE
009600             CALL "webhook-reconciliation"
009700  DISPLAY "WEBHOOK RECONCILIATION BATCH COMPLETE !"
009800             " <ENTER> TO CONTINUE"
009900             ACCEPT DUMMY.

010000       IF W-CONTROL-MENU-OPTION = 4
010050          ADD 1 TO W-SELECTIONS-MADE
010100          CALL "payment-lookup".

010200    PERFORM GET-MENU-OPTION.
010300    PERFORM GET-MENU-OPTION UNTIL
010400                                W-CONTROL-MENU-OPTION EQUAL ZERO
010500                             OR VALID-CONTROL-MENU-OPTION.
010600*
010700 COPY "PLGENERAL.CBL".

