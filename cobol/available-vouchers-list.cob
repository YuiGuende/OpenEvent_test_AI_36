000100*----------------------------------------------------------------
000200*
000300* THIS PROGRAM LISTS EVERY VOUCHER THAT IS ACTIVE AND NOT YET
000400* EXPIRED, AS OF THE MOMENT IT IS RUN -- THE SAME LIST THE
000500* CUSTOMER-FACING VOUCHER PICKER OFFERS.  DISABLED AND EXPIRED
000600* VOUCHERS ARE SKIPPED WITHOUT COMMENT.
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.  AVAILABLE-VOUCHERS-LIST.
001000 AUTHOR.  C. J. PRINCE.
001100 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001200 DATE-WRITTEN.  06/02/1994.
001300 DATE-COMPILED.
001400 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001500*
001600*    C H A N G E   L O G
001700*    -----------------------------------------------------------
001800*    DATE       BY    TICKET   DESCRIPTION
001900*    ---------  ----  -------  ---------------------------------
002000*    06/02/94   CJP   OE-040   ORIGINAL PROGRAM.                    OE-040
002100*    12/03/98   RO    OE-107   Y2K -- EXPIRY COMPARE NOW WINDOWED   OE-107
002200*                              THROUGH BUILD-CURRENT-TIMESTAMP.
002300*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
002400*    -----------------------------------------------------------
002500*
002600 ENVIRONMENT DIVISION.
002700    CONFIGURATION SECTION.
002800       SPECIAL-NAMES.
002900           C01 IS TOP-OF-FORM
003000           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
003100           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
003200           UPSI-0 IS WS-RERUN-SWITCH.
003300    INPUT-OUTPUT SECTION.
003400       FILE-CONTROL.

003500          COPY "SLVOUCH2.CBL".

003600 DATA DIVISION.
003700    FILE SECTION.

003800       COPY "FDVOUCH2.CBL".

003900    WORKING-STORAGE SECTION.

004000       01  WS-RERUN-SWITCH                    PIC X.

004100       COPY "WSNOWSTAMP.CBL".

004200       77 WS-VCH-STATUS               PIC X(02).

004300       01 TITLE.
004400          05 FILLER              PIC X(24) VALUE SPACES.
004500  05 FILLER          PIC X(29) VALUE "LIST OF AVAILABLE VOUCHERS".
004600          05 FILLER              PIC X(10) VALUE SPACES.
004700          05 FILLER              PIC X(04) VALUE "PAG:".
004800          05 PAGE-NUMBER         PIC 9(03).

004900       01 HEADING-1.
005000          05 FILLER              PIC X(06) VALUE "CODE".
005100          05 FILLER              PIC X(16) VALUE SPACES.
005200          05 FILLER              PIC X(10) VALUE "DISCOUNT".
005300          05 FILLER              PIC X(06) VALUE SPACES.
005400          05 FILLER              PIC X(08) VALUE "QTY LEFT".
005500          05 FILLER              PIC X(06) VALUE SPACES.
005600          05 FILLER              PIC X(11) VALUE "EXPIRES AT".

005700       01 HEADING-2.
005800          05 FILLER              PIC X(78) VALUE ALL "=".

005900       01 DETAIL-1.
006000          05 D-VCH-CODE          PIC X(20).
006100          05 FILLER              PIC X(02).
006200          05 D-VCH-DISCOUNT      PIC ZZZZZZZ9.99.
006300          05 FILLER              PIC X(05).
006400          05 D-VCH-QUANTITY      PIC ZZZZZZZZ9.
006500          05 FILLER              PIC X(04).
006600          05 D-VCH-EXPIRES-AT    PIC X(19).

006700       01 DETAIL-2.
006800          05 FILLER              PIC X(22) VALUE SPACES.
006900          05 D-VCH-DESCRIPTION   PIC X(56).

007000       01 W-END-OF-FILE          PIC X.
007100          88 END-OF-FILE      VALUE "Y".

007200       01 W-DISPLAYED-LINES      PIC 99      COMP.
007300          88 PAGE-FULL        VALUE 18 THROUGH 99.

007400       77 DUMMY                  PIC X.
007500*
007600 PROCEDURE DIVISION.

007700     OPEN I-O VOUCHER-FILE.

007800     MOVE 0 TO PAGE-NUMBER.
007900     MOVE "N" TO W-END-OF-FILE.

008000     PERFORM BUILD-CURRENT-TIMESTAMP.
008100     PERFORM DISPLAY-HEADINGS.

008200     PERFORM READ-VOUCHER-FILE-NEXT-RECORD.

008300     IF END-OF-FILE
008400    DISPLAY "NO RECORDS IN THE VOUCHER FILE ! <ENTER> TO CONTINUE"
008500     ELSE
008600        PERFORM DISPLAY-A-RECORD-IF-AVAILABLE UNTIL END-OF-FILE
008700        DISPLAY "*** END OF RECORDS ***** ! <ENTER> TO CONTINUE".

008800     ACCEPT DUMMY.
008900     CLOSE VOUCHER-FILE.

009000     EXIT PROGRAM.

009100     STOP RUN.
009200*
009300 DISPLAY-HEADINGS.
009400       PERFORM CLEAR-SCREEN
009500       ADD 1 TO PAGE-NUMBER.
009600       DISPLAY TITLE.
009700       PERFORM JUMP-LINE 3 TIMES.
009800       DISPLAY HEADING-1.
009900       DISPLAY HEADING-2.

010000       MOVE 6 TO W-DISPLAYED-LINES.
010100*
010200 DISPLAY-A-RECORD-IF-AVAILABLE.

010300       IF VCH-IS-ACTIVE AND VCH-EXPIRES-AT > WS-NOW-STAMP
010400          PERFORM DISPLAY-ONE-AVAILABLE-VOUCHER.

010500       PERFORM READ-VOUCHER-FILE-NEXT-RECORD.
010600*
010700 DISPLAY-ONE-AVAILABLE-VOUCHER.

010800       IF PAGE-FULL
010900          DISPLAY "<ENTER> TO CONTINUE"
011000          ACCEPT DUMMY
011100          PERFORM DISPLAY-HEADINGS.

011200       MOVE VCH-CODE            TO D-VCH-CODE.
011300       MOVE VCH-DISCOUNT-AMOUNT TO D-VCH-DISCOUNT.
011400       MOVE VCH-QUANTITY        TO D-VCH-QUANTITY.
011500       MOVE VCH-EXPIRES-AT      TO D-VCH-EXPIRES-AT.
011600       MOVE VCH-DESCRIPTION     TO D-VCH-DESCRIPTION.
011700       DISPLAY DETAIL-1.
011800       DISPLAY DETAIL-2.
011900       PERFORM JUMP-LINE.
012000       ADD 3 TO W-DISPLAYED-LINES.
012100*
012200 READ-VOUCHER-FILE-NEXT-RECORD.

012300     READ VOUCHER-FILE NEXT RECORD
012400        AT END
012500           MOVE "Y" TO W-END-OF-FILE.
012600*
012700 COPY "PLMENU.CBL".
012800 COPY "PL-BUILD-NOW-STAMP.CBL".

