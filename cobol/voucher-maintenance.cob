000100*----------------------------------------------------------------
000200*
000300* THIS PROGRAM MAINTAINS THE VOUCHER-FILE -- THE TABLE OF
000400* MARKETING DISCOUNT CODES A CUSTOMER MAY REDEEM AGAINST AN
000500* ORDER.  A VOUCHER IS NEVER PHYSICALLY REMOVED, ONLY DISABLED,
000600* SO THE USAGE HISTORY ALWAYS STAYS VALID.  QUANTITY IS THE ONLY
000700* FIELD THIS PROGRAM LETS AN OPERATOR CHANGE AFTER CREATION --
000800* EVERYTHING ELSE ABOUT A VOUCHER IS FIXED ONCE ISSUED.
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.  VOUCHER-MAINTENANCE.
001200 AUTHOR.  C. J. PRINCE.
001300 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001400 DATE-WRITTEN.  06/09/1994.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001700*
001800*    C H A N G E   L O G
001900*    -----------------------------------------------------------
002000*    DATE       BY    TICKET   DESCRIPTION
002100*    ---------  ----  -------  ---------------------------------
002200*    06/09/94   CJP   OE-042   ORIGINAL PROGRAM.                    OE-042
002300*    09/09/95   RO    OE-059   DELETE REPLACED WITH DISABLE --      OE-059
002400*                              MARKETING WANTED USAGE HISTORY TO
002500*                              SURVIVE A RETIRED CODE.
002600*    09/09/95   RO    OE-059   INQUIRY NOW ALSO LISTS EVERY         OE-059
002700*                              VOUCHER-USAGE-FILE ROW FOR THE
002800*                              VOUCHER ON SCREEN.
002900*    12/03/98   RO    OE-107   Y2K -- CREATED-AT IS NOW STAMPED     OE-107
003000*                              THROUGH BUILD-CURRENT-TIMESTAMP.
003100*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
003200*    09/03/02   CJP   OE-144   VOUCHER-FILE CONVERTED TO RELATIVE   OE-144
003300*                              ORGANIZATION -- ADDED WS-VCH-REL-
003400*                              KEY AHEAD OF EVERY KEYED READ/
003500*                              WRITE/REWRITE.
003600*    -----------------------------------------------------------
003700*
003800 ENVIRONMENT DIVISION.
003900    CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM
004200           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
004300           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004400           UPSI-0 IS WS-RERUN-SWITCH.
004500    INPUT-OUTPUT SECTION.
004600     FILE-CONTROL.

004700       COPY "SLVOUCH2.CBL".
004800       COPY "SLCONTRL.CBL".
004900       COPY "SLUSAGE.CBL".

005000 DATA DIVISION.
005100    FILE SECTION.

005200       COPY "FDVOUCH2.CBL".
005300       COPY "FDCONTRL.CBL".
005400       COPY "FDUSAGE.CBL".

005500    WORKING-STORAGE SECTION.

005600       01  WS-RERUN-SWITCH                    PIC X.

005700      COPY "wscase01.cbl".
005800      COPY "WSNOWSTAMP.CBL".

005900      77 WS-VCH-REL-KEY                PIC 9(09).
006000      77 WS-VCH-STATUS                 PIC X(02).
006100      77 WS-CONTROL-STATUS             PIC X(02).
006200      COPY "WSVCHTAB.CBL".

006300       01 W-VOUCHER-MENU-OPTION             PIC 9.
006400          88 VALID-VOUCHER-MENU-OPTION     VALUE  0 THROUGH 4.

006500       01 W-FOUND-VOUCHER-RECORD             PIC X.
006600          88 FOUND-VOUCHER-RECORD           VALUE "Y".

006700       01 W-ERROR-WRITING                   PIC X.
006800          88 ERROR-WRITING                 VALUE "Y".

006900       01 W-END-OF-FILE                     PIC X.
007000          88 END-OF-FILE                    VALUE "Y".

007100       01 W-USAGE-STATUS-BYTE                PIC X.
007200          88 END-OF-USAGE-FILE              VALUE "Y".

007300       01 W-VALID-ANSWER                    PIC X.
007400          88 VALID-ANSWER                  VALUE "Y","N".
007500          88 QUIT-IS-CONFIRMED             VALUE "Y".
007600          88 DISABLING-IS-CONFIRMED        VALUE "Y".

007700       77 WS-USAGE-STATUS                   PIC X(02).
007800       77 ENTRY-NEW-QUANTITY                PIC 9(9).
007900       77 ENTRY-VOUCHER-CODE                PIC X(20).
008000       77 ENTRY-INQUIRY-CODE                PIC X(20).
008100       77 DUMMY                             PIC X.
008200       77 MSG-CONFIRMATION                  PIC X(60).
008300       77 MSG-AFTER-SAVING                  PIC X(60).
008400*
008500 PROCEDURE DIVISION.

008600    OPEN I-O VOUCHER-FILE.
008700    OPEN I-O CONTROL-FILE.

008800    PERFORM GET-MENU-OPTION
008900    PERFORM GET-MENU-OPTION UNTIL
009000                                W-VOUCHER-MENU-OPTION EQUAL ZERO
009100                             OR VALID-VOUCHER-MENU-OPTION.

009200    PERFORM DO-OPTIONS UNTIL W-VOUCHER-MENU-OPTION EQUAL ZERO.

009300    CLOSE VOUCHER-FILE.
009400    CLOSE CONTROL-FILE.

009500    EXIT PROGRAM.

009600    STOP RUN.
009700*
009800 GET-MENU-OPTION.

009900          PERFORM CLEAR-SCREEN.
010000  DISPLAY "                     VOUCHER-FILE MAINTENANCE PROGRAM".
010100          DISPLAY " "
010200  DISPLAY "                            -------------------------".
010300  DISPLAY "                           | 1 - CREATE VOUCHER     |".
010400  DISPLAY "                           | 2 - CHANGE QUANTITY    |".
010500  DISPLAY "                           | 3 - LOOK UP VOUCHER    |".
010600  DISPLAY "                           | 4 - DISABLE VOUCHER    |".
010700  DISPLAY "                           | 0 - EXIT               |".
010800  DISPLAY "                           --------------------------".
010900          DISPLAY " "
011000  DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
011100          PERFORM JUMP-LINE 11 TIMES.
011200          ACCEPT W-VOUCHER-MENU-OPTION.

011300         IF W-VOUCHER-MENU-OPTION EQUAL ZERO
011400            DISPLAY "PROGRAM TERMINATED !"
011500         ELSE
011600            IF NOT VALID-VOUCHER-MENU-OPTION
011700               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011800               ACCEPT DUMMY.
011900*
012000 DO-OPTIONS.

012100    PERFORM CLEAR-SCREEN.

012200    IF W-VOUCHER-MENU-OPTION = 1
012300       PERFORM ADD-MODULE.

012400    IF W-VOUCHER-MENU-OPTION = 2
012500       PERFORM CHANGE-MODULE.

012600    IF W-VOUCHER-MENU-OPTION = 3
012700       PERFORM INQUIRY-MODULE.

012800    IF W-VOUCHER-MENU-OPTION = 4
012900       PERFORM DISABLE-MODULE.

013000    PERFORM GET-MENU-OPTION.
013100    PERFORM GET-MENU-OPTION UNTIL
013200                                W-VOUCHER-MENU-OPTION EQUAL ZERO
013300                             OR VALID-VOUCHER-MENU-OPTION.
013400*
013500* ADD-MODULE IS CREATEVOUCHER -- ASSIGNS THE NEXT VOUCHER-ID OUT
013600* OF THE CONTROL-FILE, STAMPS CREATED-AT FROM THE CLOCK, AND
013700* STARTS THE VOUCHER OUT ACTIVE WITH ZERO REDEMPTIONS USED.
013800*
013900 ADD-MODULE.

014000    PERFORM ADD-REC-GET-ANOTHER-NUMBER.
014100    PERFORM ADD-REC-GET-ANOTHER-NUMBER UNTIL QUIT-IS-CONFIRMED.
014200*
014300 ADD-REC-GET-ANOTHER-NUMBER.

014400    MOVE SPACES TO VOUCHER-RECORD.
014500    MOVE ZEROS  TO VCH-ID.
014600    MOVE ZEROS  TO VCH-DISCOUNT-AMOUNT.
014700    MOVE ZEROS  TO VCH-QUANTITY.
014800    MOVE ZEROS  TO VCH-QUANTITY-USED.
014900    MOVE "ACTIVE" TO VCH-STATUS.

015000    PERFORM GET-FIELDS.

015100    IF VCH-CODE NOT EQUAL SPACES
015200       PERFORM BUILD-CURRENT-TIMESTAMP
015300       MOVE WS-NOW-STAMP TO VCH-CREATED-AT
015400  MOVE "THE NEW VOUCHER HAS BEEN ADDED ! <ENTER> TO CONTINUE"
015500       TO MSG-AFTER-SAVING
015600       PERFORM ASSIGN-NEXT-VOUCHER-ID-AND-WRITE.
015700*
015800 GET-FIELDS.

015900    MOVE "N" TO W-VALID-ANSWER.

016000    PERFORM GET-VOUCHER-CODE
016100                          UNTIL VCH-CODE NOT EQUAL SPACES
016200                             OR QUIT-IS-CONFIRMED.

016300    PERFORM GET-VOUCHER-DISCOUNT-AMOUNT
016400                         UNTIL VCH-DISCOUNT-AMOUNT NOT EQUAL ZEROS
016500                             OR QUIT-IS-CONFIRMED.

016600    PERFORM GET-VOUCHER-QUANTITY
016700                          UNTIL VCH-QUANTITY NOT EQUAL ZEROS
016800                             OR QUIT-IS-CONFIRMED.

016900    PERFORM GET-VOUCHER-EXPIRES-AT
017000                          UNTIL VCH-EXPIRES-AT NOT EQUAL SPACES
017100                             OR QUIT-IS-CONFIRMED.

017200    PERFORM GET-VOUCHER-DESCRIPTION.

017300    IF QUIT-IS-CONFIRMED
017400       MOVE SPACES TO VCH-CODE
017500       DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
017600       ACCEPT DUMMY.
017700*
017800 GET-VOUCHER-CODE.

017900    PERFORM DISPLAY-VOUCHER-RECORD.
018000    DISPLAY "1) INFORM CODE: (<ENTER> TO RETURN)".
018100    ACCEPT VCH-CODE.

018200    IF VCH-CODE EQUAL SPACES
018300       MOVE "Y" TO W-VALID-ANSWER
018400    ELSE
018500       INSPECT VCH-CODE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
018600*
018700 GET-VOUCHER-DISCOUNT-AMOUNT.

018800    PERFORM DISPLAY-VOUCHER-RECORD.
018900    DISPLAY "2) INFORM DISCOUNT AMOUNT: ".
019000    ACCEPT VCH-DISCOUNT-AMOUNT.

019100    IF VCH-DISCOUNT-AMOUNT EQUAL ZEROS
019200       DISPLAY "DISCOUNT AMOUNT MUST BE INFORMED !"
019300       PERFORM CONFIRM-IF-WANT-TO-QUIT.
019400*
019500 GET-VOUCHER-QUANTITY.

019600    PERFORM DISPLAY-VOUCHER-RECORD.
019700    DISPLAY "3) INFORM QUANTITY: ".
019800    ACCEPT VCH-QUANTITY.

019900    IF VCH-QUANTITY EQUAL ZEROS
020000       DISPLAY "QUANTITY MUST BE INFORMED !"
020100       PERFORM CONFIRM-IF-WANT-TO-QUIT.
020200*
020300 GET-VOUCHER-EXPIRES-AT.

020400    PERFORM DISPLAY-VOUCHER-RECORD.
020500    DISPLAY "4) INFORM EXPIRES-AT: (CCYY-MM-DDTHH:MM:SS)".
020600    ACCEPT VCH-EXPIRES-AT.

020700    IF VCH-EXPIRES-AT EQUAL SPACES
020800       DISPLAY "EXPIRES-AT MUST BE INFORMED !"
020900       PERFORM CONFIRM-IF-WANT-TO-QUIT.
021000*
021100 GET-VOUCHER-DESCRIPTION.

021200    PERFORM DISPLAY-VOUCHER-RECORD.
021300    DISPLAY "5) INFORM DESCRIPTION: (<ENTER> FOR NONE)".
021400    ACCEPT VCH-DESCRIPTION.
021500*
021600* CHANGE-MODULE IS UPDATEVOUCHERQUANTITY -- THE ONLY FIELD THIS
021700* PROGRAM WILL CHANGE ON AN EXISTING VOUCHER.
021800*
021900 CHANGE-MODULE.

022000    PERFORM GET-AN-EXISTANT-VOUCHER-NUMBER.
022100    PERFORM GET-RECORD-AND-CHANGE-QUANTITY UNTIL
022200                                       VCH-ID EQUAL ZEROS.
022300*
022400 GET-RECORD-AND-CHANGE-QUANTITY.

022500    PERFORM DISPLAY-VOUCHER-RECORD.

022600    MOVE ZEROS TO ENTRY-NEW-QUANTITY.
022700    DISPLAY "INFORM THE NEW QUANTITY (<ENTER> TO CANCEL): ".
022800    ACCEPT ENTRY-NEW-QUANTITY.

022900    IF ENTRY-NEW-QUANTITY EQUAL ZEROS
023000       DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
023100       ACCEPT DUMMY
023200    ELSE
023300       MOVE ENTRY-NEW-QUANTITY TO VCH-QUANTITY
023400  MOVE "THE CHANGES HAVE BEEN SAVED ! <ENTER> TO CONTINUE"
023500       TO MSG-AFTER-SAVING
023600       PERFORM SAVE-CHANGES-ON-THE-VOUCHER.

023700    PERFORM GET-AN-EXISTANT-VOUCHER-NUMBER.
023800*
023900* DISABLE-MODULE IS DISABLEVOUCHER -- NEVER A PHYSICAL DELETE.
024000*
024100 DISABLE-MODULE.

024200    PERFORM GET-AN-EXISTANT-VOUCHER-NUMBER.
024300    PERFORM GET-REC-DISABLE-SEARCH-ANOTHER UNTIL
024400                                       VCH-ID EQUAL ZEROS.
024500*
024600 GET-REC-DISABLE-SEARCH-ANOTHER.

024700    PERFORM DISPLAY-VOUCHER-RECORD.

024800    IF VCH-IS-DISABLED
024900  DISPLAY " *** THIS VOUCHER IS ALREADY DISABLED ! ***"
025000       " <ENTER> TO CONTINUE"
025100       ACCEPT DUMMY
025200    ELSE
025300  MOVE "DO YOU CONFIRM DISABLING THIS VOUCHER ?"
025400       TO MSG-CONFIRMATION
025500       PERFORM ASK-USER-IF-WANT-TO-COMPLETE

025600       IF DISABLING-IS-CONFIRMED
025700          MOVE "DISABLED" TO VCH-STATUS
025800  MOVE "THE VOUCHER HAS BEEN DISABLED ! <ENTER> TO CONTINUE"
025900       TO MSG-AFTER-SAVING
026000          PERFORM SAVE-CHANGES-ON-THE-VOUCHER.

026100    PERFORM GET-AN-EXISTANT-VOUCHER-NUMBER.
026200*
026300* INQUIRY-MODULE IS GETVOUCHERBYCODE -- UNCONSTRAINED BY STATUS
026400* OR EXPIRY -- FOLLOWED BY GETVOUCHERUSAGEHISTORY ON SCREEN.
026500*
026600 INQUIRY-MODULE.

026700    OPEN INPUT VOUCHER-USAGE-FILE.

026800    PERFORM GET-VOUCHER-CODE-AND-SEARCH.
026900    PERFORM GET-VOUCHER-CODE-AND-SEARCH UNTIL
027000                                   ENTRY-INQUIRY-CODE EQUAL SPACES
027100                                   OR FOUND-VOUCHER-RECORD.

027200    PERFORM GET-RECORD-SHOW-AND-GET-ANOTHER UNTIL
027300                                  ENTRY-INQUIRY-CODE EQUAL SPACES.

027400    CLOSE VOUCHER-USAGE-FILE.
027500*
027600 GET-VOUCHER-CODE-AND-SEARCH.

027700    MOVE SPACES TO ENTRY-INQUIRY-CODE.
027800  DISPLAY "INFORM A VOUCHER CODE TO SEARCH AND DISPLAY"
027900       " (<ENTER> TO QUIT)".
028000    ACCEPT ENTRY-INQUIRY-CODE.

028100    IF ENTRY-INQUIRY-CODE EQUAL SPACES
028200       DISPLAY "PROGRAM TERMINATED !"
028300    ELSE
028400  INSPECT ENTRY-INQUIRY-CODE CONVERTING LOWER-ALPHA TO UPPER-ALPHA
028500       MOVE ENTRY-INQUIRY-CODE TO ENTRY-VOUCHER-CODE
028600       PERFORM LOAD-VOUCHER-TABLE
028700       PERFORM FIND-VOUCHER-BY-CODE

028800       IF NOT FOUND-VOUCHER-RECORD
028900          DISPLAY "VOUCHER NOT FOUND ! "
029000          ACCEPT DUMMY.
029100*
029200 GET-RECORD-SHOW-AND-GET-ANOTHER.

029300    PERFORM DISPLAY-VOUCHER-RECORD.
029400    PERFORM DISPLAY-VOUCHER-USAGE-HISTORY.

029500    DISPLAY "<ENTER> TO CONTINUE".
029600    ACCEPT DUMMY.

029700    PERFORM GET-VOUCHER-CODE-AND-SEARCH.
029800    PERFORM GET-VOUCHER-CODE-AND-SEARCH UNTIL
029900                                   ENTRY-INQUIRY-CODE EQUAL SPACES
030000                                   OR FOUND-VOUCHER-RECORD.
030100*
030200 DISPLAY-VOUCHER-USAGE-HISTORY.

030300    DISPLAY "-- REDEMPTION HISTORY --".

030400    MOVE "N" TO W-USAGE-STATUS-BYTE.

030500    PERFORM READ-USAGE-FILE-FROM-TOP.
030600    PERFORM SHOW-USAGE-RECORD-IF-MATCH UNTIL END-OF-USAGE-FILE.
030700*
030800 READ-USAGE-FILE-FROM-TOP.

030900    CLOSE VOUCHER-USAGE-FILE.
031000    OPEN INPUT VOUCHER-USAGE-FILE.
031100    PERFORM READ-USAGE-FILE-NEXT-RECORD.
031200*
031300 SHOW-USAGE-RECORD-IF-MATCH.

031400    IF VU-VOUCHER-ID EQUAL VCH-ID
031500       DISPLAY "  USAGE " VU-USAGE-ID " - ORDER " VU-ORDER-ID
031600               " - DISCOUNT " VU-DISCOUNT-APPLIED.

031700    PERFORM READ-USAGE-FILE-NEXT-RECORD.
031800*
031900 READ-USAGE-FILE-NEXT-RECORD.

032000    READ VOUCHER-USAGE-FILE NEXT RECORD
032100         AT END
032200            MOVE "Y" TO W-USAGE-STATUS-BYTE.
032300*
032400 GET-AN-EXISTANT-VOUCHER-NUMBER.

032500    MOVE ZEROS TO VCH-ID.
032600    DISPLAY "INFORM THE VOUCHER-ID (<ENTER> TO RETURN)".
032700    ACCEPT VCH-ID.

032800    IF VCH-ID NOT EQUAL ZEROS
032900       MOVE VCH-ID TO WS-VCH-REL-KEY
033000       READ VOUCHER-FILE RECORD
033100            INVALID KEY
033200               DISPLAY "VOUCHER NOT FOUND !"
033300               MOVE ZEROS TO VCH-ID.
033400*
033500 SAVE-CHANGES-ON-THE-VOUCHER.

033600    MOVE "N" TO W-ERROR-WRITING.
033700    MOVE VCH-ID TO WS-VCH-REL-KEY.
033800    REWRITE VOUCHER-RECORD
033900            INVALID KEY
034000               MOVE "Y" TO W-ERROR-WRITING.

034100    IF ERROR-WRITING
034200  DISPLAY "*** ERROR SAVING THE VOUCHER ! *** <ENTER> TO CONTINUE"
034300       ACCEPT DUMMY
034400    ELSE
034500       DISPLAY MSG-AFTER-SAVING
034600       ACCEPT DUMMY.
034700*
034800 DISPLAY-VOUCHER-RECORD.

034900    PERFORM CLEAR-SCREEN.
035000    DISPLAY "VOUCHER............: " VCH-ID.
035100    DISPLAY "1) CODE............: " VCH-CODE.
035200    DISPLAY "2) DISCOUNT AMOUNT.: " VCH-DISCOUNT-AMOUNT.
035300    DISPLAY "3) QUANTITY LEFT...: " VCH-QUANTITY.
035400    DISPLAY "   QUANTITY USED...: " VCH-QUANTITY-USED.
035500    DISPLAY "4) EXPIRES AT......: " VCH-EXPIRES-AT.
035600    DISPLAY "5) DESCRIPTION.....: " VCH-DESCRIPTION.
035700    DISPLAY "   STATUS..........: " VCH-STATUS.
035800    DISPLAY "   CREATED AT......: " VCH-CREATED-AT.
035900    DISPLAY " ".
036000*
036100 COPY "PLGENERAL.CBL".
036200 COPY "PL-LOAD-VOUCHER-TABLE.CBL".
036300 COPY "PL-FIND-VOUCHER-BY-CODE.CBL".
036400 COPY "PL-BUILD-NOW-STAMP.CBL".
036500*
036600 ASSIGN-NEXT-VOUCHER-ID-AND-WRITE.

036700    MOVE 1 TO CONTROL-KEY.
036800    READ CONTROL-FILE RECORD
036900         INVALID KEY
037000            MOVE "Y" TO W-ERROR-WRITING.

037100    IF NOT ERROR-WRITING
037200       ADD 1 TO CONTROL-LAST-VOUCHER-ID
037300       MOVE CONTROL-LAST-VOUCHER-ID TO VCH-ID
037400       MOVE CONTROL-LAST-VOUCHER-ID TO WS-VCH-REL-KEY
037500       WRITE VOUCHER-RECORD
037600             INVALID KEY
037700                MOVE "Y" TO W-ERROR-WRITING
037800       IF NOT ERROR-WRITING
037900          REWRITE CONTROL-RECORD
038000                  INVALID KEY
038100                     MOVE "Y" TO W-ERROR-WRITING.

038200    IF ERROR-WRITING
038300  DISPLAY "*** ERROR SAVING THE NEW VOUCHER ! ***"
038400       " <ENTER> TO CONTINUE"
038500       ACCEPT DUMMY
038600    ELSE
038700       DISPLAY MSG-AFTER-SAVING
038800       ACCEPT DUMMY.

