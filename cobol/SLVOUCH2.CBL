000100*----------------------------------------------------------------
000200*    SLVOUCH2.CBL
000300*    SELECT CLAUSE FOR THE VOUCHER FILE -- THE TABLE OF DISCOUNT
000400*    CODES A CUSTOMER MAY REDEEM AGAINST AN ORDER.  KEYED BY THE
000500*    SYSTEM-ASSIGNED VOUCHER-ID; LOOK-UP BY THE CUSTOMER-FACING
000600*    VOUCHER-CODE IS DONE THROUGH THE OCCURS TABLE BUILT BY
000700*    PL-LOAD-VOUCHER-TABLE.CBL, NOT THROUGH THIS SELECT.  RELATIVE
000800*    ORGANIZATION IS USED HERE (RATHER THAN INDEXED) SO THE
000900*    VCH-ID CAN BE USED DIRECTLY AS THE RELATIVE RECORD NUMBER,
001000*    THE SAME WAY THE ORDER-FILE DOES (SEE SLORDER.CBL).
001100*----------------------------------------------------------------
001200     SELECT VOUCHER-FILE
001300            ASSIGN TO "VCHFILE2"
001400            ORGANIZATION IS RELATIVE
001500            ACCESS MODE IS DYNAMIC
001600            RELATIVE KEY IS WS-VCH-REL-KEY
001700            FILE STATUS IS WS-VCH-STATUS.

