000100*----------------------------------------------------------------
000200*
000300* THIS PROGRAM ANSWERS THE THREE QUESTIONS THE ORDER-PROCESSING
000400* AND WEB FRONT END KEEP ASKING ABOUT A VOUCHER CODE, WITHOUT
000500* TOUCHING QUANTITY OR STATUS: IS IT STILL GOOD RIGHT NOW, WHAT
000600* IS ON FILE FOR IT REGARDLESS OF STATUS (FOR THE ADMIN SCREENS),
000700* AND HOW MUCH WOULD IT KNOCK OFF A GIVEN ORDER PRICE.  IT NEVER
000800* WRITES TO THE VOUCHER-FILE.
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.  VOUCHER-LOOKUP.
001200 AUTHOR.  C. J. PRINCE.
001300 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001400 DATE-WRITTEN.  06/02/1994.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001700*
001800*    C H A N G E   L O G
001900*    -----------------------------------------------------------
002000*    DATE       BY    TICKET   DESCRIPTION
002100*    ---------  ----  -------  ---------------------------------
002200*    06/02/94   CJP   OE-039   ORIGINAL PROGRAM.                    OE-039
002300*    09/09/95   RO    OE-058   ADDED OPTION 3, THE DISCOUNT         OE-058
002400*                              CALCULATOR, SO COUNTER STAFF CAN
002500*                              QUOTE A DISCOUNT BEFORE AN ORDER
002600*                              IS EVER KEYED.
002700*    12/03/98   RO    OE-107   Y2K -- "RIGHT NOW" COMPARISON NOW    OE-107
002800*                              WINDOWED THROUGH BUILD-CURRENT-
002900*                              TIMESTAMP INSTEAD OF A RAW 2-DIGIT
003000*                              YEAR COMPARE.
003100*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
003200*    09/03/02   CJP   OE-145   VOUCHER-FILE CONVERTED TO RELATIVE   OE-145
003300*                              ORGANIZATION -- WS-VCH-REL-KEY ADDED
003400*                              FOR FIND-VOUCHER-BY-CODE'S READ.
003500*    -----------------------------------------------------------
003600*
003700 ENVIRONMENT DIVISION.
003800    CONFIGURATION SECTION.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM
004100           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
004200           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004300           UPSI-0 IS WS-RERUN-SWITCH.
004400    INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.

004600          COPY "SLVOUCH2.CBL".

004700 DATA DIVISION.
004800    FILE SECTION.

004900       COPY "FDVOUCH2.CBL".

005000    WORKING-STORAGE SECTION.

005100       01  WS-RERUN-SWITCH                    PIC X.

005200       COPY "WSVCHTAB.CBL".
005300       COPY "WSNOWSTAMP.CBL".

005400       77 WS-VCH-REL-KEY              PIC 9(09).
005500       77 WS-VCH-STATUS               PIC X(02).

005600       01 W-LOOKUP-MENU-OPTION       PIC 9.
005700          88 VALID-LOOKUP-OPTION     VALUE 0 THROUGH 3.

005800       01 W-FOUND-VOUCHER-RECORD     PIC X.
005900          88 FOUND-VOUCHER-RECORD    VALUE "Y".

006000       01 W-VOUCHER-IS-AVAILABLE     PIC X.
006100          88 VOUCHER-IS-AVAILABLE    VALUE "Y".

006200       01 W-END-OF-FILE              PIC X.
006300          88 END-OF-FILE             VALUE "Y".

006400       77 ENTRY-VOUCHER-CODE         PIC X(20).
006500       77 ENTRY-ORDER-PRICE          PIC 9(9)V99.
006600       77 W-QUOTED-DISCOUNT          PIC S9(9)V99 COMP-3.
006700       77 DUMMY                      PIC X.
006800*
006900 PROCEDURE DIVISION.

007000    OPEN I-O VOUCHER-FILE.
007100    PERFORM LOAD-VOUCHER-TABLE.

007200    PERFORM GET-MENU-OPTION.
007300    PERFORM GET-MENU-OPTION UNTIL
007400                                W-LOOKUP-MENU-OPTION EQUAL ZERO
007500                             OR VALID-LOOKUP-OPTION.

007600    PERFORM DO-OPTIONS UNTIL W-LOOKUP-MENU-OPTION EQUAL ZERO.

007700    CLOSE VOUCHER-FILE.

007800    EXIT PROGRAM.

007900    STOP RUN.
008000*
008100 GET-MENU-OPTION.

008200          PERFORM CLEAR-SCREEN.
008300          DISPLAY "                          VOUCHER LOOK-UP".
008400          DISPLAY " "
008500   DISPLAY "                     -------------------------------".
008600   DISPLAY "                     | 1 - GET VOUCHER BY CODE     |".
008700   DISPLAY "                     | 2 - IS VOUCHER AVAILABLE ?  |".
008800   DISPLAY "                     | 3 - CALCULATE DISCOUNT      |".
008900   DISPLAY "                     | 0 - EXIT                    |".
009000   DISPLAY "                     -------------------------------".
009100          DISPLAY " "
009200   DISPLAY "                     - CHOOSE AN OPTION FROM MENU:  ".
009300          PERFORM JUMP-LINE 11 TIMES.
009400          ACCEPT W-LOOKUP-MENU-OPTION

009500         IF W-LOOKUP-MENU-OPTION EQUAL ZERO
009600            DISPLAY "PROGRAM TERMINATED !"
009700         ELSE
009800            IF NOT VALID-LOOKUP-OPTION
009900               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010000               ACCEPT DUMMY.
010100*
010200 DO-OPTIONS.

010300    PERFORM CLEAR-SCREEN.
010400    PERFORM GET-VOUCHER-CODE.

010500    IF ENTRY-VOUCHER-CODE NOT EQUAL SPACES
010600       IF W-LOOKUP-MENU-OPTION = 1
010700          PERFORM SHOW-VOUCHER-BY-CODE
010800       ELSE
010900       IF W-LOOKUP-MENU-OPTION = 2
011000          PERFORM SHOW-VOUCHER-AVAILABILITY
011100       ELSE
011200          PERFORM SHOW-VOUCHER-DISCOUNT-QUOTE.

011300    PERFORM GET-MENU-OPTION.
011400    PERFORM GET-MENU-OPTION UNTIL
011500                                W-LOOKUP-MENU-OPTION EQUAL ZERO
011600                             OR VALID-LOOKUP-OPTION.
011700*
011800 GET-VOUCHER-CODE.

011900    MOVE SPACES TO ENTRY-VOUCHER-CODE.
012000    DISPLAY "INFORM THE VOUCHER CODE (<ENTER> TO RETURN)".
012100    ACCEPT ENTRY-VOUCHER-CODE.
012200*
012300 SHOW-VOUCHER-BY-CODE.

012400    PERFORM FIND-VOUCHER-BY-CODE.

012500    IF FOUND-VOUCHER-RECORD
012600       PERFORM DISPLAY-THE-VOUCHER-RECORD
012700    ELSE
012800       DISPLAY "VOUCHER NOT FOUND !".

012900    DISPLAY "<ENTER> TO CONTINUE".
013000    ACCEPT DUMMY.
013100*
013200 SHOW-VOUCHER-AVAILABILITY.

013300    PERFORM CHECK-VOUCHER-AVAILABLE.

013400    IF VOUCHER-IS-AVAILABLE
013500       DISPLAY "VOUCHER IS AVAILABLE."
013600    ELSE
013700       DISPLAY "VOUCHER IS NOT AVAILABLE.".

013800    DISPLAY "<ENTER> TO CONTINUE".
013900    ACCEPT DUMMY.
014000*
014100 SHOW-VOUCHER-DISCOUNT-QUOTE.

014200    MOVE ZEROS TO ENTRY-ORDER-PRICE.
014300    DISPLAY "INFORM THE ORDER PRICE TO QUOTE AGAINST".
014400    ACCEPT ENTRY-ORDER-PRICE.

014500    PERFORM CALCULATE-VOUCHER-DISCOUNT.

014600    DISPLAY "DISCOUNT QUOTED..: " W-QUOTED-DISCOUNT.
014700    DISPLAY "<ENTER> TO CONTINUE".
014800    ACCEPT DUMMY.
014900*
015000* CALCULATE-VOUCHER-DISCOUNT IS THE READ-ONLY QUOTE ENGINE.  IT
015100* USES THE SAME "AVAILABLE VOUCHER" LOOK-UP AS ISVOUCHERAVAILABLE
015200* AND NEVER SIGNALS AN ERROR -- AN UNKNOWN OR EXPIRED CODE JUST
015300* QUOTES A ZERO DISCOUNT.
015400*
015500 CALCULATE-VOUCHER-DISCOUNT.

015600    MOVE ZERO TO W-QUOTED-DISCOUNT.
015700    PERFORM CHECK-VOUCHER-AVAILABLE.

015800    IF VOUCHER-IS-AVAILABLE
015900       IF VCH-DISCOUNT-AMOUNT < ENTRY-ORDER-PRICE
016000          MOVE VCH-DISCOUNT-AMOUNT TO W-QUOTED-DISCOUNT
016100       ELSE
016200          MOVE ENTRY-ORDER-PRICE TO W-QUOTED-DISCOUNT.
016300*
016400* CHECK-VOUCHER-AVAILABLE IS THE "AVAILABLE VOUCHER BY CODE"
016500* LOOK-UP SHARED BY THE REDEMPTION ENGINE, THE CALCULATOR, AND
016600* ISVOUCHERAVAILABLE: ACTIVE STATUS AND NOT YET EXPIRED.
016700*
016800 CHECK-VOUCHER-AVAILABLE.

016900    MOVE "N" TO W-VOUCHER-IS-AVAILABLE.
017000    PERFORM FIND-VOUCHER-BY-CODE.

017100    IF FOUND-VOUCHER-RECORD
017200       IF VCH-IS-ACTIVE
017300          PERFORM BUILD-CURRENT-TIMESTAMP
017400          IF VCH-EXPIRES-AT > WS-NOW-STAMP
017500             MOVE "Y" TO W-VOUCHER-IS-AVAILABLE.
017600*
017700 COPY "PLGENERAL.CBL".
017800 COPY "PL-LOAD-VOUCHER-TABLE.CBL".
017900 COPY "PL-FIND-VOUCHER-BY-CODE.CBL".
018000 COPY "PL-BUILD-NOW-STAMP.CBL".
018100*
018200 DISPLAY-THE-VOUCHER-RECORD.

018300    DISPLAY "VOUCHER............: " VCH-ID.
018400    DISPLAY "1) CODE............: " VCH-CODE.
018500    DISPLAY "2) DISCOUNT AMOUNT.: " VCH-DISCOUNT-AMOUNT.
018600    DISPLAY "3) QUANTITY LEFT...: " VCH-QUANTITY.
018700    DISPLAY "4) QUANTITY USED...: " VCH-QUANTITY-USED.
018800    DISPLAY "5) STATUS..........: " VCH-STATUS.
018900    DISPLAY "6) CREATED AT......: " VCH-CREATED-AT.
019000    DISPLAY "7) EXPIRES AT......: " VCH-EXPIRES-AT.
019100    DISPLAY "8) DESCRIPTION.....: " VCH-DESCRIPTION.

