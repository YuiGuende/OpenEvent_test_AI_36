000100*----------------------------------------------------------------
000200*    SLORDER.CBL
000300*    SELECT CLAUSE FOR THE ORDER FILE -- ONE RECORD PER TICKET
000400*    ORDER.  REPLACES THE OLD PAYABLE VOUCHER FILE.  RELATIVE
000500*    ORGANIZATION IS USED HERE (RATHER THAN INDEXED) SO THE ORDER
000600*    NUMBER CAN BE USED DIRECTLY AS THE RELATIVE RECORD NUMBER.
000700*----------------------------------------------------------------
000800     SELECT ORDER-FILE
000900            ASSIGN TO "ORDERFIL"
001000            ORGANIZATION IS RELATIVE
001100            ACCESS MODE IS DYNAMIC
001200            RELATIVE KEY IS WS-ORDER-REL-KEY
001300            FILE STATUS IS WS-ORDER-STATUS.

