000100*----------------------------------------------------------------
000200*    PL-ASK-USER-WHICH-FIELD-TO-CHANGE.CBL
000300*    SHARED FIELD-SELECTION LOOP.  EVERY CHANGE-MODULE PROGRAM
000400*    SUPPLIES ITS OWN GET-A-FIELD-TO-CHANGE PARAGRAPH (WITH ITS
000500*    OWN PROMPT AND VALID-FIELD RANGE); THIS PARAGRAPH JUST
000600*    KEEPS ASKING UNTIL A VALID FIELD NUMBER OR ZERO IS ENTERED.
000700*----------------------------------------------------------------
000800 ASK-USER-WHICH-FIELD-TO-CHANGE.

000900     PERFORM GET-A-FIELD-TO-CHANGE.
001000     PERFORM GET-A-FIELD-TO-CHANGE UNTIL
001100                                     ENTRY-RECORD-FIELD EQUAL ZERO
001200                                    OR VALID-FIELD.

