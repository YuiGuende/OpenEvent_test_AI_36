000100*----------------------------------------------------------------
000200*    READ-EVENT-FILE-NEXT-RECORD.CBL
000300*    SEQUENTIAL SCAN HELPER FOR THE EVENT-FILE.
000400*----------------------------------------------------------------
000500 READ-EVENT-FILE-NEXT-RECORD.

000600     READ EVENT-FILE NEXT RECORD
000700          AT END
000800             MOVE "Y" TO W-END-OF-FILE.

