000100*----------------------------------------------------------------
000200*    SLCONTRL.CBL
000300*    SELECT CLAUSE FOR THE CONTROL FILE.  ONE RECORD ONLY, HOLDS
000400*    THE "LAST NUMBER ISSUED" COUNTER FOR EVERY KEYED FILE IN THE
000500*    ORDER/VOUCHER/PAYMENT SUITE.
000600*----------------------------------------------------------------
000700     SELECT CONTROL-FILE
000800            ASSIGN TO "CONTROLF"
000900            ORGANIZATION IS INDEXED
001000            ACCESS MODE IS RANDOM
001100            RECORD KEY IS CONTROL-KEY
001200            FILE STATUS IS WS-CONTROL-STATUS.

