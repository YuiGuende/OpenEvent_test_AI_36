000100*----------------------------------------------------------------
000200*
000300* THIS PROGRAM MAINTAINS THE HOST-FILE -- THE TABLE OF EVENT
000400* HOSTS AND THE FLAT DISCOUNT PERCENTAGE PAID AGAINST THE
000500* ORIGINAL TICKET PRICE FOR EVERY EVENT A HOST RUNS.  LOOK-UP,
000600* ADD, CHANGE AND DELETE FOLLOW THE SAME SHAPE AS THE OLD
000700* STATE-CODE TABLE PROGRAM THIS ONE REPLACED.
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.  HOST-MAINTENANCE.
001100 AUTHOR.  R. OYELARAN.
001200 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001300 DATE-WRITTEN.  11/02/1993.
001400 DATE-COMPILED.
001500 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700*    C H A N G E   L O G
001800*    -----------------------------------------------------------
001900*    DATE       BY    TICKET   DESCRIPTION
002000*    ---------  ----  -------  ---------------------------------
002100*    11/02/93   RO    OE-014   ORIGINAL PROGRAM - REPLACES THE      OE-014
002200*                              OLD STATE-CODE TABLE.
002300*    04/19/94   RO    OE-041   ADDED HOST-STATUS-BYTE, HOSTS CAN    OE-041
002400*                              NOW BE SUSPENDED WITHOUT DELETING.
002500*    01/06/95   CJP   OE-058   ADD-MODULE NOW REJECTS A PERCENT     OE-058
002600*                              OVER 100.00.
002700*    09/22/97   CJP   OE-091   CHANGE-MODULE LOGGING TIGHTENED UP   OE-091
002800*                              AFTER THE AUDIT FINDING.
002900*    12/03/98   RO    OE-107   Y2K -- HOST-ADDED-DATE WIDENED TO A  OE-107
003000*                              FOUR DIGIT YEAR (WAS TWO).
003100*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
003200*    03/30/01   CJP   OE-133   DELETE-MODULE NOW REFUSES TO REMOVE  OE-133
003300*                             A HOST STILL REFERENCED BY AN EVENT.
003400*    09/03/02   RO    OE-151   HOST-FILE CONVERTED TO RELATIVE      OE-151
003500*                              ORGANIZATION -- ADDED WS-HOST-REL-
003600*                              KEY AND FIXED THE FOUND-SWITCH NAME
003700*                              THAT NEVER MATCHED THE LOOK-UP
003800*                              COPYBOOK'S FIELD (LOOK-UP/ADD WAS
003900*                              REPORTING EVERY HOST AS FOUND).
004000*    -----------------------------------------------------------
004100*
004200 ENVIRONMENT DIVISION.
004300    CONFIGURATION SECTION.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM
004600           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
004700           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004800           UPSI-0 IS WS-RERUN-SWITCH.
004900   INPUT-OUTPUT SECTION.
005000    FILE-CONTROL.

005100       COPY "SLHOST.CBL".
005200       COPY "SLEVENT.CBL".

005300 DATA DIVISION.
005400    FILE SECTION.

005500       COPY "FDHOST.CBL".
005600       COPY "FDEVENT.CBL".

005700    WORKING-STORAGE SECTION.

005800       01  WS-RERUN-SWITCH                    PIC X.

005900       COPY "wscase01.cbl".

006000       01  W-OPTION                      PIC 9.
006100           88  VALID-OPTION              VALUE 1 THROUGH 4.

006200       01  ENTRY-HOST-ID                 PIC 9(09).
006300           88  ENTRY-HOST-ID-BLANK       VALUE ZERO.

006400       01  W-FOUND-HOST-RECORD           PIC X.
006500           88  FOUND-HOST-RECORD         VALUE "Y".

006600       01  W-FOUND-EVENT-USING-HOST      PIC X.
006700           88  FOUND-EVENT-USING-HOST    VALUE "Y".

006800       01  W-ERROR-WRITING               PIC X.
006900           88  ERROR-WRITING             VALUE "Y".

007000       01  W-VALID-ANSWER                PIC X.
007100           88  VALID-ANSWER              VALUE "Y", "N", "y", "n".
007200           88  DELETING-IS-CONFIRMED     VALUE "Y", "y".

007300       01  ENTRY-HOST-DISCOUNT-PERCENT   PIC 9(03)V99.
007400           88  VALID-DISCOUNT-PERCENT    VALUE 0 THRU 100.

007500       77  MSG-OPTION                    PIC X(06).
007600       77  MSG-CONFIRMATION              PIC X(45).
007700       77  DUMMY                         PIC X.
007800       77  WS-HOST-REL-KEY               PIC 9(09).
007900       77  WS-HOST-STATUS                PIC X(02).
008000       77  WS-EVENT-STATUS               PIC X(02).

008100       01  WS-SYSTEM-DATE-6.
008200           05  WS-SYS-YY                 PIC 9(02).
008300           05  WS-SYS-MM                 PIC 9(02).
008400           05  WS-SYS-DD                 PIC 9(02).
008500*
008600 PROCEDURE DIVISION.

008700    OPEN I-O HOST-FILE.

008800    PERFORM GET-MENU-OPTION
008900    PERFORM GET-MENU-OPTION UNTIL
009000                                W-OPTION EQUAL ZERO
009100                             OR VALID-OPTION.

009200    PERFORM DO-OPTIONS UNTIL W-OPTION EQUAL ZERO.

009300    CLOSE HOST-FILE.

009400    EXIT PROGRAM.

009500    STOP RUN.
009600*
009700 JUMP-2-LINES-AND-PAUSE.

009800    PERFORM JUMP-LINE.
009900    PERFORM JUMP-LINE.
010000    ACCEPT DUMMY.
010100*
010200 GET-MENU-OPTION.

010300    PERFORM CLEAR-SCREEN.
010400  DISPLAY "                        HOST-FILE MAINTENANCE PROGRAM".
010500    DISPLAY " ".
010600  DISPLAY "                          ---------------------------".
010700  DISPLAY "                          | 1 - LOOK UP HOST        |".
010800  DISPLAY "                          | 2 - ADD HOST            |".
010900  DISPLAY "                          | 3 - CHANGE HOST         |".
011000  DISPLAY "                          | 4 - DELETE HOST         |".
011100  DISPLAY "                          |                         |".
011200  DISPLAY "                          | 0 - EXIT                |".
011300  DISPLAY "                          ---------------------------".
011400    DISPLAY " ".
011500  DISPLAY "                        - CHOOSE AN OPTION FROM MENU:".
011600    PERFORM JUMP-LINE 10 TIMES.
011700    ACCEPT W-OPTION.

011800    IF W-OPTION EQUAL ZERO
011900       DISPLAY "PROGRAM TERMINATED !"
012000    ELSE
012100       IF NOT VALID-OPTION
012200          DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
012300          PERFORM JUMP-2-LINES-AND-PAUSE.
012400*
012500 DO-OPTIONS.

012600    PERFORM CLEAR-SCREEN.

012700    IF W-OPTION = 1
012800       MOVE "SEARCH" TO MSG-OPTION
012900       PERFORM INQUIRY-MODULE.

013000    IF W-OPTION = 2
013100       MOVE "ADD" TO MSG-OPTION
013200       PERFORM ADD-MODULE.

013300    IF W-OPTION = 3
013400       MOVE "CHANGE" TO MSG-OPTION
013500       PERFORM CHANGE-MODULE.

013600    IF W-OPTION = 4
013700       MOVE "DELETE" TO MSG-OPTION
013800       PERFORM DELETE-MODULE.

013900    PERFORM GET-MENU-OPTION.
014000    PERFORM GET-MENU-OPTION UNTIL
014100                                W-OPTION EQUAL ZERO
014200                             OR VALID-OPTION.
014300*
014400 GET-EXISTANT-HOST-FROM-USER.

014500    PERFORM GET-HOST-ID-TO-SEARCH.
014600    PERFORM GET-HOST-ID-TO-SEARCH UNTIL
014700                                      ENTRY-HOST-ID-BLANK
014800                                   OR FOUND-HOST-RECORD.
014900*
015000 GET-HOST-ID-TO-SEARCH.

015100    PERFORM ASK-THE-HOST-ID-TO-THE-USER.

015200    IF NOT ENTRY-HOST-ID-BLANK
015300       MOVE ENTRY-HOST-ID TO HOST-ID
015400       PERFORM LOOK-FOR-HOST-RECORD
015500       PERFORM JUMP-LINE
015600       IF NOT FOUND-HOST-RECORD
015700          DISPLAY "HOST ID NOT FOUND ! <ENTER> TO CONTINUE"
015800          PERFORM JUMP-2-LINES-AND-PAUSE
015900       ELSE
016000          DISPLAY "------- RECORD FOUND ! ----------".
016100*
016200 ASK-THE-HOST-ID-TO-THE-USER.

016300    MOVE "Y" TO W-FOUND-HOST-RECORD.
016400    MOVE ZERO TO ENTRY-HOST-ID.
016500    DISPLAY "INFORM THE HOST ID TO " MSG-OPTION " (0 FOR MENU)".
016600    ACCEPT ENTRY-HOST-ID.
016700*
016800 GET-THE-NEW-HOST-ID-FROM-USER.

016900    PERFORM GET-A-VALID-NEW-HOST-ID.
017000    PERFORM GET-A-VALID-NEW-HOST-ID UNTIL
017100                                       ENTRY-HOST-ID-BLANK
017200                                    OR NOT FOUND-HOST-RECORD.
017300*
017400 GET-A-VALID-NEW-HOST-ID.

017500    PERFORM ASK-THE-HOST-ID-TO-THE-USER.

017600    IF NOT ENTRY-HOST-ID-BLANK
017700       MOVE ENTRY-HOST-ID TO HOST-ID
017800       PERFORM LOOK-FOR-HOST-RECORD
017900       IF FOUND-HOST-RECORD
018000          PERFORM DISPLAY-HOST-RECORD
018100         DISPLAY "( ****** HOST ALREADY EXISTS ! ****** ) <ENTER>"
018200          PERFORM JUMP-2-LINES-AND-PAUSE
018300       ELSE
018400          PERFORM JUMP-LINE 3 TIMES
018500          DISPLAY "NEW HOST ID.: " HOST-ID.
018600*
018700 GET-THE-NEW-PERCENT-FROM-USER.

018800    PERFORM GET-A-VALID-NEW-PERCENT.
018900    PERFORM GET-A-VALID-NEW-PERCENT
019000                      UNTIL ENTRY-HOST-DISCOUNT-PERCENT EQUAL ZERO
019100                           OR VALID-DISCOUNT-PERCENT.
019200*
019300 GET-A-VALID-NEW-PERCENT.

019400    MOVE "N" TO W-ERROR-WRITING.
019500    DISPLAY "INFORM THE HOST DISCOUNT PERCENT (0 TO CANCEL)".
019600    ACCEPT ENTRY-HOST-DISCOUNT-PERCENT.

019700    IF ENTRY-HOST-DISCOUNT-PERCENT NOT EQUAL ZERO
019800       IF NOT VALID-DISCOUNT-PERCENT
019900          DISPLAY "PERCENT MUST BE 000.00 TO 100.00 ! <ENTER>"
020000          PERFORM JUMP-2-LINES-AND-PAUSE.
020100*
020200 INQUIRY-MODULE.

020300    PERFORM GET-EXISTANT-HOST-FROM-USER.
020400    PERFORM GET-REC-SHOW-GET-ANOTHER-HOST UNTIL
020500                                              ENTRY-HOST-ID-BLANK.
020600*
020700 GET-REC-SHOW-GET-ANOTHER-HOST.

020800    PERFORM DISPLAY-HOST-RECORD.
020900    DISPLAY "<ENTER> TO CONTINUE".
021000    PERFORM JUMP-2-LINES-AND-PAUSE.

021100    PERFORM GET-EXISTANT-HOST-FROM-USER.
021200*
021300 DISPLAY-HOST-RECORD.

021400    PERFORM JUMP-LINE.
021500    DISPLAY "-------------------------------------------".
021600    DISPLAY "HOST ID: " HOST-ID " - DISCOUNT % "
021700                         HOST-DISCOUNT-PERCENT.
021800    IF HOST-IS-SUSPENDED
021900       DISPLAY "*** THIS HOST IS CURRENTLY SUSPENDED ***".
022000    DISPLAY "-------------------------------------------".
022100    PERFORM JUMP-LINE.
022200*
022300 ADD-MODULE.

022400    PERFORM GET-THE-NEW-HOST-ID-FROM-USER.
022500    PERFORM ADD-REC-GET-ANOTHER-HOST-ID UNTIL ENTRY-HOST-ID-BLANK.
022600*
022700 ADD-REC-GET-ANOTHER-HOST-ID.

022800    PERFORM GET-THE-NEW-PERCENT-FROM-USER.

022900    IF ENTRY-HOST-DISCOUNT-PERCENT NOT EQUAL ZERO
023000       MOVE ENTRY-HOST-DISCOUNT-PERCENT TO HOST-DISCOUNT-PERCENT
023100       MOVE "A" TO HOST-STATUS-BYTE
023200       PERFORM STAMP-ADDED-DATE
023300       PERFORM WRITE-RECORD
023400       PERFORM JUMP-LINE
023500       IF ERROR-WRITING
023600          DISPLAY "ERROR WHILE WRITING THE RECORD ! <ENTER>"
023700          PERFORM JUMP-2-LINES-AND-PAUSE
023800       ELSE
023900          DISPLAY "----- RECORD ADDED! -----"
024000          PERFORM DISPLAY-HOST-RECORD
024100          PERFORM JUMP-LINE 3 TIMES.

024200    PERFORM GET-THE-NEW-HOST-ID-FROM-USER.
024300*
024400 STAMP-ADDED-DATE.

024500*    Y2K FIX 12/03/98 -- WINDOW THE 2-DIGIT YEAR RETURNED BY
024600*    "ACCEPT ... FROM DATE" INTO THE 4-DIGIT CCYY FIELD BELOW.
024700    ACCEPT WS-SYSTEM-DATE-6 FROM DATE.
024800    IF WS-SYS-YY < 50
024900       COMPUTE HOST-ADDED-CCYY = 2000 + WS-SYS-YY
025000    ELSE
025100       COMPUTE HOST-ADDED-CCYY = 1900 + WS-SYS-YY.
025200    MOVE WS-SYS-MM TO HOST-ADDED-MM.
025300    MOVE WS-SYS-DD TO HOST-ADDED-DD.
025400*
025500 WRITE-RECORD.

025600    MOVE HOST-ID TO WS-HOST-REL-KEY.
025700    WRITE HOST-RECORD
025800        INVALID KEY
025900           MOVE "Y" TO W-ERROR-WRITING.
026000*
026100 REWRITE-THE-RECORD.

026200    MOVE HOST-ID TO WS-HOST-REL-KEY.
026300    REWRITE HOST-RECORD
026400         INVALID KEY
026500               MOVE "Y" TO W-ERROR-WRITING.
026600*
026700 CHANGE-MODULE.

026800    PERFORM GET-EXISTANT-HOST-FROM-USER.
026900    PERFORM GET-RECORD-AND-CHANGE UNTIL ENTRY-HOST-ID-BLANK.
027000*
027100 GET-RECORD-AND-CHANGE.

027200    PERFORM DISPLAY-HOST-RECORD.
027300    PERFORM GET-THE-NEW-PERCENT-FROM-USER.

027400    IF ENTRY-HOST-DISCOUNT-PERCENT NOT EQUAL ZERO
027500       MOVE ENTRY-HOST-DISCOUNT-PERCENT TO HOST-DISCOUNT-PERCENT
027600       PERFORM REWRITE-THE-RECORD
027700       PERFORM JUMP-LINE
027800       IF ERROR-WRITING
027900          DISPLAY "ERROR WHILE REWRITING THE RECORD ! <ENTER>"
028000          PERFORM JUMP-2-LINES-AND-PAUSE
028100       ELSE
028200          DISPLAY "----- RECORD CHANGED! -----"
028300          PERFORM DISPLAY-HOST-RECORD
028400          PERFORM JUMP-LINE 3 TIMES.

028500    PERFORM GET-EXISTANT-HOST-FROM-USER.
028600*
028700 DELETE-MODULE.

028800    PERFORM GET-EXISTANT-HOST-FROM-USER.
028900  PERFORM GET-REC-DELETE-SEARCH-ANOTHER UNTIL ENTRY-HOST-ID-BLANK.
029000*
029100 GET-REC-DELETE-SEARCH-ANOTHER.

029200    PERFORM DISPLAY-HOST-RECORD.
029300    PERFORM CHECK-EVENT-USES-THIS-HOST.

029400    IF FOUND-EVENT-USING-HOST
029500       DISPLAY "HOST STILL HAS EVENTS ON FILE ! <ENTER>"
029600       PERFORM JUMP-2-LINES-AND-PAUSE
029700    ELSE
029800       MOVE "DO YOU CONFIRM DELETING THIS RECORD ?" TO
029900                                                  MSG-CONFIRMATION
030000       PERFORM ASK-USER-IF-WANT-TO-COMPLETE

030100       IF DELETING-IS-CONFIRMED
030200          DISPLAY "DELETING..."
030300          MOVE HOST-ID TO WS-HOST-REL-KEY
030400          DELETE HOST-FILE RECORD
030500              INVALID KEY
030600                   DISPLAY "ERROR DELETING RECORD ! <ENTER>"
030700                   PERFORM JUMP-2-LINES-AND-PAUSE.

030800    PERFORM GET-EXISTANT-HOST-FROM-USER.
030900*
031000 CHECK-EVENT-USES-THIS-HOST.

031100    MOVE "N" TO W-FOUND-EVENT-USING-HOST.
031200    OPEN INPUT EVENT-FILE.
031300    PERFORM SCAN-EVENT-FOR-HOST UNTIL FOUND-EVENT-USING-HOST
031400                                    OR WS-EVENT-STATUS = "10".
031500    CLOSE EVENT-FILE.
031600*
031700 SCAN-EVENT-FOR-HOST.

031800    READ EVENT-FILE NEXT RECORD
031900       AT END MOVE "10" TO WS-EVENT-STATUS.

032000    IF WS-EVENT-STATUS NOT EQUAL "10"
032100       IF EVENT-HOST-ID EQUAL HOST-ID
032200          MOVE "Y" TO W-FOUND-EVENT-USING-HOST.
032300*
032400 COPY "PLGENERAL.CBL".
032500 COPY "PL-LOOK-FOR-HOST-RECORD.CBL".

