000100*----------------------------------------------------------------
000200*    SLWEBHK.CBL
000300*    SELECT CLAUSE FOR THE SIMULATED GATEWAY WEBHOOK INPUT.  LINE
000400*    SEQUENTIAL SO A DAY'S WORTH OF DELIVERIES CAN BE PREPARED
000500*    WITH ANY EDITOR AND FED THROUGH IN A BATCH.   CJP 07/08/94.
000600*----------------------------------------------------------------
000700     SELECT WEBHOOK-INPUT
000800            ASSIGN TO "WEBHKFIL"
000900            ORGANIZATION IS LINE SEQUENTIAL
001000            FILE STATUS IS WS-WEBHK-STATUS.

