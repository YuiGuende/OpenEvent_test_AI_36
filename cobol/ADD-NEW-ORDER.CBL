000100*----------------------------------------------------------------
000200*    ADD-NEW-ORDER.CBL
000300*    ASSIGNS THE NEXT ORDER-ID FROM THE CONTROL-FILE AND WRITES
000400*    THE NEW ORDER-RECORD.  CALLER FILLS IN EVERY FIELD OF
000500*    ORDER-RECORD EXCEPT ORDER-ID BEFORE PERFORMING THIS
000600*    PARAGRAPH.  REPLACES THE OLD ADD-NEW-VOUCHER.CBL.
000700*----------------------------------------------------------------
000800 ASSIGN-NEXT-ORDER-ID-AND-WRITE.

000900     MOVE 1 TO CONTROL-KEY.
001000     READ CONTROL-FILE RECORD
001100          INVALID KEY
001200             MOVE "Y" TO W-ERROR-WRITING.

001300     IF NOT ERROR-WRITING
001400        ADD 1 TO CONTROL-LAST-ORDER-ID
001500        MOVE CONTROL-LAST-ORDER-ID TO ORDER-ID
001600        MOVE ORDER-ID TO WS-ORDER-REL-KEY
001700        WRITE ORDER-RECORD
001800              INVALID KEY
001900                 MOVE "Y" TO W-ERROR-WRITING
002000        IF NOT ERROR-WRITING
002100           REWRITE CONTROL-RECORD
002200                   INVALID KEY
002300                      MOVE "Y" TO W-ERROR-WRITING.

