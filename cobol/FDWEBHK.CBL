000100*----------------------------------------------------------------
000200*    FDWEBHK.CBL
000300*    WEBHOOK-INPUT RECORD LAYOUT.  ONE SIMULATED GATEWAY WEBHOOK
000400*    DELIVERY PER LINE, FED TO WEBHOOK-RECONCILIATION AS A BATCH.
000500*    LINE SEQUENTIAL SO THE FILE CAN BE PREPARED WITH ANY EDITOR.
000600*    CJP 07/08/94.
000700*----------------------------------------------------------------
000800     FD  WEBHOOK-INPUT
000900         LABEL RECORDS ARE OMITTED.

001000     01  WEBHOOK-RECORD.
001100         05  WH-CODE                     PIC X(02).
001200         05  FILLER                      PIC X(01).
001300         05  WH-ORDER-CODE               PIC 9(09).
001400         05  FILLER                      PIC X(01).
001500         05  WH-AMOUNT                   PIC 9(09).
001600         05  FILLER                      PIC X(01).
001700         05  WH-DESCRIPTION              PIC X(100).

