000100*----------------------------------------------------------------
000200*    SLHOST.CBL
000300*    SELECT CLAUSE FOR THE HOST FILE -- ONE RECORD PER EVENT
000400*    HOST, CARRYING THE HOST-LEVEL DISCOUNT PERCENTAGE APPLIED TO
000500*    EVERY TICKET SOLD FOR THAT HOST'S EVENTS.  RELATIVE
000600*    ORGANIZATION IS USED HERE (RATHER THAN INDEXED) SO THE
000700*    HOST-ID CAN BE USED DIRECTLY AS THE RELATIVE RECORD NUMBER,
000800*    THE SAME WAY THE ORDER-FILE DOES (SEE SLORDER.CBL).
000900*----------------------------------------------------------------
001000     SELECT HOST-FILE
001100            ASSIGN TO "HOSTFILE"
001200            ORGANIZATION IS RELATIVE
001300            ACCESS MODE IS DYNAMIC
001400            RELATIVE KEY IS WS-HOST-REL-KEY
001500            FILE STATUS IS WS-HOST-STATUS.

