000100*----------------------------------------------------------------
000200*
000300* THIS PROGRAM ANSWERS ONE QUESTION: HAS A GIVEN CUSTOMER ALREADY
000400* PAID FOR A GIVEN EVENT ?  THERE IS NO KEY ON CUSTOMER-ID OR
000500* EVENT-ID IN THE ORDER-FILE, SO THE WHOLE FILE IS READ AND
000600* FILTERED IN MEMORY -- ONLY A PAID ORDER FOR THE SAME CUSTOMER
000700* AND EVENT COUNTS AS REGISTERED; PENDING, CANCELLED AND EXPIRED
000800* ORDERS ARE IGNORED.  REPLACES THE OLD "CLEAR EXISTING
000900* SELECTIONS" SCREEN.
001000*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.  REGISTRATION-CHECK.
001300 AUTHOR.  C. J. PRINCE.
001400 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001500 DATE-WRITTEN.  06/22/1994.
001600 DATE-COMPILED.
001700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001800*
001900*    C H A N G E   L O G
002000*    -----------------------------------------------------------
002100*    DATE       BY    TICKET   DESCRIPTION
002200*    ---------  ----  -------  ---------------------------------
002300*    06/22/94   CJP   OE-043   ORIGINAL PROGRAM -- REPLACES THE     OE-043
002400*                              OLD "CLEAR EXISTING SELECTIONS"
002500*                              SCREEN.
002600*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
002700*    -----------------------------------------------------------
002800*
002900 ENVIRONMENT DIVISION.
003000    CONFIGURATION SECTION.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM
003300           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
003400           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
003500           UPSI-0 IS WS-RERUN-SWITCH.
003600    INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.

003800          COPY "SLORDER.CBL".

003900 DATA DIVISION.
004000    FILE SECTION.

004100       COPY "FDORDER.CBL".

004200    WORKING-STORAGE SECTION.

004300       01  WS-RERUN-SWITCH                    PIC X.

004400       COPY "wscase01.cbl".

004500       01 W-VALID-ANSWER                       PIC X.
004600          88 VALID-ANSWER                   VALUE "Y", "N".

004700       01 W-END-OF-FILE                        PIC X.
004800          88 END-OF-FILE                    VALUE "Y".

004900       01 W-CUSTOMER-IS-REGISTERED             PIC X.
005000          88 CUSTOMER-IS-REGISTERED         VALUE "Y".

005100       77 ENTRY-CUSTOMER-ID                    PIC 9(09).
005200       77 ENTRY-EVENT-ID                       PIC 9(09).
005300       77 WS-ORDER-REL-KEY                     PIC 9(09).
005400       77 WS-ORDER-STATUS                      PIC X(02).
005500       77 DUMMY                                PIC X.
005600*
005700 PROCEDURE DIVISION.

005800    OPEN INPUT ORDER-FILE.

005900    PERFORM CLEAR-SCREEN.
006000    DISPLAY "INFORM THE CUSTOMER ID: ".
006100    ACCEPT ENTRY-CUSTOMER-ID.
006200    DISPLAY "INFORM THE EVENT ID...: ".
006300    ACCEPT ENTRY-EVENT-ID.

006400    MOVE "N" TO W-CUSTOMER-IS-REGISTERED.
006500    MOVE "N" TO W-END-OF-FILE.
006600    PERFORM READ-ORDER-FILE-NEXT-RECORD.
006700    PERFORM TEST-ORDER-FOR-REGISTRATION
006800                     UNTIL END-OF-FILE OR CUSTOMER-IS-REGISTERED.

006900    IF CUSTOMER-IS-REGISTERED
007000   DISPLAY "CUSTOMER IS ALREADY REGISTERED (PAID) FOR THIS EVENT."
007100    ELSE
007200       DISPLAY "CUSTOMER IS NOT REGISTERED FOR THIS EVENT.".

007300    DISPLAY "<ENTER> TO CONTINUE".
007400    ACCEPT DUMMY.

007500    CLOSE ORDER-FILE.

007600    EXIT PROGRAM.

007700    STOP RUN.
007800*
007900 TEST-ORDER-FOR-REGISTRATION.

008000    IF ORDER-CUSTOMER-ID EQUAL ENTRY-CUSTOMER-ID
008100       IF ORDER-EVENT-ID EQUAL ENTRY-EVENT-ID
008200          IF ORDER-IS-PAID
008300             MOVE "Y" TO W-CUSTOMER-IS-REGISTERED.

008400    PERFORM READ-ORDER-FILE-NEXT-RECORD.
008500*
008600 COPY "PLGENERAL.CBL".
008700 COPY "READ-ORDER-FILE-NEXT-RECORD.CBL".

