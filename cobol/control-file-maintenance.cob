000100*----------------------------------------------------------------
000200*
000300* THIS PROGRAM MAINTAINS THE CONTROL-FILE -- THE SINGLE RECORD
000400* THAT HOLDS THE "LAST NUMBER ISSUED" COUNTER FOR EVERY KEY THIS
000500* SYSTEM ASSIGNS ITSELF (ORDERS, VOUCHERS, VOUCHER-USAGE ROWS,
000600* PAYMENTS).  NORMALLY THESE COUNTERS ARE ONLY EVER INCREMENTED
000700* BY ADD-NEW-ORDER.CBL AND FRIENDS; THIS PROGRAM EXISTS SO
000800* OPERATIONS CAN CORRECT A COUNTER BY HAND AFTER A RESTORE.
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.  CONTROL-FILE-MAINTENANCE.
001200 AUTHOR.  R. OYELARAN.
001300 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001400 DATE-WRITTEN.  10/26/1993.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001700*
001800*    C H A N G E   L O G
001900*    -----------------------------------------------------------
002000*    DATE       BY    TICKET   DESCRIPTION
002100*    ---------  ----  -------  ---------------------------------
002200*    10/26/93   RO    OE-002   ORIGINAL PROGRAM.                    OE-002
002300*    03/14/94   RO    OE-021   WIDENED FROM ONE COUNTER TO FOUR     OE-021
002400*                              WHEN VOUCHER/USAGE/PAYMENT WORK
002500*                              WAS BROUGHT ON.
002600*    12/03/98   RO    OE-107   Y2K -- NO STORED-DATE FIELDS TO      OE-107
002700*                              WIDEN, CHANGE LOG ENTRY ONLY.
002800*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
002850*    09/03/02   RO    OE-153   ADDED A W-CHANGES-THIS-RUN COUNTER   OE-153
002860*                              SO OPERATIONS CAN SEE HOW MANY
002870*                              COUNTERS WERE CORRECTED BEFORE
002880*                              EXITING.
002900*    -----------------------------------------------------------
003000*
003100 ENVIRONMENT DIVISION.
003200    CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM
003500           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
003600           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
003700           UPSI-0 IS WS-RERUN-SWITCH.
003800    INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.

004000          COPY "SLCONTRL.CBL".

004100 DATA DIVISION.
004200    FILE SECTION.

004300       COPY "FDCONTRL.CBL".

004400    WORKING-STORAGE SECTION.

004500       01  WS-RERUN-SWITCH                    PIC X.

004600      01 W-CONTROL-MENU-OPTION          PIC 9.
004700          88 VALID-CONTROL-MENU-OPTION  VALUE  0 THROUGH 2.

004800      01 W-ERROR-READING-CTRL-FILE      PIC X.
004900         88 ERROR-READING-CTRL-FILE VALUE "Y".

005000      01 W-ERROR-WRITING-CTRL-FILE      PIC X.
005100         88 ERROR-WRITING-CTRL-FILE VALUE "Y".

005200      01 W-VALID-ANSWER                 PIC X.
005300         88 VALID-ANSWER            VALUE "Y","N".
005400         88 SAVING-IS-CONFIRMED     VALUE "Y".

005500      01 ENTRY-RECORD-FIELD         PIC 9.
005600          88 VALID-FIELD             VALUE 0 THROUGH 4.

005700      77 MSG-CONFIRMATION           PIC X(45).
005800      77 ENTRY-CONTROL-COUNTER      PIC 9(9).
005900      77 WS-CONTROL-STATUS          PIC X(02).
005950      77 W-CHANGES-THIS-RUN         PIC 9(04) COMP VALUE ZERO.
006000      77 DUMMY                      PIC X.
006100*
006200 PROCEDURE DIVISION.

006300    PERFORM GET-MENU-OPTION
006400    PERFORM GET-MENU-OPTION UNTIL
006500                                W-CONTROL-MENU-OPTION EQUAL ZERO
006600                             OR VALID-CONTROL-MENU-OPTION.

006700    PERFORM DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.

006750    DISPLAY "COUNTERS CHANGED THIS RUN.: " W-CHANGES-THIS-RUN.
006800    EXIT PROGRAM.

006900    STOP RUN.
007000*
007100 GET-MENU-OPTION.

007200          PERFORM CLEAR-SCREEN.
007300  DISPLAY "                     CONTROL-FILE MAINTENANCE PROGRAM".
007400          DISPLAY " "
007500  DISPLAY "                       ------------------------------".
007600  DISPLAY "                       | 1 - DISPLAY CONTROL-FILE   |".
007700  DISPLAY "                       | 2 - CHANGE CONTROL-FILE    |".
007800  DISPLAY "                       | 0 - EXIT                   |".
007900  DISPLAY "                       ------------------------------".
008000          DISPLAY " "
008100  DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
008200          PERFORM JUMP-LINE 13 TIMES.
008300          ACCEPT W-CONTROL-MENU-OPTION

008400         IF W-CONTROL-MENU-OPTION EQUAL ZERO
008500            DISPLAY "PROGRAM TERMINATED !"
008600         ELSE
008700            IF NOT VALID-CONTROL-MENU-OPTION
008800               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
008900               ACCEPT DUMMY.
009000*
009100 DO-OPTIONS.

009200    OPEN I-O CONTROL-FILE.
009300    PERFORM READ-CONTROL-FILE-ONLY-RECORD.

009400    IF ERROR-READING-CTRL-FILE
009500  DISPLAY "*** ERROR READING CONTROL-FILE !!! ***"
009600       " <ENTER> TO CONTINUE"
009700       ACCEPT DUMMY
009800    ELSE
009900       IF W-CONTROL-MENU-OPTION = 1
010000          PERFORM DISPLAY-CONTROL-RECORD
010100          DISPLAY "<ENTER> TO RETURN"
010200          ACCEPT DUMMY
010300       ELSE
010400          PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE
010500          PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
010600                              UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
010700    CLOSE CONTROL-FILE.

010800    PERFORM GET-MENU-OPTION.
010900    PERFORM GET-MENU-OPTION UNTIL
011000                                W-CONTROL-MENU-OPTION EQUAL ZERO
011100                             OR VALID-CONTROL-MENU-OPTION.
011200*
011300 DISPLAY-CONTROL-RECORD.

011400    PERFORM CLEAR-SCREEN.
011500    DISPLAY "1) LAST ORDER-ID ISSUED..: " CONTROL-LAST-ORDER-ID.
011600    DISPLAY "2) LAST VOUCHER-ID ISSUED: " CONTROL-LAST-VOUCHER-ID.
011700    DISPLAY "3) LAST USAGE-ID ISSUED..: " CONTROL-LAST-USAGE-ID.
011800    DISPLAY "4) LAST PAYMENT-ID ISSUED: " CONTROL-LAST-PAYMENT-ID.
011900    PERFORM JUMP-LINE 12 TIMES.
012000*
012100 ASK-USER-WHICH-FIELD-TO-CHANGE.

012200         PERFORM GET-A-FIELD-TO-CHANGE.
012300         PERFORM GET-A-FIELD-TO-CHANGE
012400                               UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
012500                                          OR VALID-FIELD.
012600*
012700 GET-A-FIELD-TO-CHANGE.

012800    PERFORM READ-CONTROL-FILE-ONLY-RECORD.

012900    IF ERROR-READING-CTRL-FILE
013000  DISPLAY "*** ERROR READING CONTROL-FILE !!! ***"
013100       " <ENTER> TO CONTINUE"
013200       ACCEPT DUMMY
013300       MOVE 0 TO ENTRY-RECORD-FIELD
013400    ELSE
013500       PERFORM DISPLAY-CONTROL-RECORD
013600     DISPLAY "INFORM A FIELD TO CHANGE 1 TO 4 (<ENTER> TO RETURN)"
013700       ACCEPT ENTRY-RECORD-FIELD

013800       IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
013900          IF NOT VALID-FIELD
014000             DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
014100             ACCEPT DUMMY.
014200*
014300 CHANGE-SAVE-GET-ANOTHER-FIELD.

014400    IF ENTRY-RECORD-FIELD = 1
014500       PERFORM GET-SAVE-CONTROL-COUNTER.

014600    IF ENTRY-RECORD-FIELD = 2
014700       PERFORM GET-SAVE-CONTROL-COUNTER.

014800    IF ENTRY-RECORD-FIELD = 3
014900       PERFORM GET-SAVE-CONTROL-COUNTER.

015000    IF ENTRY-RECORD-FIELD = 4
015100       PERFORM GET-SAVE-CONTROL-COUNTER.

015200    PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
015300*
015400 GET-SAVE-CONTROL-COUNTER.

015500    DISPLAY "INFORM A NEW VALUE FOR THIS COUNTER: "
015600    ACCEPT ENTRY-CONTROL-COUNTER

015700    DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-COUNTER

015800  MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
015900       TO MSG-CONFIRMATION
016000    PERFORM ASK-USER-IF-WANT-TO-COMPLETE

016100    IF SAVING-IS-CONFIRMED
016200       IF ENTRY-RECORD-FIELD = 1
016300          MOVE ENTRY-CONTROL-COUNTER TO CONTROL-LAST-ORDER-ID
016400       ELSE
016500       IF ENTRY-RECORD-FIELD = 2
016600          MOVE ENTRY-CONTROL-COUNTER TO CONTROL-LAST-VOUCHER-ID
016700       ELSE
016800       IF ENTRY-RECORD-FIELD = 3
016900          MOVE ENTRY-CONTROL-COUNTER TO CONTROL-LAST-USAGE-ID
017000       ELSE
017100          MOVE ENTRY-CONTROL-COUNTER TO CONTROL-LAST-PAYMENT-ID
017200       PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
017300*
017400 SAVE-CHANGES-ON-CONTROL-RECORD.

017500    PERFORM WRITE-CONTROL-FILE-ONLY-RECORD.

017600    IF ERROR-WRITING-CTRL-FILE
017700       DISPLAY "*** ERROR DURING REWRITING OF CONTROL-FILE ! ***"
017800       ACCEPT DUMMY
017900    ELSE
017950       ADD 1 TO W-CHANGES-THIS-RUN
018000       DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"
018100       ACCEPT DUMMY.
018200*
018300 READ-CONTROL-FILE-ONLY-RECORD.

018400    MOVE 1 TO CONTROL-KEY.
018500    MOVE "N" TO W-ERROR-READING-CTRL-FILE.

018600    READ CONTROL-FILE RECORD
018700       INVALID KEY
018800          MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
018900*
019000 WRITE-CONTROL-FILE-ONLY-RECORD.

019100    MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.

019200    REWRITE CONTROL-RECORD
019300       INVALID KEY
019400          MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
019500*
019600 COPY "PLGENERAL.CBL".

