000100*----------------------------------------------------------------
000200*
000300* THIS IS THE ORDER PRICING ENGINE.  IT TAKES ONE TICKET REQUEST
000400* AT A TIME, RESERVES A SEAT AGAINST THE TICKET TYPE, PRICES THE
000500* ORDER (BASE PRICE, HOST DISCOUNT, VAT, VOUCHER DISCOUNT), AND
000600* WRITES THE ORDER-RECORD.  IF A VOUCHER CODE WAS GIVEN AND IT
000700* REDEEMS CLEANLY THE ORDER IS RE-SAVED WITH THE VOUCHER AMOUNT
000800* FOLDED IN; A VOUCHER THAT FAILS TO REDEEM (BAD CODE, OUT OF
000900* STOCK, EXPIRED) IS SILENTLY DROPPED -- THE ORDER STILL GOES
001000* THROUGH AT THE PRE-VOUCHER TOTAL.  REPLACES THE OLD VOUCHER
001100* SELECTION/PAYMENT SCREENS.
001200*
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.  ORDER-PROCESSING.
001500 AUTHOR.  C. J. PRINCE.
001600 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001700 DATE-WRITTEN.  06/20/1994.
001800 DATE-COMPILED.
001900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
002000*
002100*    C H A N G E   L O G
002200*    -----------------------------------------------------------
002300*    DATE       BY    TICKET   DESCRIPTION
002400*    ---------  ----  -------  ---------------------------------
002500*    06/20/94   CJP   OE-041   ORIGINAL PROGRAM.                    OE-041
002600*    09/09/95   RO    OE-058   ADDED VOUCHER REDEMPTION AT THE      OE-058
002700*                              END OF THE PRICING PIPELINE.
002800*    03/02/96   CJP   OE-073   HOST DISCOUNT NOW DEFAULTS TO ZERO   OE-073
002900*                              WHEN THE HOST HAS NO RATE ON FILE
003000*                              INSTEAD OF REJECTING THE ORDER.
003100*    12/03/98   RO    OE-107   Y2K -- VOUCHER EXPIRY COMPARE NOW    OE-107
003200*                              WINDOWED THROUGH BUILD-CURRENT-
003300*                              TIMESTAMP INSTEAD OF A RAW 2-DIGIT
003400*                              YEAR COMPARE.
003500*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
003600*    11/04/01   CJP   OE-129   TOTAL AMOUNT NOW CLAMPED TO ZERO --  OE-129
003700*                              STACKED HOST + VOUCHER DISCOUNTS
003800*                              WERE DRIVING IT NEGATIVE.
003900*    09/03/02   CJP   OE-149   EVENT, HOST, TICKET-TYPE, VOUCHER    OE-149
004000*                              AND ORDER FILES ARE ALL RELATIVE
004100*                              NOW -- ADDED THE MISSING REL-KEY
004200*                              FIELDS AND MOVES AHEAD OF EACH
004300*                              REWRITE.
004350*    09/10/02   CJP   OE-155   VALIDATE-AND-PRICE-ORDER NOW STOPS   OE-155
004360*                              COLD IF THE TICKET TYPE'S PRICE WAS
004370*                              NEVER KEYED IN (TKTTYP-PRICE-STATUS-
004380*                              BYTE) -- A MISSING PRICE IS FATAL,
004390*                              NOT THE SAME AS A TICKET PRICED AT
004392*                              ZERO.
004400*    -----------------------------------------------------------
004500*
004600 ENVIRONMENT DIVISION.
004700    CONFIGURATION SECTION.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM
005000           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
005100           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
005200           UPSI-0 IS WS-RERUN-SWITCH.
005300    INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.

005500          COPY "SLORDER.CBL".
005600          COPY "SLEVENT.CBL".
005700          COPY "SLHOST.CBL".
005800          COPY "SLTKTTYP.CBL".
005900          COPY "SLVOUCH2.CBL".
006000          COPY "SLUSAGE.CBL".
006100          COPY "SLCONTRL.CBL".

006200 DATA DIVISION.
006300    FILE SECTION.

006400       COPY "FDORDER.CBL".
006500       COPY "FDEVENT.CBL".
006600       COPY "FDHOST.CBL".
006700       COPY "FDTKTTYP.CBL".
006800       COPY "FDVOUCH2.CBL".
006900       COPY "FDUSAGE.CBL".
007000       COPY "FDCONTRL.CBL".

007100    WORKING-STORAGE SECTION.

007200       01  WS-RERUN-SWITCH                    PIC X.

007300       COPY "WSVCHTAB.CBL".
007400       COPY "WSNOWSTAMP.CBL".

007500       01 W-ORDER-MENU-OPTION           PIC 9.
007600          88 VALID-ORDER-MENU-OPTION    VALUE 0 THROUGH 2.

007700       01 ENTRY-ORDER-NUMBER            PIC 9(09).

007800       01 W-FOUND-ORDER-RECORD          PIC X.
007900          88 FOUND-ORDER-RECORD         VALUE "Y".

008000       01 W-FOUND-EVENT-RECORD          PIC X.
008100          88 FOUND-EVENT-RECORD         VALUE "Y".

008200       01 W-FOUND-HOST-RECORD           PIC X.
008300          88 FOUND-HOST-RECORD          VALUE "Y".

008400       01 W-FOUND-TKTTYP-RECORD         PIC X.
008500          88 FOUND-TKTTYP-RECORD        VALUE "Y".

008600       01 W-FOUND-VOUCHER-RECORD        PIC X.
008700          88 FOUND-VOUCHER-RECORD       VALUE "Y".

008800       01 W-ORDER-REQUEST-OK            PIC X.
008900          88 ORDER-REQUEST-OK           VALUE "Y".

009000       01 W-RESERVATION-OK              PIC X.
009100          88 RESERVATION-OK             VALUE "Y".

009200       01 W-VOUCHER-REDEEMED            PIC X.
009300          88 VOUCHER-REDEEMED           VALUE "Y".

009400       01 W-ERROR-WRITING               PIC X.
009500          88 ERROR-WRITING              VALUE "Y".

009600       01 W-END-OF-FILE                 PIC X.
009700          88 END-OF-FILE                VALUE "Y".

009800       01 W-REJECT-REASON               PIC X(45).

009900       77 WS-ORDER-REL-KEY              PIC 9(09).
010000       77 WS-ORDER-STATUS               PIC X(02).
010100       77 WS-TKTTYP-REL-KEY             PIC 9(09).
010200       77 WS-TKTTYP-STATUS              PIC X(02).
010300       77 WS-VCH-REL-KEY                PIC 9(09).
010400       77 WS-VCH-STATUS                 PIC X(02).
010500       77 WS-USAGE-STATUS               PIC X(02).
010600       77 WS-CONTROL-STATUS             PIC X(02).
010700       77 WS-EVENT-REL-KEY              PIC 9(09).
010800       77 WS-EVENT-STATUS               PIC X(02).
010900       77 WS-HOST-REL-KEY               PIC 9(09).
011000       77 WS-HOST-STATUS                PIC X(02).
011100       77 ENTRY-VOUCHER-CODE            PIC X(20).
011200       77 W-HOST-DISCOUNT-PERCENT       PIC S9(03)V99 COMP-3.
011300       77 W-VAT-BASE                    PIC S9(09)V99 COMP-3.
011400       77 W-PRE-VOUCHER-TOTAL           PIC S9(09)V99 COMP-3.
011500       77 W-DISCOUNT-APPLIED            PIC S9(09)V99 COMP-3.
011600       77 DUMMY                         PIC X.
011700*
011800 PROCEDURE DIVISION.

011900    OPEN I-O ORDER-FILE.
012000    OPEN I-O EVENT-FILE.
012100    OPEN I-O HOST-FILE.
012200    OPEN I-O TICKET-TYPE-FILE.
012300    OPEN I-O VOUCHER-FILE.
012400    OPEN I-O VOUCHER-USAGE-FILE.
012500    OPEN I-O CONTROL-FILE.

012600    PERFORM GET-MENU-OPTION
012700    PERFORM GET-MENU-OPTION UNTIL
012800                                W-ORDER-MENU-OPTION EQUAL ZERO
012900                             OR VALID-ORDER-MENU-OPTION.

013000    PERFORM DO-OPTIONS UNTIL W-ORDER-MENU-OPTION EQUAL ZERO.

013100    CLOSE CONTROL-FILE.
013200    CLOSE VOUCHER-USAGE-FILE.
013300    CLOSE VOUCHER-FILE.
013400    CLOSE TICKET-TYPE-FILE.
013500    CLOSE HOST-FILE.
013600    CLOSE EVENT-FILE.
013700    CLOSE ORDER-FILE.

013800    EXIT PROGRAM.

013900    STOP RUN.
014000*
014100 GET-MENU-OPTION.

014200    PERFORM CLEAR-SCREEN.
014300    DISPLAY "                          ORDER PRICING ENGINE".
014400    DISPLAY " ".
014500  DISPLAY "                     --------------------------------".
014600  DISPLAY "                    | 1 - CREATE ORDER              |".
014700  DISPLAY "                    | 2 - LOOK UP ORDER BY NUMBER   |".
014800  DISPLAY "                    | 0 - EXIT                      |".
014900  DISPLAY "                     --------------------------------".
015000    DISPLAY " ".
015100  DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
015200    PERFORM JUMP-LINE 9 TIMES.
015300    ACCEPT W-ORDER-MENU-OPTION.

015400    IF W-ORDER-MENU-OPTION EQUAL ZERO
015500       DISPLAY "PROGRAM TERMINATED !"
015600    ELSE
015700       IF NOT VALID-ORDER-MENU-OPTION
015800          DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
015900          ACCEPT DUMMY.
016000*
016100 DO-OPTIONS.

016200    PERFORM CLEAR-SCREEN.

016300    IF W-ORDER-MENU-OPTION = 1
016400       PERFORM CREATE-ORDER-MODULE.

016500    IF W-ORDER-MENU-OPTION = 2
016600       PERFORM GET-AN-EXISTANT-ORDER-NUMBER
016700       PERFORM SHOW-ORDER-AND-GET-ANOTHER
016800                             UNTIL ENTRY-ORDER-NUMBER EQUAL ZEROS.

016900    PERFORM GET-MENU-OPTION.
017000    PERFORM GET-MENU-OPTION UNTIL
017100                                W-ORDER-MENU-OPTION EQUAL ZERO
017200                             OR VALID-ORDER-MENU-OPTION.
017300*
017400 SHOW-ORDER-AND-GET-ANOTHER.

017500    IF FOUND-ORDER-RECORD
017600       PERFORM DISPLAY-ORDER-RECORD
017700       DISPLAY "<ENTER> TO CONTINUE"
017800       ACCEPT DUMMY.

017900    PERFORM GET-AN-EXISTANT-ORDER-NUMBER.
018000*
018100* CREATE-ORDER-MODULE IS THE FRONT DOOR OF THE PRICING PIPELINE.
018200* IT VALIDATES AND PRICES THE REQUEST FIRST, RESERVES INVENTORY
018300* ONLY WHEN THE REQUEST IS GOOD, AND NEVER WRITES AN ORDER ROW
018400* WHEN EITHER STEP FAILS.
018500*
018600 CREATE-ORDER-MODULE.

018700    MOVE SPACES TO ORDER-RECORD.
018800    MOVE ZERO TO ORDER-CUSTOMER-ID
018900                ORDER-EVENT-ID
019000                ORDER-TICKET-TYPE-ID
019100                ORDER-ORIGINAL-PRICE
019200                ORDER-HOST-DISCOUNT-PERCENT
019300                ORDER-HOST-DISCOUNT-AMOUNT
019400                ORDER-VOUCHER-DISCOUNT-AMT
019500                ORDER-TOTAL-AMOUNT.
019600    MOVE "N" TO W-ORDER-REQUEST-OK.
019700    MOVE "N" TO W-RESERVATION-OK.
019800    MOVE "N" TO W-VOUCHER-REDEEMED.

019900    PERFORM GET-ORDER-REQUEST-FIELDS.
020000    PERFORM VALIDATE-AND-PRICE-ORDER.

020100    IF ORDER-REQUEST-OK
020200       PERFORM RESERVE-TICKET-UNIT
020300       IF RESERVATION-OK
020400          MOVE "PENDING" TO ORDER-STATUS
020500          PERFORM ASSIGN-NEXT-ORDER-ID-AND-WRITE
020600          IF ERROR-WRITING
020700             DISPLAY "ERROR WHILE WRITING THE ORDER ! <ENTER>"
020800             ACCEPT DUMMY
020900          ELSE
021000             IF ENTRY-VOUCHER-CODE NOT EQUAL SPACES
021100                PERFORM REDEEM-VOUCHER-AGAINST-ORDER
021200                IF VOUCHER-REDEEMED
021300                   PERFORM SAVE-CHANGES-ON-THE-ORDER.
021400             PERFORM DISPLAY-ORDER-RECORD
021500          DISPLAY "----- ORDER CREATED! ----- <ENTER> TO CONTINUE"
021600             ACCEPT DUMMY
021700       ELSE
021800          DISPLAY "CANNOT PURCHASE TICKET - NO INVENTORY LEFT !"
021900          DISPLAY "<ENTER> TO CONTINUE"
022000          ACCEPT DUMMY
022100    ELSE
022200       DISPLAY W-REJECT-REASON
022300       DISPLAY "<ENTER> TO CONTINUE"
022400       ACCEPT DUMMY.
022500*
022600 GET-ORDER-REQUEST-FIELDS.

022700    DISPLAY "INFORM CUSTOMER ID..: ".
022800    ACCEPT ORDER-CUSTOMER-ID.
022900    DISPLAY "INFORM EVENT ID.....: ".
023000    ACCEPT ORDER-EVENT-ID.
023100    DISPLAY "INFORM TICKET TYPE ID: ".
023200    ACCEPT ORDER-TICKET-TYPE-ID.
023300    DISPLAY "INFORM PARTICIPANT NAME..: ".
023400    ACCEPT ORDER-PARTICIPANT-NAME.
023500    DISPLAY "INFORM PARTICIPANT EMAIL.: ".
023600    ACCEPT ORDER-PARTICIPANT-EMAIL.
023700    MOVE SPACES TO ENTRY-VOUCHER-CODE.
023800    DISPLAY "INFORM VOUCHER CODE (<ENTER> IF NONE): ".
023900    ACCEPT ENTRY-VOUCHER-CODE.
024000    MOVE ENTRY-VOUCHER-CODE TO ORDER-VOUCHER-CODE.
024100*
024200* VALIDATE-AND-PRICE-ORDER IS THE PRICING PIPELINE ITSELF -- THE
024300* SAME FIVE STEPS EVERY TIME: BASE PRICE, HOST DISCOUNT, VAT.
024400* THE VOUCHER TERM IS DELIBERATELY LEFT OUT HERE; IT IS ADDED
024500* ONLY AFTER THE ORDER HAS BEEN SAVED ONCE, BY
024600* REDEEM-VOUCHER-AGAINST-ORDER.
024700*
024800 VALIDATE-AND-PRICE-ORDER.

024900    MOVE "N" TO W-ORDER-REQUEST-OK.
025000    MOVE SPACES TO W-REJECT-REASON.

025100    MOVE ORDER-EVENT-ID TO EVENT-ID.
025200    MOVE "Y" TO W-FOUND-EVENT-RECORD.
025300    PERFORM LOOK-FOR-EVENT-RECORD.

025400    IF NOT FOUND-EVENT-RECORD
025500       MOVE "EVENT NOT FOUND" TO W-REJECT-REASON
025600    ELSE
025700       IF ORDER-TICKET-TYPE-ID EQUAL ZERO
025800          MOVE "AT LEAST ONE TICKET TYPE MUST BE SPECIFIED"
025900                                                TO W-REJECT-REASON
026000       ELSE
026100          MOVE ORDER-TICKET-TYPE-ID TO TKTTYP-ID
026200          MOVE "Y" TO W-FOUND-TKTTYP-RECORD
026300          PERFORM LOOK-FOR-TICKET-TYPE-RECORD
026400          IF NOT FOUND-TKTTYP-RECORD
026500             MOVE "TICKET TYPE NOT FOUND" TO W-REJECT-REASON
026600          ELSE
026700             IF TKTTYP-TOTAL-QUANTITY - TKTTYP-QTY-RESERVED
026800                                                     NOT > ZERO
026900                MOVE "CANNOT PURCHASE TICKET - SOLD OUT"
027000                                                TO W-REJECT-REASON
027050             ELSE
027060                IF NOT TKTTYP-PRICE-IS-SET
027070                   DISPLAY "*** FATAL: TICKET TYPE " TKTTYP-ID
027080                           " HAS NO PRICE ON FILE - ORDER ABORTED"
027090                   MOVE "TICKET TYPE HAS NO PRICE ON FILE"
027095                                                TO W-REJECT-REASON
027100                ELSE
027200                   PERFORM PRICE-THE-ORDER
027300                   MOVE "Y" TO W-ORDER-REQUEST-OK.
027400*
027500 PRICE-THE-ORDER.

027600    MOVE TKTTYP-PRICE TO ORDER-ORIGINAL-PRICE.

027700    MOVE EVENT-HOST-ID TO HOST-ID.
027800    MOVE "Y" TO W-FOUND-HOST-RECORD.
027900    PERFORM LOOK-FOR-HOST-RECORD.

028000    IF FOUND-HOST-RECORD
028100       MOVE HOST-DISCOUNT-PERCENT TO W-HOST-DISCOUNT-PERCENT
028200    ELSE
028300       MOVE ZERO TO W-HOST-DISCOUNT-PERCENT.

028400    MOVE W-HOST-DISCOUNT-PERCENT TO ORDER-HOST-DISCOUNT-PERCENT.

028500    COMPUTE ORDER-HOST-DISCOUNT-AMOUNT ROUNDED =
028600            ORDER-ORIGINAL-PRICE * W-HOST-DISCOUNT-PERCENT / 100.

028700    COMPUTE W-VAT-BASE = ORDER-ORIGINAL-PRICE
028800                        - ORDER-HOST-DISCOUNT-AMOUNT.

028900    COMPUTE W-PRE-VOUCHER-TOTAL ROUNDED = W-VAT-BASE * 1.10.

029000    MOVE ZERO TO ORDER-VOUCHER-DISCOUNT-AMT.
029100    MOVE W-PRE-VOUCHER-TOTAL TO ORDER-TOTAL-AMOUNT.
029200*
029300 RESERVE-TICKET-UNIT.

029400    MOVE "N" TO W-RESERVATION-OK.

029500    ADD 1 TO TKTTYP-QTY-RESERVED.
029600    MOVE TKTTYP-ID TO WS-TKTTYP-REL-KEY.
029700    REWRITE TICKET-TYPE-RECORD
029800        INVALID KEY
029900           SUBTRACT 1 FROM TKTTYP-QTY-RESERVED.

030000    IF WS-TKTTYP-STATUS EQUAL "00"
030100       MOVE "Y" TO W-RESERVATION-OK.
030200*
030300* REDEEM-VOUCHER-AGAINST-ORDER IS THE VOUCHER REDEMPTION ENGINE.
030400* A CODE THAT DOES NOT REDEEM CLEANLY (BAD CODE, EXPIRED, OUT OF
030500* STOCK) LEAVES W-VOUCHER-REDEEMED SET TO "N" AND THE ORDER
030600* UNTOUCHED -- THE CALLER TREATS THAT AS "NO VOUCHER APPLIED",
030700* NOT AS AN ERROR.
030800*
030900 REDEEM-VOUCHER-AGAINST-ORDER.

031000    MOVE "N" TO W-VOUCHER-REDEEMED.
031100    PERFORM LOAD-VOUCHER-TABLE.
031200    PERFORM FIND-VOUCHER-BY-CODE.

031300    IF FOUND-VOUCHER-RECORD
031400       IF VCH-IS-ACTIVE AND VCH-QUANTITY > ZERO
031500          PERFORM BUILD-CURRENT-TIMESTAMP
031600          IF VCH-EXPIRES-AT > WS-NOW-STAMP
031700             PERFORM APPLY-THE-VOUCHER-DISCOUNT.
031800*
031900 APPLY-THE-VOUCHER-DISCOUNT.

032000    IF VCH-DISCOUNT-AMOUNT < ORDER-ORIGINAL-PRICE
032100       MOVE VCH-DISCOUNT-AMOUNT TO W-DISCOUNT-APPLIED
032200    ELSE
032300       MOVE ORDER-ORIGINAL-PRICE TO W-DISCOUNT-APPLIED.

032400    SUBTRACT 1 FROM VCH-QUANTITY.
032500    ADD 1 TO VCH-QUANTITY-USED.
032600    MOVE VCH-ID TO WS-VCH-REL-KEY.
032700    REWRITE VOUCHER-RECORD
032800        INVALID KEY
032900           MOVE "Y" TO W-ERROR-WRITING.

033000    IF NOT ERROR-WRITING
033100       PERFORM WRITE-VOUCHER-USAGE-RECORD
033200       MOVE ORDER-VOUCHER-CODE TO ORDER-VOUCHER-CODE
033300       MOVE W-DISCOUNT-APPLIED TO ORDER-VOUCHER-DISCOUNT-AMT

033400       IF W-PRE-VOUCHER-TOTAL > W-DISCOUNT-APPLIED
033500          COMPUTE ORDER-TOTAL-AMOUNT =
033600                  W-PRE-VOUCHER-TOTAL - W-DISCOUNT-APPLIED
033700       ELSE
033800          MOVE ZERO TO ORDER-TOTAL-AMOUNT.

033900       MOVE "Y" TO W-VOUCHER-REDEEMED.
034000*
034100 WRITE-VOUCHER-USAGE-RECORD.

034200    MOVE 1 TO CONTROL-KEY.
034300    READ CONTROL-FILE RECORD
034400         INVALID KEY
034500            MOVE "Y" TO W-ERROR-WRITING.

034600    IF NOT ERROR-WRITING
034700       ADD 1 TO CONTROL-LAST-USAGE-ID
034800       MOVE CONTROL-LAST-USAGE-ID TO VU-USAGE-ID
034900       MOVE VCH-ID                TO VU-VOUCHER-ID
035000       MOVE ORDER-ID              TO VU-ORDER-ID
035100       MOVE W-DISCOUNT-APPLIED    TO VU-DISCOUNT-APPLIED
035200       WRITE VOUCHER-USAGE-RECORD
035300       REWRITE CONTROL-RECORD
035400               INVALID KEY
035500                  MOVE "Y" TO W-ERROR-WRITING.
035600*
035700 COPY "PLGENERAL.CBL".
035800 COPY "PLORDER.CBL".
035900 COPY "ADD-NEW-ORDER.CBL".
036000 COPY "PL-LOOK-FOR-EVENT-RECORD.CBL".
036100 COPY "PL-LOOK-FOR-HOST-RECORD.CBL".
036200 COPY "PL-LOOK-FOR-TICKET-TYPE-RECORD.CBL".
036300 COPY "PL-LOAD-VOUCHER-TABLE.CBL".
036400 COPY "PL-FIND-VOUCHER-BY-CODE.CBL".
036500 COPY "PL-BUILD-NOW-STAMP.CBL".

