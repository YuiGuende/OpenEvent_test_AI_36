000100*----------------------------------------------------------------
000200*    SLEVENT.CBL
000300*    SELECT CLAUSE FOR THE EVENT FILE.  RELATIVE ORGANIZATION IS
000400*    USED HERE (RATHER THAN INDEXED) SO THE EVENT-ID CAN BE USED
000500*    DIRECTLY AS THE RELATIVE RECORD NUMBER, THE SAME WAY THE
000600*    ORDER-FILE DOES (SEE SLORDER.CBL).
000700*----------------------------------------------------------------
000800     SELECT EVENT-FILE
000900            ASSIGN TO "EVENTFIL"
001000            ORGANIZATION IS RELATIVE
001100            ACCESS MODE IS DYNAMIC
001200            RELATIVE KEY IS WS-EVENT-REL-KEY
001300            FILE STATUS IS WS-EVENT-STATUS.

