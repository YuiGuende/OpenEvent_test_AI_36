000100*----------------------------------------------------------------
000200*    FDPYMT.CBL
000300*    PAYMENT-FILE RECORD LAYOUT.  ONE RECORD PER PAYMENT LINK.
000400*    PYMT-ORDER-CODE IS THE SHORT NUMBER SHOWN TO THE GATEWAY AND
000500*    ECHOED BACK ON THE WEBHOOK; IT IS NOT THE SAME AS ORDER-ID.
000600*    CJP 07/01/94.
000700*----------------------------------------------------------------
000800     FD  PAYMENT-FILE
000900         LABEL RECORDS ARE STANDARD.

001000     01  PAYMENT-RECORD.
001100         05  PYMT-ID                     PIC 9(09).
001200         05  PYMT-ORDER-ID               PIC 9(09).
001300         05  PYMT-AMOUNT                 PIC S9(09)V99 COMP-3.
001400         05  PYMT-ORDER-CODE             PIC 9(09).
001500         05  PYMT-DESCRIPTION            PIC X(25).
001600         05  PYMT-EXPIRES-AT             PIC X(19).
001700         05  PYMT-STATUS                 PIC X(10).
001800             88  PYMT-IS-PENDING         VALUE "PENDING".
001900             88  PYMT-IS-PAID            VALUE "PAID".
002000             88  PYMT-IS-CANCELLED       VALUE "CANCELLED".
002100             88  PYMT-IS-EXPIRED         VALUE "EXPIRED".
002200         05  PYMT-EXPIRES-NUM REDEFINES
002300             PYMT-EXPIRES-AT.
002400             10  PYMT-EXP-CCYY           PIC X(04).
002500             10  FILLER                  PIC X(01).
002600             10  PYMT-EXP-MM             PIC X(02).
002700             10  FILLER                  PIC X(01).
002800             10  PYMT-EXP-DD             PIC X(02).
002900             10  FILLER                  PIC X(01).
003000             10  PYMT-EXP-HH             PIC X(02).
003100             10  FILLER                  PIC X(01).
003200             10  PYMT-EXP-MN             PIC X(02).
003300             10  FILLER                  PIC X(01).
003400             10  PYMT-EXP-SS             PIC X(02).
003500         05  FILLER                      PIC X(20).

