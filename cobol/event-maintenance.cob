000100*----------------------------------------------------------------
000200*
000300* THIS PROGRAM MAINTAINS THE EVENT-FILE -- THE MASTER OF EVENTS
000400* THAT TICKETS ARE SOLD AGAINST.  EVERY EVENT CARRIES THE ID OF
000500* THE HOST RUNNING IT; THE HOST MUST ALREADY EXIST ON THE
000600* HOST-FILE BEFORE AN EVENT CAN BE ADDED.  REPLACES THE OLD
000700* VENDOR MASTER PROGRAM.
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.  EVENT-MAINTENANCE.
001100 AUTHOR.  R. OYELARAN.
001200 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001300 DATE-WRITTEN.  11/09/1993.
001400 DATE-COMPILED.
001500 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700*    C H A N G E   L O G
001800*    -----------------------------------------------------------
001900*    DATE       BY    TICKET   DESCRIPTION
002000*    ---------  ----  -------  ---------------------------------
002100*    11/09/93   RO    OE-015   ORIGINAL PROGRAM - REPLACES THE      OE-015
002200*                              OLD VENDOR MASTER PROGRAM.
002300*    05/02/94   RO    OE-044   ADD-MODULE NOW REJECTS AN EVENT      OE-044
002400*                              WHOSE HOST DOES NOT EXIST.
002500*    02/11/96   CJP   OE-071   CHANGE-MODULE FIELD 2 (HOST-ID)      OE-071
002600*                              RE-VALIDATES AGAINST HOST-FILE.
002700*    12/09/98   RO    OE-107   Y2K -- EVENT-ADDED-DATE WIDENED TO   OE-107
002800*                              A FOUR DIGIT YEAR (WAS TWO).
002900*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
003000*    06/18/02   CJP   OE-140   DELETE-MODULE NOW REFUSES TO REMOVE  OE-140
003100*                              AN EVENT STILL ON THE ORDER-FILE.
003200*    09/03/02   RO    OE-143   EVENT-FILE CONVERTED TO RELATIVE     OE-143
003300*                              ORGANIZATION -- ADDED
003400*                              WS-EVENT-REL-KEY AHEAD OF EVERY
003500*                              WRITE/REWRITE/DELETE.
003600*    -----------------------------------------------------------
003700*
003800 ENVIRONMENT DIVISION.
003900    CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM
004200           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
004300           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004400           UPSI-0 IS WS-RERUN-SWITCH.
004500   INPUT-OUTPUT SECTION.
004600    FILE-CONTROL.

004700       COPY "SLEVENT.CBL".
004800       COPY "SLHOST.CBL".
004900       COPY "SLORDER.CBL".

005000 DATA DIVISION.
005100    FILE SECTION.

005200       COPY "FDEVENT.CBL".
005300       COPY "FDHOST.CBL".
005400       COPY "FDORDER.CBL".

005500    WORKING-STORAGE SECTION.

005600       01  WS-RERUN-SWITCH                    PIC X.

005700      COPY "wscase01.cbl".

005800      01 W-EVENT-MENU-OPTION           PIC 9.
005900         88 VALID-EVENT-MENU-OPTION    VALUE 0 THROUGH 4.
006000         88 CLOSE-FILES                VALUE 1.
006100         88 OPEN-FILES                 VALUE 1.

006200      01 ENTRY-EVENT-ID                PIC 9(09).
006300         88 VALID-EVENT-ID             VALUE 1 THROUGH 999999999.

006400      01 W-FOUND-EVENT-RECORD          PIC X.
006500         88 FOUND-EVENT-RECORD         VALUE "Y".

006600      01 W-FOUND-HOST-RECORD           PIC X.
006700         88 FOUND-HOST-RECORD          VALUE "Y".

006800      01 W-FOUND-ORDER-USING-EVENT     PIC X.
006900         88 FOUND-ORDER-USING-EVENT    VALUE "Y".

007000      01 W-ERROR-WRITING               PIC X.
007100         88 ERROR-WRITING              VALUE "Y".

007200      01 ENTRY-RECORD-FIELD            PIC 9.
007300         88 VALID-FIELD                VALUE 1 THROUGH 2.

007400      01 W-VALID-ANSWER                PIC X.
007500         88 VALID-ANSWER               VALUE "Y", "N".
007600         88 DELETING-IS-CONFIRMED      VALUE "Y".
007700         88 QUIT-IS-CONFIRMED          VALUE "Y".

007800      01  WS-SYSTEM-DATE-6.
007900          05  WS-SYS-YY                PIC 9(02).
008000          05  WS-SYS-MM                PIC 9(02).
008100          05  WS-SYS-DD                PIC 9(02).

008200      77 MSG-CONFIRMATION              PIC X(40).
008300      77 MSG-OPTION                    PIC X(06).
008400      77 DUMMY                         PIC X.
008500      77 WS-ORDER-REL-KEY              PIC 9(09).
008600      77 WS-ORDER-STATUS               PIC X(02).
008700      77 WS-EVENT-REL-KEY              PIC 9(09).
008800      77 WS-EVENT-STATUS               PIC X(02).
008900      77 WS-HOST-REL-KEY               PIC 9(09).
009000      77 WS-HOST-STATUS                PIC X(02).
009100*
009200 PROCEDURE DIVISION.

009300    OPEN I-O EVENT-FILE.
009400    OPEN I-O HOST-FILE.

009500    PERFORM GET-MENU-OPTION
009600    PERFORM GET-MENU-OPTION UNTIL
009700                                W-EVENT-MENU-OPTION EQUAL ZERO
009800                             OR VALID-EVENT-MENU-OPTION.

009900    PERFORM DO-OPTIONS UNTIL W-EVENT-MENU-OPTION EQUAL ZERO.

010000    CLOSE HOST-FILE.
010100    CLOSE EVENT-FILE.

010200    EXIT PROGRAM.

010300    STOP RUN.
010400*
010500 GET-MENU-OPTION.

010600    PERFORM CLEAR-SCREEN.
010700  DISPLAY "                       EVENT-FILE MAINTENANCE PROGRAM".
010800    DISPLAY " ".
010900  DISPLAY "                     --------------------------------".
011000  DISPLAY "                    | 1 - LOOK UP EVENT BY NUMBER   |".
011100  DISPLAY "                    | 2 - ADD EVENT                 |".
011200  DISPLAY "                    | 3 - CHANGE EVENT              |".
011300  DISPLAY "                    | 4 - DELETE EVENT              |".
011400  DISPLAY "                    | 0 - EXIT                      |".
011500  DISPLAY "                     --------------------------------".
011600    DISPLAY " ".
011700  DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
011800    PERFORM JUMP-LINE 7 TIMES.
011900    ACCEPT W-EVENT-MENU-OPTION.

012000    IF W-EVENT-MENU-OPTION EQUAL ZERO
012100       DISPLAY "PROGRAM TERMINATED !"
012200    ELSE
012300       IF NOT VALID-EVENT-MENU-OPTION
012400          DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
012500          ACCEPT DUMMY.
012600*
012700 DO-OPTIONS.

012800    PERFORM CLEAR-SCREEN.

012900    IF CLOSE-FILES
013000       CLOSE HOST-FILE
013100       CLOSE EVENT-FILE.

013200    IF W-EVENT-MENU-OPTION = 1
013300       CALL "INQUIRY-EVENT-BY-NUMBER".

013400    IF W-EVENT-MENU-OPTION = 2
013500       MOVE "ADD" TO MSG-OPTION
013600       PERFORM ADD-MODULE.

013700    IF W-EVENT-MENU-OPTION = 3
013800       MOVE "CHANGE" TO MSG-OPTION
013900       PERFORM CHANGE-MODULE.

014000    IF W-EVENT-MENU-OPTION = 4
014100       MOVE "DELETE" TO MSG-OPTION
014200       PERFORM DELETE-MODULE.

014300    IF OPEN-FILES
014400       OPEN I-O EVENT-FILE
014500       OPEN I-O HOST-FILE.

014600    PERFORM GET-MENU-OPTION.
014700    PERFORM GET-MENU-OPTION UNTIL
014800                                W-EVENT-MENU-OPTION EQUAL ZERO
014900                             OR VALID-EVENT-MENU-OPTION.
015000*
015100 ASK-USER-FOR-THE-EVENT-ID.

015200      MOVE "Y" TO W-FOUND-EVENT-RECORD.
015300      DISPLAY "INFORM AN EVENT ID TO " MSG-OPTION " (0 FOR MENU)".
015400      ACCEPT ENTRY-EVENT-ID.
015500*
015600 ASK-USER-FOR-NEW-EVENT-ID.

015700    PERFORM GET-A-NEW-EVENT-ID.
015800    PERFORM GET-A-NEW-EVENT-ID UNTIL
015900                                      ENTRY-EVENT-ID EQUAL ZEROS
016000                               OR NOT FOUND-EVENT-RECORD.
016100*
016200 GET-A-NEW-EVENT-ID.

016300    PERFORM ASK-USER-FOR-THE-EVENT-ID.

016400    IF ENTRY-EVENT-ID NOT EQUAL ZEROS
016500       IF NOT VALID-EVENT-ID
016600          DISPLAY "INVALID EVENT ID ! <ENTER> TO CONTINUE"
016700          ACCEPT DUMMY
016800       ELSE
016900          MOVE ENTRY-EVENT-ID TO EVENT-ID
017000          PERFORM LOOK-FOR-EVENT-RECORD
017100          IF FOUND-EVENT-RECORD
017200           DISPLAY "EVENT ID ALREADY EXISTS ! <ENTER> TO CONTINUE"
017300             ACCEPT DUMMY.
017400*
017500 DISPLAY-EVENT-RECORD.

017600      PERFORM CLEAR-SCREEN.
017700      DISPLAY "EVENT..............: " EVENT-ID.
017800      DISPLAY "1) EVENT TITLE......: " EVENT-TITLE.

017900      MOVE EVENT-HOST-ID TO HOST-ID.
018000      MOVE "Y" TO W-FOUND-HOST-RECORD.
018100      PERFORM LOOK-FOR-HOST-RECORD.

018200      IF FOUND-HOST-RECORD
018300         DISPLAY "2) HOST ID..........: " EVENT-HOST-ID
018400      ELSE
018500         DISPLAY "2) HOST ID..........: " EVENT-HOST-ID
018600                 " - ** NOT FOUND **".

018700      IF EVENT-IS-CANCELLED
018800         DISPLAY "*** THIS EVENT HAS BEEN CANCELLED ***".

018900      PERFORM JUMP-LINE 8 TIMES.
019000*
019100 ADD-MODULE.

019200    PERFORM ASK-USER-FOR-NEW-EVENT-ID.
019300  PERFORM ADD-REC-GET-ANOTHER-NUMBER
019400       UNTIL ENTRY-EVENT-ID EQUAL ZEROS.
019500*
019600 ADD-REC-GET-ANOTHER-NUMBER.

019700    MOVE SPACES TO EVENT-RECORD.
019800    MOVE ENTRY-EVENT-ID TO EVENT-ID.
019900    DISPLAY "INSERT THE INFORMATION FOR EVENT " EVENT-ID.

020000    PERFORM GET-OTHER-FIELDS.

020100    IF EVENT-TITLE NOT EQUAL SPACES
020200       MOVE "A" TO EVENT-STATUS-BYTE
020300       PERFORM STAMP-ADDED-DATE
020400       PERFORM WRITE-RECORD
020500       IF ERROR-WRITING
020600    DISPLAY "ERROR WHILE WRITING THE RECORD ! <ENTER> TO CONTINUE"
020700          ACCEPT DUMMY
020800       ELSE
020900           PERFORM DISPLAY-EVENT-RECORD
021000           DISPLAY "----- RECORD ADDED! ----- <ENTER> TO CONTINUE"
021100           ACCEPT DUMMY.

021200    PERFORM ASK-USER-FOR-NEW-EVENT-ID.
021300*
021400 GET-OTHER-FIELDS.

021500    MOVE "N" TO W-VALID-ANSWER.
021600    MOVE "N" TO W-FOUND-HOST-RECORD.

021700    PERFORM GET-EVENT-TITLE
021800                          UNTIL EVENT-TITLE NOT EQUAL SPACES
021900                             OR QUIT-IS-CONFIRMED.

022000    IF NOT QUIT-IS-CONFIRMED
022100       PERFORM GET-EVENT-HOST-ID
022200                          UNTIL FOUND-HOST-RECORD
022300                             OR QUIT-IS-CONFIRMED.

022400    IF QUIT-IS-CONFIRMED
022500       DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
022600       ACCEPT DUMMY
022700       MOVE SPACES TO EVENT-TITLE.
022800*
022900 GET-EVENT-TITLE.

023000     DISPLAY "1) INFORM EVENT TITLE: ".
023100     ACCEPT EVENT-TITLE.

023200     IF EVENT-TITLE EQUAL SPACES
023300        DISPLAY "TITLE MUST BE INFORMED !"
023400        PERFORM CONFIRM-IF-WANT-TO-QUIT
023500     ELSE
023600        INSPECT EVENT-TITLE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
023700*
023800 GET-EVENT-HOST-ID.

023900     MOVE "N" TO W-VALID-ANSWER.
024000     DISPLAY "2) INFORM HOST ID: ".
024100     ACCEPT EVENT-HOST-ID.

024200     MOVE EVENT-HOST-ID TO HOST-ID.
024300     MOVE "Y" TO W-FOUND-HOST-RECORD.
024400     PERFORM LOOK-FOR-HOST-RECORD.

024500     IF NOT FOUND-HOST-RECORD
024600        DISPLAY "HOST ID NOT FOUND IN THE HOST-FILE !"
024700        PERFORM CONFIRM-IF-WANT-TO-QUIT.
024800*
024900 STAMP-ADDED-DATE.

025000*    Y2K FIX 12/09/98 -- WINDOW THE 2-DIGIT YEAR RETURNED BY
025100*    "ACCEPT ... FROM DATE" INTO THE 4-DIGIT CCYY FIELD BELOW.
025200    ACCEPT WS-SYSTEM-DATE-6 FROM DATE.
025300    IF WS-SYS-YY < 50
025400       COMPUTE EVENT-ADDED-CCYY = 2000 + WS-SYS-YY
025500    ELSE
025600       COMPUTE EVENT-ADDED-CCYY = 1900 + WS-SYS-YY.
025700    MOVE WS-SYS-MM TO EVENT-ADDED-MM.
025800    MOVE WS-SYS-DD TO EVENT-ADDED-DD.
025900    MOVE EVENT-ADDED-DATE-R TO EVENT-LAST-CHANGE-DATE.
026000*
026100 WRITE-RECORD.

026200    MOVE "N" TO W-ERROR-WRITING.
026300    MOVE EVENT-ID TO WS-EVENT-REL-KEY.
026400    WRITE EVENT-RECORD
026500        INVALID KEY
026600           MOVE "Y" TO W-ERROR-WRITING.
026700*
026800 CHANGE-MODULE.

026900    PERFORM GET-AN-EXISTANT-EVENT-ID.
027000   PERFORM GET-RECORD-AND-CHANGE UNTIL ENTRY-EVENT-ID EQUAL ZEROS.
027100*
027200 GET-AN-EXISTANT-EVENT-ID.

027300        PERFORM GET-EVENT-ID-AND-SEARCH.
027400        PERFORM GET-EVENT-ID-AND-SEARCH UNTIL
027500                                        ENTRY-EVENT-ID EQUAL ZEROS
027600                                       OR FOUND-EVENT-RECORD.
027700*
027800 GET-EVENT-ID-AND-SEARCH.

027900      PERFORM ASK-USER-FOR-THE-EVENT-ID.

028000      IF ENTRY-EVENT-ID NOT EQUAL ZEROS
028100         MOVE ENTRY-EVENT-ID TO EVENT-ID
028200         PERFORM LOOK-FOR-EVENT-RECORD
028300         IF NOT FOUND-EVENT-RECORD
028400            DISPLAY "EVENT NOT FOUND ! ".
028500*
028600 GET-RECORD-AND-CHANGE.

028700        PERFORM DISPLAY-EVENT-RECORD.
028800        PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
028900        PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
029000                              UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.

029100        PERFORM GET-AN-EXISTANT-EVENT-ID.
029200*
029300 GET-A-FIELD-TO-CHANGE.

029400      DISPLAY "INFORM A FIELD TO CHANGE 1 TO 2 (0 TO RETURN)".
029500      ACCEPT ENTRY-RECORD-FIELD.

029600      IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
029700         IF NOT VALID-FIELD
029800            DISPLAY "INVALID FIELD !".
029900*
030000 CHANGE-SAVE-GET-ANOTHER-FIELD.

030100      DISPLAY "EVENT: " EVENT-ID.

030200      MOVE "N" TO W-VALID-ANSWER.
030300      MOVE "N" TO W-FOUND-HOST-RECORD.

030400      IF ENTRY-RECORD-FIELD = 1
030500         PERFORM GET-EVENT-TITLE
030600         PERFORM GET-EVENT-TITLE
030700                          UNTIL EVENT-TITLE NOT EQUAL SPACES
030800                             OR QUIT-IS-CONFIRMED.

030900      IF ENTRY-RECORD-FIELD = 2
031000         PERFORM GET-EVENT-HOST-ID
031100         PERFORM GET-EVENT-HOST-ID
031200                          UNTIL FOUND-HOST-RECORD
031300                             OR QUIT-IS-CONFIRMED.

031400      IF QUIT-IS-CONFIRMED
031500         DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
031600         ACCEPT DUMMY
031700         MOVE 0 TO ENTRY-RECORD-FIELD
031800      ELSE
031900         PERFORM SAVE-CHANGES-ON-THE-RECORD
032000         PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
032100*
032200 DELETE-MODULE.

032300        PERFORM GET-AN-EXISTANT-EVENT-ID.
032400        PERFORM GET-REC-DELETE-SEARCH-ANOTHER UNTIL
032500                                       ENTRY-EVENT-ID EQUAL ZEROS.
032600*
032700 GET-REC-DELETE-SEARCH-ANOTHER.

032800      PERFORM DISPLAY-EVENT-RECORD.
032900      PERFORM CHECK-ORDER-USES-THIS-EVENT.

033000      IF FOUND-ORDER-USING-EVENT
033100         DISPLAY "EVENT STILL HAS ORDERS ON FILE ! <ENTER>"
033200         ACCEPT DUMMY
033300      ELSE
033400  MOVE "DO YOU CONFIRM DELETING THIS RECORD ?" TO MSG-CONFIRMATION
033500         PERFORM ASK-USER-IF-WANT-TO-COMPLETE

033600         IF DELETING-IS-CONFIRMED
033700            DISPLAY "DELETING..."
033800            MOVE EVENT-ID TO WS-EVENT-REL-KEY
033900            DELETE EVENT-FILE RECORD
034000                INVALID KEY
034100               DISPLAY "ERROR WHILE DELETING THE RECORD ! <ENTER>"
034200                        ACCEPT DUMMY.

034300      PERFORM GET-AN-EXISTANT-EVENT-ID.
034400*
034500 CHECK-ORDER-USES-THIS-EVENT.

034600    MOVE "N" TO W-FOUND-ORDER-USING-EVENT.
034700    OPEN INPUT ORDER-FILE.
034800    PERFORM SCAN-ORDER-FOR-EVENT UNTIL FOUND-ORDER-USING-EVENT
034900                                    OR WS-ORDER-STATUS = "10".
035000    CLOSE ORDER-FILE.
035100*
035200 SCAN-ORDER-FOR-EVENT.

035300    READ ORDER-FILE NEXT RECORD
035400       AT END MOVE "10" TO WS-ORDER-STATUS.

035500    IF WS-ORDER-STATUS NOT EQUAL "10"
035600       IF ORDER-EVENT-ID EQUAL EVENT-ID
035700          MOVE "Y" TO W-FOUND-ORDER-USING-EVENT.
035800*
035900 SAVE-CHANGES-ON-THE-RECORD.

036000      PERFORM REWRITE-EVENT-RECORD.

036100      IF ERROR-WRITING
036200         PERFORM DISPLAY-EVENT-RECORD
036300         DISPLAY "ERROR WHILE REWRITING EVENT RECORD ! <ENTER>"
036400         ACCEPT DUMMY
036500      ELSE
036600         PERFORM DISPLAY-EVENT-RECORD
036700   DISPLAY "----- EVENT RECORD CHANGED! ----- <ENTER> TO CONTINUE"
036800         ACCEPT DUMMY.
036900*
037000 REWRITE-EVENT-RECORD.

037100    MOVE "N" TO W-ERROR-WRITING.
037200    MOVE EVENT-ID TO WS-EVENT-REL-KEY.

037300    REWRITE EVENT-RECORD
037400             INVALID KEY
037500           MOVE "Y" TO W-ERROR-WRITING.
037600*
037700 COPY "PLGENERAL.CBL".
037800 COPY "PL-LOOK-FOR-EVENT-RECORD.CBL".
037900 COPY "PL-LOOK-FOR-HOST-RECORD.CBL".
038000 COPY "PL-ASK-USER-WHICH-FIELD-TO-CHANGE.CBL".

