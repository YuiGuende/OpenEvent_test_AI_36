000100*----------------------------------------------------------------
000200*
000300* THIS IS THE MAIN MENU FOR THE OPENEVENT BATCH ENGINE.  IT DOES
000400* NO FILE I/O OF ITS OWN -- IT ONLY CALLS THE SUB-PROGRAM FOR
000500* WHICHEVER PART OF THE SYSTEM THE OPERATOR PICKS: HOST/EVENT/
000600* TICKET-TYPE/VOUCHER MASTER MAINTENANCE, ORDER-PROCESSING (THE
000700* CHECKOUT PIPELINE), OR THE PAYMENT-PROCESSING SUB-MENU.
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.  OPENEVENT-BATCH-ENGINE.
001100 AUTHOR.  R. OYELARAN.
001200 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001300 DATE-WRITTEN.  10/26/1993.
001400 DATE-COMPILED.
001500 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700*    C H A N G E   L O G
001800*    -----------------------------------------------------------
001900*    DATE       BY    TICKET   DESCRIPTION
002000*    ---------  ----  -------  ---------------------------------
002100*    10/26/93   RO    OE-001   ORIGINAL PROGRAM.                    OE-001
002200*    03/14/94   CJP   OE-021   ADDED TICKET-TYPE MAINTENANCE.       OE-021
002300*    06/20/94   CJP   OE-041   ADDED ORDER-PROCESSING OPTION FOR    OE-041
002400*                              THE NEW CHECKOUT PIPELINE.
002500*   07/01/94   CJP   OE-046   ADDED THE ORDER/PAYMENT MENU FOR THE  OE-046
002600*                             PAYMENT LINK, REGISTRATION-CHECK AND
002700*                              WEBHOOK JOBS.
002800*    09/09/95   RO    OE-058   RENUMBERED MENU WHEN VOUCHER         OE-058
002900*                              MAINTENANCE (DISCOUNT CODES) WAS
003000*                              SPLIT OUT FROM EVENT MAINTENANCE.
003100*    12/03/98   RO    OE-107   Y2K -- MENU BANNER RUN-DATE NOW      OE-107
003200*                              WINDOWED THROUGH W-TODAY-CCYY
003300*                              INSTEAD OF A RAW 2-DIGIT YEAR.
003400*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
003500*    -----------------------------------------------------------
003600*
003700 ENVIRONMENT DIVISION.
003800    CONFIGURATION SECTION.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM
004100           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
004200           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004300           UPSI-0 IS WS-RERUN-SWITCH.

004400 DATA DIVISION.

004500    WORKING-STORAGE SECTION.

004600       01  WS-RERUN-SWITCH                    PIC X.

004700      01 W-MAIN-MENU-OPTION          PIC 9.
004800          88 VALID-MAIN-MENU-OPTION  VALUE  0 THROUGH 7.
004900      01 W-MAIN-MENU-OPTION-X REDEFINES
005000         W-MAIN-MENU-OPTION          PIC X.

005100      01 W-TODAY-DATE-6              PIC 9(06).
005200      01 W-TODAY-DATE-BRK REDEFINES
005300         W-TODAY-DATE-6.
005400          05 W-TODAY-YY              PIC 9(02).
005500          05 W-TODAY-MM              PIC 9(02).
005600          05 W-TODAY-DD              PIC 9(02).

005700      77 W-TODAY-CCYY                PIC 9(04) COMP.

005800      01 W-TODAY-STAMP.
005900          05 W-TODAY-STAMP-CCYY      PIC 9(04).
006000          05 FILLER                  PIC X       VALUE "-".
006100          05 W-TODAY-STAMP-MM        PIC 9(02).
006200          05 FILLER                  PIC X       VALUE "-".
006300          05 W-TODAY-STAMP-DD        PIC 9(02).
006400      01 W-TODAY-STAMP-X REDEFINES
006500         W-TODAY-STAMP                PIC X(10).

006600      77 DUMMY                      PIC X.
006700*
006800 PROCEDURE DIVISION.

006900    PERFORM BUILD-TODAY-DATE-DISPLAY.
007000    PERFORM GET-MENU-OPTION
007100    PERFORM GET-MENU-OPTION UNTIL
007200                                W-MAIN-MENU-OPTION EQUAL ZERO
007300                             OR VALID-MAIN-MENU-OPTION.

007400    PERFORM DO-OPTIONS UNTIL
007500                                W-MAIN-MENU-OPTION EQUAL ZERO.

007600    STOP RUN.
007700*
007800 GET-MENU-OPTION.

007900          PERFORM CLEAR-SCREEN.
008000       DISPLAY "                          OPENEVENT BATCH ENGINE".
008100     DISPLAY "                          RUN DATE: " W-TODAY-STAMP.
008200          DISPLAY " "
008300  DISPLAY "                     --------------------------------".
008400  DISPLAY "                     | 1 - CONTROL-FILE MAINTENANCE |".
008500  DISPLAY "                     | 2 - HOST MAINTENANCE         |".
008600  DISPLAY "                     | 3 - EVENT MAINTENANCE        |".
008700  DISPLAY "                     | 4 - TICKET-TYPE MAINTENANCE  |".
008800  DISPLAY "                     | 5 - VOUCHER MAINTENANCE      |".
008900  DISPLAY "                     | 6 - ORDER PROCESSING         |".
009000  DISPLAY "                     | 7 - ORDER / PAYMENT MENU     |".
009100  DISPLAY "                     | 0 - EXIT                     |".
009200  DISPLAY "                     --------------------------------".
009300          DISPLAY " "
009400  DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
009500          PERFORM JUMP-LINE 9 TIMES.
009600          ACCEPT W-MAIN-MENU-OPTION

009700         IF W-MAIN-MENU-OPTION EQUAL ZERO
009800            DISPLAY "PROGRAM TERMINATED !"
009900         ELSE
010000            IF NOT VALID-MAIN-MENU-OPTION
010100               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010200               ACCEPT DUMMY.
010300*
010400 DO-OPTIONS.

010500    PERFORM CLEAR-SCREEN.

010600    IF W-MAIN-MENU-OPTION = 1
010700       CALL "CONTROL-FILE-MAINTENANCE".

010800    IF W-MAIN-MENU-OPTION = 2
010900       CALL "HOST-MAINTENANCE".

011000    IF W-MAIN-MENU-OPTION = 3
011100       CALL "EVENT-MAINTENANCE".

011200    IF W-MAIN-MENU-OPTION = 4
011300       CALL "TICKET-TYPE-MAINTENANCE".

011400    IF W-MAIN-MENU-OPTION = 5
011500       CALL "VOUCHER-MAINTENANCE".

011600    IF W-MAIN-MENU-OPTION = 6
011700       CALL "ORDER-PROCESSING".

011800    IF W-MAIN-MENU-OPTION = 7
011900       CALL "PAYMENT-PROCESSING".

012000    PERFORM GET-MENU-OPTION.
012100    PERFORM GET-MENU-OPTION UNTIL
012200                                W-MAIN-MENU-OPTION EQUAL ZERO
012300                             OR VALID-MAIN-MENU-OPTION.
012400*
012500* BUILD-TODAY-DATE-DISPLAY WINDOWS THE 2-DIGIT SYSTEM YEAR THE
012600* SAME WAY THE REST OF THE SHOP'S Y2K FIXES DO -- 00 THRU 49 IS
012700* 20XX, 50 THRU 99 IS 19XX -- SO THE BANNER NEVER SHOWS A
012800* ROLLED-BACK CENTURY.
012900*
013000 BUILD-TODAY-DATE-DISPLAY.

013100    ACCEPT W-TODAY-DATE-6 FROM DATE.

013200    IF W-TODAY-YY < 50
013300       COMPUTE W-TODAY-CCYY = 2000 + W-TODAY-YY
013400    ELSE
013500       COMPUTE W-TODAY-CCYY = 1900 + W-TODAY-YY.

013600    MOVE W-TODAY-CCYY TO W-TODAY-STAMP-CCYY.
013700    MOVE W-TODAY-MM   TO W-TODAY-STAMP-MM.
013800    MOVE W-TODAY-DD   TO W-TODAY-STAMP-DD.
013900*
014000 COPY "PLMENU.CBL".

