000100*----------------------------------------------------------------
000200*    FDTKTTYP.CBL
000300*    TICKET-TYPE-FILE RECORD LAYOUT.  TKTTYP-TOTAL-QUANTITY IS
000400*    THE NUMBER OF SEATS MINTED FOR THIS TIER; ORDER-PROCESSING
000500*    DECREMENTS TKTTYP-QTY-RESERVED (NEVER TOTAL-QUANTITY ITSELF)
000600*    AS ORDERS ARE PLACED.   R. OYELARAN 11/15/93.
000700*    09/10/02  RO  OE-155  ADDED TKTTYP-PRICE-STATUS-BYTE.  A
000800*    TICKET TYPE MAY NOW BE PRICED AT 0.00 (A FREE TICKET) --
000900*    THIS BYTE IS THE ONLY WAY TO TELL "PRICED AT ZERO" APART
001000*    FROM "PRICE WAS NEVER KEYED," WHICH ORDER-PROCESSING MUST
001100*    TREAT AS A FATAL, ORDER-STOPPING CONDITION.
001200*----------------------------------------------------------------
001300      FD  TICKET-TYPE-FILE
001400          LABEL RECORDS ARE STANDARD.

001500      01  TICKET-TYPE-RECORD.
001600          05  TKTTYP-ID                   PIC 9(09).
001700          05  TKTTYP-EVENT-ID             PIC 9(09).
001800          05  TKTTYP-PRICE                PIC S9(09)V99 COMP-3.
001900          05  TKTTYP-TOTAL-QUANTITY       PIC 9(09).
002000          05  TKTTYP-QTY-RESERVED         PIC 9(09).
002100          05  TKTTYP-STATUS-BYTE          PIC X(01).
002200              88  TKTTYP-IS-ACTIVE        VALUE "A".
002300              88  TKTTYP-IS-CLOSED        VALUE "C".
002400          05  TKTTYP-PRICE-STATUS-BYTE    PIC X(01).
002500              88  TKTTYP-PRICE-IS-SET     VALUE "Y".
002600              88  TKTTYP-PRICE-IS-NULL    VALUE "N" SPACE.
002700          05  FILLER                      PIC X(29).

