000100*----------------------------------------------------------------
000200*    WSVCHTAB.CBL
000300*    IN-MEMORY TABLE OF VOUCHER-CODE/VOUCHER-ID PAIRS, BUILT BY
000400*    LOAD-VOUCHER-TABLE AND SEARCHED BY FIND-VOUCHER-BY-CODE.
000500*    VOUCHER-FILE IS KEYED BY THE SYSTEM-ASSIGNED VCH-ID ONLY, SO
000600*    ANY LOOK-UP BY THE CUSTOMER-FACING CODE HAS TO GO THROUGH
000700*    THIS TABLE.   CJP 06/02/94.
000800*----------------------------------------------------------------
000900      01 WS-VCH-TABLE-AREA.
001000         05 WS-VCH-TAB-COUNT        PIC 9(5)   COMP.
001100         05 WS-VCH-IDX              PIC 9(5)   COMP.
001200         05 WS-VCH-TABLE OCCURS 500 TIMES.
001300            10 WS-VCH-TAB-CODE      PIC X(20).
001400            10 WS-VCH-TAB-ID        PIC 9(09).

