000100*----------------------------------------------------------------
000200*    WSCASE01.CBL
000300*    UPPER/LOWER ALPHABET TABLES USED BY INSPECT ... CONVERTING
000400*    STATEMENTS THROUGHOUT THE MAINTENANCE PROGRAMS.
000500*----------------------------------------------------------------
000600 01  WS-UPPER-LOWER-TABLE.
000700     05  FILLER  PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000800     05  FILLER  PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
000900 01  WS-CASE-TABLE REDEFINES WS-UPPER-LOWER-TABLE.
001000     05  UPPER-ALPHA         PIC X(26).
001100     05  LOWER-ALPHA         PIC X(26).

