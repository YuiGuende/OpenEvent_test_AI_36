000100*----------------------------------------------------------------
000200*
000300* THIS PROGRAM RECONCILES A DAY'S GATEWAY WEBHOOK DELIVERIES
000400* AGAINST THE PAYMENT AND ORDER FILES.  ONE WEBHOOK-RECORD IS ONE
000500* DELIVERY.  A DELIVERY NEVER ABENDS THE RUN -- A BAD, UNKNOWN OR
000600* ALREADY-RECONCILED RECORD IS LOGGED TO THE CONSOLE AND THE RUN
000700* CONTINUES, SINCE THE GATEWAY EXPECTS EVERY DELIVERY TO BE
000800* ACKNOWLEDGED REGARDLESS OF WHAT THIS SHOP MAKES OF IT.
000900* REPLACES THE OLD INTERACTIVE PAY-SELECTED-VOUCHER SCREEN, WHICH
001000* HAD NO EQUIVALENT IN THE NEW ORDER/PAYMENT SUITE.
001100*
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.  WEBHOOK-RECONCILIATION.
001400 AUTHOR.  C. J. PRINCE.
001500 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001600 DATE-WRITTEN.  07/08/1994.
001700 DATE-COMPILED.
001800 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001900*
002000*    C H A N G E   L O G
002100*    -----------------------------------------------------------
002200*    DATE       BY    TICKET   DESCRIPTION
002300*    ---------  ----  -------  ---------------------------------
002400*    07/08/94   CJP   OE-048   ORIGINAL PROGRAM -- REPLACES THE     OE-048
002500*                              OLD PAY-SELECTED-VOUCHER SCREEN,
002600*                              WHICH HAD NO PLACE IN A GATEWAY-
002700*                              DRIVEN PAYMENT MODEL.
002800*    07/22/94   CJP   OE-051   FALL BACK TO THE GATEWAY ORDER       OE-051
002900*                              CODE WHEN THE DESCRIPTION CARRIES
003000*                              NO "ORDER #" TOKEN.
003100*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
003200*    09/03/02   CJP   OE-148   PAYMENT-FILE CONVERTED TO RELATIVE   OE-148
003300*                              ORGANIZATION -- WS-PYMT-REL-KEY
003400*                              ADDED AHEAD OF THE KEYED READ AND
003500*                              THE REWRITE.
003600*    -----------------------------------------------------------
003700*
003800 ENVIRONMENT DIVISION.
003900    CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM
004200           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
004300           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004400           UPSI-0 IS WS-RERUN-SWITCH.
004500    INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.

004700          COPY "SLWEBHK.CBL".
004800          COPY "SLORDER.CBL".
004900          COPY "SLPYMT.CBL".

005000 DATA DIVISION.
005100    FILE SECTION.

005200       COPY "FDWEBHK.CBL".
005300       COPY "FDORDER.CBL".
005400       COPY "FDPYMT.CBL".

005500    WORKING-STORAGE SECTION.

005600       01  WS-RERUN-SWITCH                    PIC X.

005700       01 W-END-OF-WEBHOOK-FILE                PIC X.
005800          88 END-OF-WEBHOOK-FILE             VALUE "Y".

005900       01 W-END-OF-PAYMENT-FILE                PIC X.
006000          88 END-OF-PAYMENT-FILE             VALUE "Y".

006100       01 W-FOUND-ORDER-RECORD                 PIC X.
006200          88 FOUND-ORDER-RECORD              VALUE "Y".

006300       01 W-FOUND-PAYMENT-RECORD               PIC X.
006400          88 FOUND-PAYMENT-RECORD            VALUE "Y".

006500       01 W-DELIVERIES-READ                    PIC 9(05) COMP.
006600       01 W-DELIVERIES-RECONCILED              PIC 9(05) COMP.
006700       01 W-DELIVERIES-REJECTED                PIC 9(05) COMP.

006800       01 W-UNSTRING-PIECES                    PIC 9(02) COMP.

006900       01 W-DESC-PREFIX                        PIC X(100).
007000       01 W-DESC-SUFFIX                        PIC X(100).
007100       01 W-CANDIDATE-DIGITS                   PIC X(09).

007200       01 W-TARGET-ORDER-ID                    PIC 9(09).
007300       01 W-TARGET-ORDER-ID-KNOWN              PIC X.
007400          88 TARGET-ORDER-ID-KNOWN           VALUE "Y".

007500       01 W-BEST-PYMT-ID                       PIC 9(09) COMP.

007600       77 WS-ORDER-REL-KEY                     PIC 9(09).
007700       77 WS-ORDER-STATUS                      PIC X(02).
007800       77 WS-PYMT-REL-KEY                      PIC 9(09).
007900       77 WS-PYMT-STATUS                       PIC X(02).
008000       77 WS-WEBHK-STATUS                      PIC X(02).
008100*
008200 PROCEDURE DIVISION.

008300    OPEN INPUT WEBHOOK-INPUT.
008400    OPEN I-O ORDER-FILE.
008500    OPEN I-O PAYMENT-FILE.

008600    MOVE ZERO TO W-DELIVERIES-READ.
008700    MOVE ZERO TO W-DELIVERIES-RECONCILED.
008800    MOVE ZERO TO W-DELIVERIES-REJECTED.

008900    MOVE "N" TO W-END-OF-WEBHOOK-FILE.
009000    PERFORM READ-WEBHOOK-INPUT-NEXT-RECORD.
009100    PERFORM PROCESS-ONE-DELIVERY UNTIL END-OF-WEBHOOK-FILE.

009200    DISPLAY "WEBHOOK RECONCILIATION COMPLETE.".
009300    DISPLAY "  DELIVERIES READ........: " W-DELIVERIES-READ.
009400    DISPLAY "  RECONCILED (OR NO-OP)..: " W-DELIVERIES-RECONCILED.
009500    DISPLAY "  REJECTED................: " W-DELIVERIES-REJECTED.

009600    CLOSE PAYMENT-FILE.
009700    CLOSE ORDER-FILE.
009800    CLOSE WEBHOOK-INPUT.

009900    EXIT PROGRAM.

010000    STOP RUN.
010100*
010200 READ-WEBHOOK-INPUT-NEXT-RECORD.

010300    READ WEBHOOK-INPUT RECORD
010400         AT END
010500            MOVE "Y" TO W-END-OF-WEBHOOK-FILE.
010600*
010700* PROCESS-ONE-DELIVERY NEVER RAISES -- EVERY BRANCH BELOW ENDS IN
010800* EITHER A RECONCILED PAYMENT OR A LOGGED REJECTION, AND THE RUN
010900* MOVES ON TO THE NEXT RECORD EITHER WAY.
011000*
011100 PROCESS-ONE-DELIVERY.

011200    ADD 1 TO W-DELIVERIES-READ.
011300    MOVE "N" TO W-TARGET-ORDER-ID-KNOWN.

011400    IF WH-CODE NOT EQUAL "00"
011500       DISPLAY "DELIVERY " W-DELIVERIES-READ
011600               " -- GATEWAY CODE " WH-CODE
011700               " IS NOT A SUCCESS CODE, IGNORED"
011800       ADD 1 TO W-DELIVERIES-REJECTED
011900    ELSE
012000       PERFORM DETERMINE-TARGET-ORDER-ID
012100       IF NOT TARGET-ORDER-ID-KNOWN
012200          DISPLAY "DELIVERY " W-DELIVERIES-READ
012300                  " -- COULD NOT DETERMINE THE ORDER, IGNORED"
012400          ADD 1 TO W-DELIVERIES-REJECTED
012500       ELSE
012600          PERFORM FIND-PAYMENT-FOR-TARGET-ORDER
012700          IF NOT FOUND-PAYMENT-RECORD
012800             DISPLAY "DELIVERY " W-DELIVERIES-READ
012900                     " -- NO PAYMENT ON FILE FOR ORDER "
013000                     W-TARGET-ORDER-ID
013100             ADD 1 TO W-DELIVERIES-REJECTED
013200          ELSE
013300             PERFORM RECONCILE-THE-PAYMENT
013400             ADD 1 TO W-DELIVERIES-RECONCILED.

013500    PERFORM READ-WEBHOOK-INPUT-NEXT-RECORD.
013600*
013700* DETERMINE-TARGET-ORDER-ID PREFERS THE "ORDER #<DIGITS>" TOKEN
013800* CARRIED IN THE FREE-TEXT DESCRIPTION; WHEN THAT TOKEN IS NOT
013900* PRESENT IT FALLS BACK TO TREATING THE GATEWAY ORDER CODE AS THE
014000* ORDER NUMBER ITSELF.
014100*
014200 DETERMINE-TARGET-ORDER-ID.

014300    UNSTRING WH-DESCRIPTION DELIMITED BY "Order #"
014400             INTO W-DESC-PREFIX W-DESC-SUFFIX
014500             TALLYING IN W-UNSTRING-PIECES
014600    END-UNSTRING.

014700    IF W-UNSTRING-PIECES = 2
014800       MOVE W-DESC-SUFFIX(1:9) TO W-CANDIDATE-DIGITS
014900       IF W-CANDIDATE-DIGITS IS NUMERIC
015000          MOVE W-CANDIDATE-DIGITS TO W-TARGET-ORDER-ID
015100          MOVE "Y" TO W-TARGET-ORDER-ID-KNOWN.

015200    IF NOT TARGET-ORDER-ID-KNOWN
015300       MOVE WH-ORDER-CODE TO WS-ORDER-REL-KEY
015400       MOVE "Y" TO W-FOUND-ORDER-RECORD
015500       READ ORDER-FILE RECORD
015600            INVALID KEY
015700               MOVE "N" TO W-FOUND-ORDER-RECORD
015800       IF FOUND-ORDER-RECORD
015900          MOVE ORDER-ID TO W-TARGET-ORDER-ID
016000          MOVE "Y" TO W-TARGET-ORDER-ID-KNOWN.
016100*
016200* FIND-PAYMENT-FOR-TARGET-ORDER DOES A FULL SEQUENTIAL SCAN OF
016300* THE PAYMENT FILE -- THERE IS NO KEY ON PYMT-ORDER-ID -- AND
016400* KEEPS THE HIGHEST PYMT-ID FOR THE ORDER, SINCE THAT IS THE MOST
016500* RECENTLY ISSUED LINK.
016600*
016700 FIND-PAYMENT-FOR-TARGET-ORDER.

016800    MOVE "N" TO W-FOUND-PAYMENT-RECORD.
016900    MOVE ZERO TO W-BEST-PYMT-ID.
017000    MOVE "N" TO W-END-OF-PAYMENT-FILE.

017100    PERFORM READ-PAYMENT-FILE-NEXT-RECORD.
017200  PERFORM TEST-PAYMENT-FOR-TARGET-ORDER UNTIL END-OF-PAYMENT-FILE.

017300    IF FOUND-PAYMENT-RECORD
017400       MOVE W-BEST-PYMT-ID TO PYMT-ID
017500       MOVE W-BEST-PYMT-ID TO WS-PYMT-REL-KEY
017600       READ PAYMENT-FILE RECORD
017700            INVALID KEY
017800               MOVE "N" TO W-FOUND-PAYMENT-RECORD.
017900*
018000 TEST-PAYMENT-FOR-TARGET-ORDER.

018100    IF PYMT-ORDER-ID EQUAL W-TARGET-ORDER-ID
018200       IF PYMT-ID > W-BEST-PYMT-ID
018300          MOVE PYMT-ID TO W-BEST-PYMT-ID
018400          MOVE "Y" TO W-FOUND-PAYMENT-RECORD.

018500    PERFORM READ-PAYMENT-FILE-NEXT-RECORD.
018600*
018700 READ-PAYMENT-FILE-NEXT-RECORD.

018800    READ PAYMENT-FILE NEXT RECORD
018900         AT END
019000            MOVE "Y" TO W-END-OF-PAYMENT-FILE.
019100*
019200* RECONCILE-THE-PAYMENT IS IDEMPOTENT -- A PAYMENT ALREADY PAID
019300* IS LEFT ALONE.  THE GATEWAY'S CONFIRMATION OVERRIDES PENDING,
019400* CANCELLED OR EXPIRED STATUS ALIKE.
019500*
019600 RECONCILE-THE-PAYMENT.

019700    IF PYMT-IS-PAID
019800       DISPLAY "DELIVERY " W-DELIVERIES-READ
019900               " -- PAYMENT " PYMT-ID
020000               " ALREADY PAID, NO ACTION"
020100    ELSE
020200       MOVE "PAID" TO PYMT-STATUS
020300       MOVE PYMT-ID TO WS-PYMT-REL-KEY
020400       REWRITE PAYMENT-RECORD.

020500       MOVE W-TARGET-ORDER-ID TO WS-ORDER-REL-KEY
020600       READ ORDER-FILE RECORD
020700            INVALID KEY
020800               MOVE "N" TO W-FOUND-ORDER-RECORD
020900       IF FOUND-ORDER-RECORD
021000          MOVE "PAID" TO ORDER-STATUS
021100          REWRITE ORDER-RECORD.

021200       DISPLAY "DELIVERY " W-DELIVERIES-READ
021300               " -- PAYMENT " PYMT-ID
021400               " AND ORDER " W-TARGET-ORDER-ID
021500               " SET TO PAID".

