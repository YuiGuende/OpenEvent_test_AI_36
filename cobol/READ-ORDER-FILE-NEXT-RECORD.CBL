000100*----------------------------------------------------------------
000200*    READ-ORDER-FILE-NEXT-RECORD.CBL
000300*    SEQUENTIAL SCAN HELPER FOR THE ORDER-FILE.
000400*----------------------------------------------------------------
000500 READ-ORDER-FILE-NEXT-RECORD.

000600     READ ORDER-FILE NEXT RECORD
000700          AT END
000800             MOVE "Y" TO W-END-OF-FILE.

