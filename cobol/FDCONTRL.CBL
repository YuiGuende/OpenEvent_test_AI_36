000100*----------------------------------------------------------------
000200*    FDCONTRL.CBL
000300*    CONTROL-FILE RECORD LAYOUT.  A SINGLE RECORD (CONTROL-KEY
000400*    ALWAYS 1) CARRYING THE NEXT-NUMBER COUNTERS FOR EVERY MASTER
000500*    THIS SYSTEM ASSIGNS ITS OWN KEYS TO -- ORDER, VOUCHER,
000600*    VOUCHER-USAGE AND PAYMENT.  ADDED WHEN THE VOUCHER-DISCOUNT
000700*    AND PAYMENT WORK WAS BROUGHT ON.  CJP 03/14/94.
000800*----------------------------------------------------------------
000900     FD  CONTROL-FILE
001000         LABEL RECORDS ARE STANDARD.

001100     01  CONTROL-RECORD.
001200         05  CONTROL-KEY                 PIC 9(01).
001300         05  CONTROL-LAST-ORDER-ID       PIC 9(09).
001400         05  CONTROL-LAST-ORDER-ID-X REDEFINES
001500             CONTROL-LAST-ORDER-ID       PIC X(09).
001600         05  CONTROL-LAST-VOUCHER-ID     PIC 9(09).
001700         05  CONTROL-LAST-USAGE-ID       PIC 9(09).
001800         05  CONTROL-LAST-PAYMENT-ID     PIC 9(09).
001900         05  CONTROL-LAST-PAYMENT-ID-X REDEFINES
002000             CONTROL-LAST-PAYMENT-ID     PIC X(09).
002100         05  CONTROL-LAST-RESET-DATE.
002200             10  CONTROL-RESET-CCYY      PIC 9(04).
002300             10  CONTROL-RESET-MM        PIC 9(02).
002400             10  CONTROL-RESET-DD        PIC 9(02).
002500         05  CONTROL-LAST-RESET-R REDEFINES
002600             CONTROL-LAST-RESET-DATE     PIC 9(08).
002700         05  FILLER                      PIC X(30).

