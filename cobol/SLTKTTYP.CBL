000100*----------------------------------------------------------------
000200*    SLTKTTYP.CBL
000300*    SELECT CLAUSE FOR THE TICKET-TYPE FILE -- ONE RECORD PER
000400*    PRICE TIER SOLD AGAINST AN EVENT (E.G. "GENERAL", "VIP").
000500*    RELATIVE ORGANIZATION IS USED HERE (RATHER THAN INDEXED) SO
000600*    THE TKTTYP-ID CAN BE USED DIRECTLY AS THE RELATIVE RECORD
000700*    NUMBER, THE SAME WAY THE ORDER-FILE DOES (SEE SLORDER.CBL).
000800*----------------------------------------------------------------
000900     SELECT TICKET-TYPE-FILE
001000            ASSIGN TO "TKTTYPFL"
001100            ORGANIZATION IS RELATIVE
001200            ACCESS MODE IS DYNAMIC
001300            RELATIVE KEY IS WS-TKTTYP-REL-KEY
001400            FILE STATUS IS WS-TKTTYP-STATUS.

