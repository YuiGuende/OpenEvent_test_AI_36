000100*----------------------------------------------------------------
000200*
000300* THIS PROGRAM LOOKS UP THE PAYMENT LINK FOR A GIVEN ORDER.  THE
000400* PAYMENT-FILE HAS NO KEY ON PYMT-ORDER-ID, SO EACH LOOKUP DOES A
000500* FULL SEQUENTIAL SCAN FOR THE MOST RECENT PAYMENT ON THE ORDER --
000600* IF AN ORDER HAS BEEN RE-BILLED MORE THAN ONCE THE LATEST-WRITTEN
000700* PAYMENT WINS, SINCE PYMT-ID CLIMBS WITH EACH NEW LINK.
000800*
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.  PAYMENT-LOOKUP.
001100 AUTHOR.  C. J. PRINCE.
001200 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001300 DATE-WRITTEN.  07/05/1994.
001400 DATE-COMPILED.
001500 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700*    C H A N G E   L O G
001800*    -----------------------------------------------------------
001900*    DATE       BY    TICKET   DESCRIPTION
002000*    ---------  ----  -------  ---------------------------------
002100*    07/05/94   CJP   OE-047   ORIGINAL PROGRAM.                    OE-047
002200*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
002300*    09/03/02   CJP   OE-146   DROPPED THE "FIND BY ORDER CODE"     OE-146
002400*                              OPTION -- IT NEVER CROSS-CHECKED
002500*                              ORDER-FILE AND WAS NOT PART OF THE
002600*                              APPROVED LOOK-UP SPEC.  PAYMENT-FILE
002700*                              CONVERTED TO RELATIVE ORGANIZATION,
002800*                              WS-PYMT-REL-KEY ADDED.
002900*    -----------------------------------------------------------
003000*
003100 ENVIRONMENT DIVISION.
003200    CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM
003500           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
003600           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
003700           UPSI-0 IS WS-RERUN-SWITCH.
003800    INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.

004000          COPY "SLORDER.CBL".
004100          COPY "SLPYMT.CBL".

004200 DATA DIVISION.
004300    FILE SECTION.

004400       COPY "FDORDER.CBL".
004500       COPY "FDPYMT.CBL".

004600    WORKING-STORAGE SECTION.

004700       01  WS-RERUN-SWITCH                    PIC X.

004800       COPY "wscase01.cbl".

004900       01 W-MENU-OPTION                        PIC 9.
005000          88 VALID-MENU-OPTION              VALUES 1 9.

005100       01 W-END-OF-FILE                        PIC X.
005200          88 END-OF-FILE                     VALUE "Y".

005300       01 W-FOUND-ORDER-RECORD                 PIC X.
005400          88 FOUND-ORDER-RECORD              VALUE "Y".

005500       01 W-FOUND-PAYMENT-RECORD               PIC X.
005600          88 FOUND-PAYMENT-RECORD            VALUE "Y".

005700       77 ENTRY-ORDER-NUMBER                   PIC 9(09).
005800       77 W-BEST-PYMT-ID                       PIC 9(09) COMP.
005900       77 WS-ORDER-REL-KEY                     PIC 9(09).
006000       77 WS-ORDER-STATUS                      PIC X(02).
006100       77 WS-PYMT-REL-KEY                      PIC 9(09).
006200       77 WS-PYMT-STATUS                       PIC X(02).
006300       77 DUMMY                                PIC X.
006400*
006500 PROCEDURE DIVISION.

006600    OPEN INPUT ORDER-FILE.
006700    OPEN INPUT PAYMENT-FILE.

006800    PERFORM GET-MENU-OPTION.
006900    PERFORM DO-OPTIONS UNTIL W-MENU-OPTION EQUAL 9.

007000    CLOSE PAYMENT-FILE.
007100    CLOSE ORDER-FILE.

007200    EXIT PROGRAM.

007300    STOP RUN.
007400*
007500 GET-MENU-OPTION.

007600    PERFORM CLEAR-SCREEN.
007700    DISPLAY "PAYMENT LOOKUP".
007800    DISPLAY "1 - FIND PAYMENT BY ORDER NUMBER".
007900    DISPLAY "9 - RETURN TO PREVIOUS MENU".
008000    DISPLAY "OPTION: ".
008100    ACCEPT W-MENU-OPTION.

008200    IF NOT VALID-MENU-OPTION
008300       DISPLAY "INVALID OPTION !"
008400       PERFORM GET-MENU-OPTION.
008500*
008600 DO-OPTIONS.

008700    IF W-MENU-OPTION EQUAL 1
008800       PERFORM FIND-PAYMENT-BY-ORDER-NUMBER.

008900    PERFORM GET-MENU-OPTION.
009000*
009100* FIND-PAYMENT-BY-ORDER-NUMBER IS THE getPaymentByOrderId LOOK-UP --
009200* IT TAKES AN ORDER-ID, CONFIRMS THE ORDER EXISTS, THEN CHAINS INTO
009300* SCAN-PAYMENT-FILE-FOR-ORDER (getPaymentByOrder) FOR THE HIGHEST
009400* PYMT-ID CARRYING THAT ORDER-ID.
009500*
009600 FIND-PAYMENT-BY-ORDER-NUMBER.

009700    DISPLAY "INFORM AN ORDER NUMBER: ".
009800    ACCEPT ENTRY-ORDER-NUMBER.

009900    MOVE ENTRY-ORDER-NUMBER TO WS-ORDER-REL-KEY.
010000    MOVE "Y" TO W-FOUND-ORDER-RECORD.
010100    READ ORDER-FILE RECORD
010200         INVALID KEY
010300            MOVE "N" TO W-FOUND-ORDER-RECORD.

010400    IF NOT FOUND-ORDER-RECORD
010500       DISPLAY "ORDER NOT FOUND !"
010600    ELSE
010700       PERFORM SCAN-PAYMENT-FILE-FOR-ORDER
010800       IF FOUND-PAYMENT-RECORD
010900          MOVE W-BEST-PYMT-ID TO PYMT-ID
011000          MOVE W-BEST-PYMT-ID TO WS-PYMT-REL-KEY
011100          READ PAYMENT-FILE RECORD
011200               INVALID KEY
011300                  MOVE "N" TO W-FOUND-PAYMENT-RECORD
011400          PERFORM DISPLAY-PAYMENT-RECORD
011500       ELSE
011600          DISPLAY "THIS ORDER HAS NO PAYMENT LINK ON FILE.".

011700    DISPLAY "<ENTER> TO CONTINUE".
011800    ACCEPT DUMMY.
011900*
012000* SCAN-PAYMENT-FILE-FOR-ORDER IS THE getPaymentByOrder DIRECT
012100* LOOK-UP -- GIVEN AN ALREADY-RESOLVED ORDER IT READS THE PAYMENT
012200* FILE FROM THE TOP AND REMEMBERS THE HIGHEST-NUMBERED PYMT-ID FOR
012300* THAT ORDER, SINCE A NEW LINK IS WRITTEN EACH TIME AN ORDER IS
012400* RE-BILLED.
012500*
012600 SCAN-PAYMENT-FILE-FOR-ORDER.

012700    MOVE "N" TO W-FOUND-PAYMENT-RECORD.
012800    MOVE ZERO TO W-BEST-PYMT-ID.
012900    MOVE "N" TO W-END-OF-FILE.

013000    PERFORM READ-PAYMENT-FILE-NEXT-RECORD.
013100    PERFORM TEST-PAYMENT-FOR-ORDER UNTIL END-OF-FILE.
013200*
013300 TEST-PAYMENT-FOR-ORDER.

013400    IF PYMT-ORDER-ID EQUAL ORDER-ID
013500       IF PYMT-ID > W-BEST-PYMT-ID
013600          MOVE PYMT-ID TO W-BEST-PYMT-ID
013700          MOVE "Y" TO W-FOUND-PAYMENT-RECORD.

013800    PERFORM READ-PAYMENT-FILE-NEXT-RECORD.
013900*
014000 READ-PAYMENT-FILE-NEXT-RECORD.

014100    READ PAYMENT-FILE NEXT RECORD
014200         AT END
014300            MOVE "Y" TO W-END-OF-FILE.
014400*
014500 DISPLAY-PAYMENT-RECORD.

014600    DISPLAY "-------------------------------------------".
014700    DISPLAY "PAYMENT ID.........: " PYMT-ID.
014800    DISPLAY "ORDER ID...........: " PYMT-ORDER-ID.
014900    DISPLAY "ORDER CODE.........: " PYMT-ORDER-CODE.
015000    DISPLAY "AMOUNT.............: " PYMT-AMOUNT.
015100    DISPLAY "DESCRIPTION........: " PYMT-DESCRIPTION.
015200    DISPLAY "EXPIRES AT.........: " PYMT-EXPIRES-AT.
015300    DISPLAY "STATUS.............: " PYMT-STATUS.
015400    DISPLAY "-------------------------------------------".
015500*
015600 COPY "PLGENERAL.CBL".

