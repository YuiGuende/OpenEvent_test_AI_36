000100*----------------------------------------------------------------
000200*    PLMENU.CBL
000300*    SCREEN-CLEARING PARAGRAPHS FOR THE TOP-LEVEL DISPATCHER
000400*    PROGRAMS (THE ONES THAT ONLY CALL OTHER PROGRAMS AND DO NOT
000500*    THEMSELVES OPEN A FILE).  KEPT SEPARATE FROM PLGENERAL.CBL
000600*    SINCE THESE PROGRAMS CARRY NO FILE-RELATED WORKING-STORAGE.
000700*----------------------------------------------------------------
000800 CLEAR-SCREEN.

000900     DISPLAY " " LINE 1 ERASE SCREEN.
001000*
001100 JUMP-LINE.

001200     DISPLAY " ".

