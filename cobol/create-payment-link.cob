000100*----------------------------------------------------------------
000200*
000300* THIS PROGRAM BUILDS THE PAYMENT LINK REQUEST FOR AN ORDER --
000400* THE AMOUNT, ORDER CODE, DESCRIPTION AND EXPIRY THE GATEWAY
000500* NEEDS -- AND WRITES THE PENDING PAYMENT-RECORD.  THE ACTUAL
000600* CALL TO THE GATEWAY IS OUTSIDE THIS SHOP'S BOOKS; THIS PROGRAM
000700* ONLY PREPARES AND FILES WHAT WE SEND IT.  REPLACES THE OLD
000800* VOUCHER SELECT-FOR-PAYMENT SCREEN.
000900*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.  CREATE-PAYMENT-LINK.
001200 AUTHOR.  C. J. PRINCE.
001300 INSTALLATION.  OPEN-EVENT DATA PROCESSING.
001400 DATE-WRITTEN.  07/01/1994.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001700*
001800*    C H A N G E   L O G
001900*    -----------------------------------------------------------
002000*    DATE       BY    TICKET   DESCRIPTION
002100*    ---------  ----  -------  ---------------------------------
002200*    07/01/94   CJP   OE-046   ORIGINAL PROGRAM -- REPLACES THE     OE-046
002300*                              OLD SELECT-VOUCHER-FOR-PAYMENT
002400*                              SCREEN.
002500*    12/03/98   RO    OE-107   Y2K -- EXPIRES-AT NOW BUILT FROM     OE-107
002600*                              BUILD-CURRENT-TIMESTAMP INSTEAD OF
002700*                              A RAW 2-DIGIT YEAR.
002800*    07/14/99   RO    OE-107   Y2K SIGN-OFF, NO FURTHER FINDINGS.   OE-107
002900*    09/03/02   CJP   OE-147   PAYMENT-FILE AND EVENT-FILE          OE-147
003000*                              CONVERTED TO RELATIVE ORGANIZATION --
003100*                              WS-PYMT-REL-KEY AND WS-EVENT-REL-KEY
003200*                              ADDED.
003210*    09/17/02   CJP   OE-156   ADDED RETURN-URL/CANCEL-URL ENTRY    OE-156
003220*                              AND THE BLANK-FIELD CHECK ON BOTH --
003230*                              VALIDATE-THE-PAYABLE-ORDER NOW
003240*                              REJECTS THE LINK REQUEST IF EITHER
003250*                              IS MISSING.  PRICE-THE-PAYMENT-LINK
003260*                              NOW ALSO BUILDS THE GATEWAY LINE-
003270*                              ITEM NAME FROM THE EVENT TITLE.
003300*    -----------------------------------------------------------
003400*
003500 ENVIRONMENT DIVISION.
003600    CONFIGURATION SECTION.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM
003900           CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
004000           CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004100           UPSI-0 IS WS-RERUN-SWITCH.
004200    INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.

004400          COPY "SLORDER.CBL".
004500          COPY "SLEVENT.CBL".
004600          COPY "SLPYMT.CBL".
004700          COPY "SLCONTRL.CBL".

004800 DATA DIVISION.
004900    FILE SECTION.

005000       COPY "FDORDER.CBL".
005100       COPY "FDEVENT.CBL".
005200       COPY "FDPYMT.CBL".
005300       COPY "FDCONTRL.CBL".

005400    WORKING-STORAGE SECTION.

005500       01  WS-RERUN-SWITCH                    PIC X.

005600       COPY "wscase01.cbl".
005700       COPY "WSNOWSTAMP.CBL".

005800       01 ENTRY-ORDER-NUMBER                   PIC 9(09).

005900       01 W-FOUND-ORDER-RECORD                 PIC X.
006000          88 FOUND-ORDER-RECORD              VALUE "Y".

006100       01 W-FOUND-EVENT-RECORD                 PIC X.
006200          88 FOUND-EVENT-RECORD              VALUE "Y".

006300       01 W-LINK-REQUEST-OK                    PIC X.
006400          88 LINK-REQUEST-OK                 VALUE "Y".

006500       01 W-ERROR-WRITING                      PIC X.
006600          88 ERROR-WRITING                   VALUE "Y".

006700       01 W-REJECT-REASON                      PIC X(45).

       77 ENTRY-RETURN-URL                     PIC X(79).
       77 ENTRY-CANCEL-URL                     PIC X(79).
       77 W-LINE-ITEM-NAME                     PIC X(75).

006800       01 W-ORDER-CODE-STAMP.
006900          05 W-CODE-CCYY                       PIC 9(04).
007000          05 W-CODE-MM                         PIC 9(02).
007100          05 W-CODE-DD                         PIC 9(02).
007200          05 W-CODE-HH                         PIC 9(02).
007300          05 W-CODE-MN                         PIC 9(02).
007400          05 W-CODE-SS                         PIC 9(02).
007500       01 W-ORDER-CODE-9 REDEFINES
007600          W-ORDER-CODE-STAMP                   PIC 9(14).

007700       77 W-DESCRIPTION-ID                     PIC 9(09).
007800       77 WS-ORDER-REL-KEY                     PIC 9(09).
007900       77 WS-ORDER-STATUS                      PIC X(02).
008000       77 WS-EVENT-STATUS                      PIC X(02).
008100       77 WS-EVENT-REL-KEY                     PIC 9(09).
008200       77 WS-PYMT-REL-KEY                      PIC 9(09).
008300       77 WS-PYMT-STATUS                       PIC X(02).
008400       77 WS-CONTROL-STATUS                    PIC X(02).
008500       77 DUMMY                                PIC X.
008600*
008700 PROCEDURE DIVISION.

008800    OPEN INPUT ORDER-FILE.
008900    OPEN INPUT EVENT-FILE.
009000    OPEN I-O PAYMENT-FILE.
009100    OPEN I-O CONTROL-FILE.

009200    PERFORM GET-AN-EXISTANT-ORDER-NUMBER.
009300    PERFORM BUILD-LINK-GET-ANOTHER-ORDER
009400                             UNTIL ENTRY-ORDER-NUMBER EQUAL ZEROS.

009500    CLOSE CONTROL-FILE.
009600    CLOSE PAYMENT-FILE.
009700    CLOSE EVENT-FILE.
009800    CLOSE ORDER-FILE.

009900    EXIT PROGRAM.

010000    STOP RUN.
010100*
010200 BUILD-LINK-GET-ANOTHER-ORDER.

010250    PERFORM GET-RETURN-AND-CANCEL-URLS.
010300    PERFORM VALIDATE-THE-PAYABLE-ORDER.

010400    IF LINK-REQUEST-OK
010500       PERFORM PRICE-THE-PAYMENT-LINK
010600       PERFORM ASSIGN-NEXT-PAYMENT-ID-AND-WRITE
010700       IF ERROR-WRITING
010800        DISPLAY "ERROR WHILE WRITING THE PAYMENT RECORD ! <ENTER>"
010900          ACCEPT DUMMY
011000       ELSE
011100          DISPLAY "PAYMENT LINK CREATED FOR ORDER " ORDER-ID.
011200          DISPLAY "  ORDER CODE..: " PYMT-ORDER-CODE.
011300          DISPLAY "  DESCRIPTION.: " PYMT-DESCRIPTION.
011350          DISPLAY "  ITEM NAME...: " W-LINE-ITEM-NAME.
011400          DISPLAY "  EXPIRES AT..: " PYMT-EXPIRES-AT.
011500          DISPLAY "<ENTER> TO CONTINUE"
011600          ACCEPT DUMMY
011700    ELSE
011800       DISPLAY W-REJECT-REASON
011900       DISPLAY "<ENTER> TO CONTINUE"
012000       ACCEPT DUMMY.

012100    PERFORM GET-AN-EXISTANT-ORDER-NUMBER.
012110*
012120 GET-RETURN-AND-CANCEL-URLS.

012130     DISPLAY "INFORM RETURN URL..: ".
012140     ACCEPT ENTRY-RETURN-URL.
012150     DISPLAY "INFORM CANCEL URL..: ".
012160     ACCEPT ENTRY-CANCEL-URL.
012200*
012300* VALIDATE-THE-PAYABLE-ORDER MIRRORS THE GATEWAY'S OWN RULES: A
012400* PAYABLE ORDER MUST HAVE A WHOLE-UNIT TOTAL GREATER THAN ZERO, A
012450* RETURN URL AND CANCEL URL BOTH INFORMED, AND AN EVENT ON FILE
012460* WITH A TITLE.
012600*
012700 VALIDATE-THE-PAYABLE-ORDER.

012800    MOVE "N" TO W-LINK-REQUEST-OK.
012900    MOVE SPACES TO W-REJECT-REASON.

013000    IF NOT FOUND-ORDER-RECORD
013100       MOVE "ORDER NOT FOUND" TO W-REJECT-REASON
013200    ELSE
013300       IF ORDER-TOTAL-AMOUNT NOT > ZERO
013400          MOVE "ORDER AMOUNT MUST BE GREATER THAN ZERO"
013500                                                TO W-REJECT-REASON
013550       ELSE
013560          IF ENTRY-RETURN-URL EQUAL SPACES
013570                          OR ENTRY-CANCEL-URL EQUAL SPACES
013580             MOVE "RETURN URL AND CANCEL URL ARE BOTH REQUIRED"
013590                                                TO W-REJECT-REASON
013600          ELSE
013700             MOVE ORDER-EVENT-ID TO EVENT-ID
013800             MOVE "Y" TO W-FOUND-EVENT-RECORD
013900             PERFORM LOOK-FOR-EVENT-RECORD
014000             IF NOT FOUND-EVENT-RECORD OR EVENT-TITLE EQUAL SPACES
014100                MOVE "ORDER HAS NO EVENT TITLE TO CHARGE AGAINST"
014200                                                TO W-REJECT-REASON
014300             ELSE
014400                MOVE "Y" TO W-LINK-REQUEST-OK.
014500*
014600 PRICE-THE-PAYMENT-LINK.

014700*    THE GATEWAY WANTS A WHOLE NUMBER OF CURRENCY UNITS -- THE
014800*    FRACTIONAL CENTS ARE DROPPED, NOT ROUNDED.
014900    MOVE ORDER-TOTAL-AMOUNT TO PYMT-AMOUNT.

015000    PERFORM BUILD-CURRENT-TIMESTAMP.

015100    MOVE WS-NOW-STAMP-CCYY TO W-CODE-CCYY.
015200    MOVE WS-NOW-STAMP-MM   TO W-CODE-MM.
015300    MOVE WS-NOW-STAMP-DD   TO W-CODE-DD.
015400    MOVE WS-NOW-STAMP-HH   TO W-CODE-HH.
015500    MOVE WS-NOW-STAMP-MN   TO W-CODE-MN.
015600    MOVE WS-NOW-STAMP-SS   TO W-CODE-SS.
015700    MOVE W-ORDER-CODE-9    TO PYMT-ORDER-CODE.

015800    MOVE ORDER-ID TO W-DESCRIPTION-ID.
015900    STRING "Order #" DELIMITED BY SIZE
016000           W-DESCRIPTION-ID DELIMITED BY SIZE
016100           INTO PYMT-DESCRIPTION.

016110    STRING "Event Registration - " DELIMITED BY SIZE
016120           EVENT-TITLE DELIMITED BY SIZE
016130           INTO W-LINE-ITEM-NAME.

016200    PERFORM ADD-FIFTEEN-MINUTES-TO-NOW.
016300    MOVE WS-NOW-STAMP TO PYMT-EXPIRES-AT.
016400*
016500* ADD-FIFTEEN-MINUTES-TO-NOW BUMPS THE JUST-BUILT "NOW" STAMP
016600* FORWARD FIFTEEN MINUTES, ROLLING THE HOUR WHEN THE MINUTES
016700* CARRY OVER SIXTY.  GOOD ENOUGH FOR A PAYMENT LINK'S SHORT LIFE
016800* -- IT DOES NOT ROLL THE DAY.
016900*
017000 ADD-FIFTEEN-MINUTES-TO-NOW.

017100    ADD 15 TO WS-NOW-STAMP-MN.
017200    IF WS-NOW-STAMP-MN > 59
017300       SUBTRACT 60 FROM WS-NOW-STAMP-MN
017400       ADD 1 TO WS-NOW-STAMP-HH
017500       IF WS-NOW-STAMP-HH > 23
017600          SUBTRACT 24 FROM WS-NOW-STAMP-HH.
017700*
017800 ASSIGN-NEXT-PAYMENT-ID-AND-WRITE.

017900    MOVE "N" TO W-ERROR-WRITING.
018000    MOVE ORDER-ID TO PYMT-ORDER-ID.
018100    MOVE "PENDING" TO PYMT-STATUS.

018200    MOVE 1 TO CONTROL-KEY.
018300    READ CONTROL-FILE RECORD
018400         INVALID KEY
018500            MOVE "Y" TO W-ERROR-WRITING.

018600    IF NOT ERROR-WRITING
018700       ADD 1 TO CONTROL-LAST-PAYMENT-ID
018800       MOVE CONTROL-LAST-PAYMENT-ID TO PYMT-ID
018900       MOVE CONTROL-LAST-PAYMENT-ID TO WS-PYMT-REL-KEY
019000       WRITE PAYMENT-RECORD
019100             INVALID KEY
019200                MOVE "Y" TO W-ERROR-WRITING
019300       IF NOT ERROR-WRITING
019400          REWRITE CONTROL-RECORD
019500                  INVALID KEY
019600                     MOVE "Y" TO W-ERROR-WRITING.
019700*
019800 COPY "PLGENERAL.CBL".
019900 COPY "PLORDER.CBL".
020000 COPY "PL-LOOK-FOR-EVENT-RECORD.CBL".
020100 COPY "PL-BUILD-NOW-STAMP.CBL".

