000100*----------------------------------------------------------------
000200*    FDEVENT.CBL
000300*    EVENT-FILE RECORD LAYOUT.  ONE RECORD PER TICKETED EVENT.
000400*    REPLACES THE OLD VENDOR MASTER (SLVND02/FDVND02) WHEN THE
000500*    SYSTEM WAS CONVERTED TO EVENT TICKETING.   R. OYELARAN 93.
000600*----------------------------------------------------------------
000700     FD  EVENT-FILE
000800         LABEL RECORDS ARE STANDARD.

000900     01  EVENT-RECORD.
001000         05  EVENT-ID                    PIC 9(09).
001100         05  EVENT-HOST-ID               PIC 9(09).
001200         05  EVENT-HOST-ID-X REDEFINES
001300             EVENT-HOST-ID               PIC X(09).
001400         05  EVENT-TITLE                 PIC X(200).
001500         05  EVENT-STATUS-BYTE           PIC X(01).
001600             88  EVENT-IS-ACTIVE         VALUE "A".
001700             88  EVENT-IS-CANCELLED      VALUE "C".
001800         05  EVENT-ADDED-DATE.
001900             10  EVENT-ADDED-CCYY        PIC 9(04).
002000             10  EVENT-ADDED-MM          PIC 9(02).
002100             10  EVENT-ADDED-DD          PIC 9(02).
002200         05  EVENT-ADDED-DATE-R REDEFINES
002300             EVENT-ADDED-DATE            PIC 9(08).
002400         05  EVENT-LAST-CHANGE-DATE      PIC 9(08).
002500         05  EVENT-LAST-CHANGE-R REDEFINES
002600             EVENT-LAST-CHANGE-DATE.
002700             10  EVENT-CHG-CCYY          PIC 9(04).
002800             10  EVENT-CHG-MM            PIC 9(02).
002900             10  EVENT-CHG-DD            PIC 9(02).
003000         05  FILLER                      PIC X(20).

