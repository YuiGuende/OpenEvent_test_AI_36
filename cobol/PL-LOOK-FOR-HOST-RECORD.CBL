000100*----------------------------------------------------------------
000200*    PL-LOOK-FOR-HOST-RECORD.CBL
000300*    SHARED KEYED READ AGAINST THE HOST-FILE.  CALLER MOVES THE
000400*    ID SOUGHT INTO HOST-ID BEFORE PERFORMING THIS PARAGRAPH.
000500*    HOST-FILE IS RELATIVE, SO THE ID IS ALSO CARRIED OVER TO
000600*    WS-HOST-REL-KEY HERE BEFORE THE READ.         RO  99/03/11.
000700*----------------------------------------------------------------
000800 LOOK-FOR-HOST-RECORD.

000900     MOVE HOST-ID TO WS-HOST-REL-KEY.

001000     READ HOST-FILE RECORD
001100          INVALID KEY
001200             MOVE "N" TO W-FOUND-HOST-RECORD.

